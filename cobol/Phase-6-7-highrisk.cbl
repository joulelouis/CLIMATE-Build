000100******************************************************************        
000110* IDENTIFICATION DIVISION.                                                
000120 IDENTIFICATION DIVISION.                                                 
000130 PROGRAM-ID.    6-7-HIGHRISK.                                             
000140 AUTHOR.        R. DELACROIX.                                             
000150 INSTALLATION.  CLIMATE RISK BATCH CENTER.                                
000160 DATE-WRITTEN.  19/09/1991.                                               
000170 DATE-COMPILED.                                                           
000180 SECURITY.      UNCLASSIFIED.                                             
000190*-----------------------------------------------------------------        
000200* OBJECTIVE: RE-READ THE HAZARD SAMPLE BY NAME AGAINST THE                
000210* COMBINED EXPOSURE FILE, APPLY THE FIXED HIGH-RISK                       
000220* CRITERION FOR EACH OF THE SEVEN HAZARDS, LIST EVERY                     
000230* QUALIFYING FACILITY AND ACCUMULATE THE PER-HAZARD,                      
000240* PER-SCENARIO HIGH-RISK COUNTS CONSUMED BY THE FINAL                     
000250* SUMMARY REPORT.                                                         
000260*-----------------------------------------------------------------        
000270* CHANGE LOG                                                              
000280* DATE        PRG  TICKET    DESCRIPTION                                  
000290* ----------  ---  --------  --------------------------                   
000300* 19/09/1991  RJD  CR-0799   INITIAL FIXED-CRITERION SCAN, CURRENTCR-0799 
000310* 11/02/1992  RJD  CR-0811   STORM SURGE CRITERION ADDED, CURRENT CR-0811 
000320* 07/03/1995  TLW  CR-0968   MODERATE/WORST SCENARIO COUNTS ADDED CR-0968 
000330* 30/08/1996  TLW  CR-1042   LANDSLIDE FACTOR-OF-SAFETY CRITERION CR-1042 
000340* 11/02/1999  RJD  Y2K-029   FOUR-DIGIT YEAR ON ALL DATE LITERALS,Y2K-029 
000350* 29/06/1999  MHC  Y2K-029A  RETESTED AGAINST 2000 TEST DECK, NO FY2K-029A
000360* 14/11/2001  MHC  CR-1588   SEA LEVEL RISE CRITERION SPLIT MODERACR-1588 
000370* 30/10/2006  PAS  CR-2201   UNMATCHED HAZARD ROWS NO LONGER COUNTCR-2201 
000380* 19/04/2009  PAS  CR-2390   SCENARIO TOTALS FILE SPLIT OUT OF THECR-2390 
000390* 05/09/2013  MHC  CR-2677   APPLICABILITY MATRIX MOVED TO WORKINGCR-2677 
000400*-----------------------------------------------------------------        
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SOURCE-COMPUTER. IBM-370.                                                
000440 OBJECT-COMPUTER. IBM-370.                                                
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM.                                                  
000470 INPUT-OUTPUT SECTION.                                                    
000480 FILE-CONTROL.                                                            
000490     SELECT EXPOSURE-FILE ASSIGN TO "EXPOSURE"                            
000500         ORGANIZATION IS LINE SEQUENTIAL                                  
000510         FILE STATUS IS WS-FS-EXP.                                        
000520     SELECT HAZARD-IDX-FILE ASSIGN TO "HAZARDIX"                          
000530         ORGANIZATION IS INDEXED                                          
000540         ACCESS MODE IS RANDOM                                            
000550         RECORD KEY IS HIX-FAC-NAME                                       
000560         FILE STATUS IS WS-FS-HIX.                                        
000570     SELECT HIGHRISK-FILE ASSIGN TO "HIGHRISK"                            
000580         ORGANIZATION IS LINE SEQUENTIAL                                  
000590         FILE STATUS IS WS-FS-HRF.                                        
000600     SELECT HRTOTALS-FILE ASSIGN TO "HRTOTALS"                            
000610         ORGANIZATION IS LINE SEQUENTIAL                                  
000620         FILE STATUS IS WS-FS-HRT.                                        
000630******************************************************************        
000640 DATA DIVISION.                                                           
000650 FILE SECTION.                                                            
000660* SAME LAYOUT 4-5-COMBINE PUBLISHES - ONLY THE FAC-NAME,                  
000670* COORDINATES AND CURRENT FLOOD BAND ARE NEEDED HERE                      
000680 FD  EXPOSURE-FILE                                                        
000690     LABEL RECORD STANDARD.                                               
000700 01  EXPOSURE-OUT-RECORD.                                                 
000710* FACILITY IDENTITY CARRIED THROUGH FROM FACILITY-RECORD                  
000720     05  EXO-FAC-NAME           PIC X(30).                                
000730     05  EXO-ARCHETYPE          PIC X(20).                                
000740     05  EXO-LAT                PIC S9(3)V9(6).                           
000750     05  EXO-LON                PIC S9(3)V9(6).                           
000760* WATER STRESS - HOUSE MAGNITUDE TEXT AND RISK CATEGORY                   
000770     05  EXO-WATER-MAG          PIC X(12).                                
000780     05  EXO-WATER-RISK         PIC X(13).                                
000790* HEAT STRESS                                                             
000800     05  EXO-HEAT-MAG           PIC X(12).                                
000810     05  EXO-HEAT-RISK          PIC X(13).                                
000820* RIVERINE FLOOD MAGNITUDE/RISK PLUS THE THREE-SCENARIO                   
000830* RETURN-PERIOD BAND TEXT CARRIED THROUGH FROM FLOOD-BAND-                
000840* RECORD                                                                  
000850     05  EXO-FLOOD-MAG          PIC X(12).                                
000860     05  EXO-FLOOD-RISK         PIC X(13).                                
000870     05  EXO-FLOOD-BAND-CUR     PIC X(17).                                
000880     05  EXO-FLOOD-BAND-MOD     PIC X(17).                                
000890     05  EXO-FLOOD-BAND-WST     PIC X(17).                                
000900* TROPICAL CYCLONE                                                        
000910     05  EXO-CYCLONE-MAG        PIC X(12).                                
000920     05  EXO-CYCLONE-RISK       PIC X(13).                                
000930* STORM SURGE                                                             
000940     05  EXO-SURGE-MAG          PIC X(12).                                
000950     05  EXO-SURGE-RISK         PIC X(13).                                
000960* LANDSLIDE                                                               
000970     05  EXO-LANDSLIDE-MAG      PIC X(12).                                
000980     05  EXO-LANDSLIDE-RISK     PIC X(13).                                
000990* SEA LEVEL RISE - NO "CURRENT" SCENARIO FOR THIS HAZARD,                 
001000* SO ONLY ONE MAGNITUDE/RISK PAIR IS CARRIED                              
001010     05  EXO-SLR-MAG            PIC X(12).                                
001020     05  EXO-SLR-RISK           PIC X(10).                                
001030     05  FILLER                 PIC X(09).                                
001040* SAME EXTENDED LAYOUT AS 2-4-HAZARD-IDX PUBLISHES, CARRIED               
001050* HERE AS ONE OPAQUE BODY STRING. HIX-BODY IS OVERLAID                    
001060* BELOW BY HIX-FIELDS FOR NAMED FIELD ACCESS                              
001070 FD  HAZARD-IDX-FILE                                                      
001080     LABEL RECORD STANDARD.                                               
001090 01  HAZARD-IDX-RECORD.                                                   
001100     05  HIX-FAC-NAME           PIC X(30).                                
001110     05  HIX-BODY               PIC X(98).                                
001120* NAMED OVERLAY OF HIX-BODY - FIELD ORDER MUST TRACK                      
001130* 2-4-HAZARD-IDX'S HAZARD-SAMPLE-RECORD EXACTLY                           
001140 01  HIX-FIELDS REDEFINES HAZARD-IDX-RECORD.                              
001150     05  FILLER                 PIC X(30).                                
001160* FLOOD - RETURN-PERIOD CODE PER SCENARIO PLUS RAW DEPTH                  
001170     05  HIF-FLOOD-CODE-CUR     PIC 9.                                    
001180     05  HIF-FLOOD-CODE-MOD     PIC 9.                                    
001190     05  HIF-FLOOD-CODE-WST     PIC 9.                                    
001200     05  HIF-FLOOD-DEPTH-M      PIC S9(3)V99.                             
001210* WATER STRESS PERCENTILE, THREE SCENARIOS                                
001220     05  HIF-WATER-PCT-CUR      PIC S9(3)V9.                              
001230     05  HIF-WATER-PCT-MOD      PIC S9(3)V9.                              
001240     05  HIF-WATER-PCT-WST      PIC S9(3)V9.                              
001250* HEAT STRESS, DAYS OVER THRESHOLD PER SCENARIO                           
001260     05  HIF-HEAT-DAYS-CUR      PIC S9(3).                                
001270     05  HIF-HEAT-DAYS-MOD      PIC S9(3).                                
001280     05  HIF-HEAT-DAYS-WST      PIC S9(3).                                
001290* ELEVATION AND 100-YEAR WIND - SINGLE-SCENARIO FIELDS                    
001300     05  HIF-ELEV-M             PIC S9(4)V9.                              
001310     05  HIF-WIND-100Y-KMH      PIC S9(3).                                
001320* STORM SURGE, CURRENT AND WORST-CASE SCENARIOS ONLY -                    
001330* NO MODERATE COLUMN FOR THIS HAZARD                                      
001340     05  HIF-SURGE-M-CUR        PIC S9(2)V99.                             
001350     05  HIF-SURGE-M-WST        PIC S9(2)V99.                             
001360* LANDSLIDE FACTOR OF SAFETY, THREE SCENARIOS                             
001370     05  HIF-LANDSLIDE-FOS-CUR  PIC S9(2)V99.                             
001380     05  HIF-LANDSLIDE-FOS-MOD  PIC S9(2)V99.                             
001390     05  HIF-LANDSLIDE-FOS-WST  PIC S9(2)V99.                             
001400* SEA LEVEL RISE AT 2050, MODERATE AND WORST-CASE                         
001410     05  HIF-SLR-2050-MOD-M     PIC S9(2)V9(3).                           
001420     05  HIF-SLR-2050-WST-M     PIC S9(2)V9(3).                           
001430* NO-DATA FLAGS, ONE PER HAZARD COLUMN ABOVE - "Y" MEANS                  
001440* UPSTREAM FOUND NO GRID POINT FOR THAT HAZARD                            
001450     05  HIF-ND-FLOOD           PIC X.                                    
001460     05  HIF-ND-WATER           PIC X.                                    
001470     05  HIF-ND-HEAT            PIC X.                                    
001480     05  HIF-ND-ELEV            PIC X.                                    
001490     05  HIF-ND-WIND            PIC X.                                    
001500     05  HIF-ND-SURGE           PIC X.                                    
001510     05  HIF-ND-LANDSLIDE       PIC X.                                    
001520     05  HIF-ND-SLR             PIC X.                                    
001530* COORDINATES CARRIED THROUGH FOR THE TOLERANCE FALLBACK                  
001540* JOIN WHEN A NAME KEY DOES NOT MATCH EXACTLY                             
001550     05  HIF-LAT                PIC S9(3)V9(6).                           
001560     05  HIF-LON                PIC S9(3)V9(6).                           
001570     05  FILLER                 PIC X(05).                                
001580* HIGH-RISK - ONE ROW PER QUALIFYING FACILITY/HAZARD PAIR                 
001590 FD  HIGHRISK-FILE                                                        
001600     LABEL RECORD STANDARD.                                               
001610 01  HIGHRISK-RECORD.                                                     
001620     05  HR-HAZARD-NAME         PIC X(14).                                
001630     05  HR-FAC-NAME            PIC X(30).                                
001640     05  HR-LAT                 PIC S9(3)V9(6).                           
001650     05  HR-LON                 PIC S9(3)V9(6).                           
001660     05  FILLER                 PIC X(08).                                
001670* SCENARIO COUNT - ONE ROW PER HAZARD/SCENARIO COMBINATION THE            
001680* APPLICABILITY TABLE BELOW MARKS AS IN USE, PICKED UP                    
001690* BY 7-8-REPORT FOR THE SUMMARY TOTALS SECTION                            
001700 FD  HRTOTALS-FILE                                                        
001710     LABEL RECORD STANDARD.                                               
001720 01  HRTOT-RECORD.                                                        
001730     05  HRT-HAZARD-NAME        PIC X(14).                                
001740     05  HRT-SCENARIO           PIC X(08).                                
001750     05  HRT-COUNT              PIC 9(06).                                
001760     05  FILLER                 PIC X(08).                                
001770******************************************************************        
001780 WORKING-STORAGE SECTION.                                                 
001790* FILE STATUS SWITCHES                                                    
001800 01  WS-FILE-STATUSES.                                                    
001810     05  WS-FS-EXP              PIC X(02) VALUE "00".                     
001820     05  WS-FS-HIX              PIC X(02) VALUE "00".                     
001830     05  WS-FS-HRF              PIC X(02) VALUE "00".                     
001840     05  WS-FS-HRT              PIC X(02) VALUE "00".                     
001850     05  FILLER                 PIC X(08).                                
001860 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.                       
001870     05  WSR-STATUS-BYTES       PIC X(16).                                
001880 01  EOF-MANAGER.                                                         
001890     05  FIN-ENREG              PIC X(01) VALUE SPACE.                    
001900         88  FF                           VALUE HIGH-VALUE.               
001910     05  HIX-FOUND-SW           PIC X(01) VALUE "N".                      
001920         88  WS-HIX-FOUND                 VALUE "Y".                      
001930* HAZARD NAMES, FIXED SCENARIO NAMES AND THE SCENARIO COLUMN              
001940* APPLICABILITY MATRIX - ROW ORDER IS WATER, HEAT, FLOOD,                 
001950* SLR, CYCLONE, SURGE, LANDSLIDE; COLUMN ORDER IS                         
001960* CURRENT, MODERATE, WORST                                                
001970 01  WS-HAZARD-NAMES.                                                     
001980     05  FILLER PIC X(14) VALUE "WATER STRESS  ".                         
001990     05  FILLER PIC X(14) VALUE "HEAT          ".                         
002000     05  FILLER PIC X(14) VALUE "FLOOD         ".                         
002010     05  FILLER PIC X(14) VALUE "SEA LEVEL RISE".                         
002020     05  FILLER PIC X(14) VALUE "CYCLONE       ".                         
002030     05  FILLER PIC X(14) VALUE "STORM SURGE   ".                         
002040     05  FILLER PIC X(14) VALUE "LANDSLIDE     ".                         
002050 01  WS-HAZARD-NAMES-R REDEFINES WS-HAZARD-NAMES                          
002060         OCCURS 7 TIMES.                                                  
002070     05  WHN-NAME               PIC X(14).                                
002080 01  WS-SCENARIO-NAMES.                                                   
002090     05  FILLER PIC X(08) VALUE "CURRENT ".                               
002100     05  FILLER PIC X(08) VALUE "MODERATE".                               
002110     05  FILLER PIC X(08) VALUE "WORST   ".                               
002120 01  WS-SCENARIO-NAMES-R REDEFINES WS-SCENARIO-NAMES                      
002130         OCCURS 3 TIMES.                                                  
002140     05  WSCN-NAME              PIC X(08).                                
002150 01  WS-HR-APPLICABILITY.                                                 
002160     05  FILLER PIC X(03) VALUE "YYY".                                    
002170     05  FILLER PIC X(03) VALUE "YYY".                                    
002180     05  FILLER PIC X(03) VALUE "YNN".                                    
002190     05  FILLER PIC X(03) VALUE "NYY".                                    
002200     05  FILLER PIC X(03) VALUE "YNN".                                    
002210     05  FILLER PIC X(03) VALUE "YNY".                                    
002220     05  FILLER PIC X(03) VALUE "YYY".                                    
002230 01  WS-HR-APPLICABILITY-R REDEFINES WS-HR-APPLICABILITY                  
002240         OCCURS 7 TIMES.                                                  
002250     05  WS-HR-APPL-FLAG OCCURS 3 TIMES PIC X.                            
002260* THE HIGH-RISK COUNTS TABLE ITSELF - ZEROISED AT START                   
002270* OF RUN, ROLLED UP AS EACH FACILITY IS SCANNED                           
002280 01  WS-HR-COUNTS.                                                        
002290     05  WS-HR-COUNT-ROW OCCURS 7 TIMES.                                  
002300         10  WS-HR-COUNT    OCCURS 3 TIMES PIC 9(06) COMP.                
002310 01  WS-IDX-AREA.                                                         
002320     05  WS-HAZ-IDX             PIC 9(02) COMP VALUE 0.                   
002330     05  WS-SCN-IDX             PIC 9(02) COMP VALUE 0.                   
002340 01  WS-COUNTERS.                                                         
002350     05  WS-UNMATCHED-COUNT     PIC 9(06) COMP VALUE 0.                   
002360******************************************************************        
002370 PROCEDURE DIVISION.                                                      
002380* MAIN LINE - RE-READ THE COMBINED EXPOSURE FILE, JOIN EACH               
002390* FACILITY BACK TO ITS RAW HAZARD ROW, APPLY THE FIXED                    
002400* HIGH-RISK CRITERIA, THEN FLUSH THE SCENARIO TOTALS                      
002410 0000-MAIN-PROCEDURE.                                                     
002420     OPEN INPUT EXPOSURE-FILE HAZARD-IDX-FILE                             
002430     OPEN OUTPUT HIGHRISK-FILE                                            
002440     PERFORM 1000-READ-EXPOSURE-RECORD                                    
002450         THRU 1000-READ-EXPOSURE-RECORD-EXIT                              
002460         UNTIL FF                                                         
002470     PERFORM 5000-WRITE-HR-TOTALS                                         
002480     CLOSE EXPOSURE-FILE HAZARD-IDX-FILE HIGHRISK-FILE                    
002490     STOP RUN                                                             
002500     .                                                                    
002510                                                                          
002520* ONE EXPOSURE RECORD - READ AND HAND OFF TO THE HAZARD JOIN              
002530 1000-READ-EXPOSURE-RECORD.                                               
002540     READ EXPOSURE-FILE                                                   
002550         AT END                                                           
002560             SET FF TO TRUE                                               
002570             GO TO 1000-READ-EXPOSURE-RECORD-EXIT                         
002580     END-READ                                                             
002590     PERFORM 2000-PROCESS-EXPOSURE-RECORD                                 
002600 1000-READ-EXPOSURE-RECORD-EXIT.                                          
002610     EXIT                                                                 
002620     .                                                                    
002630                                                                          
002640* HIGH-RISK COUNTING - RE-JOIN THE HAZARD SAMPLE BY NAME (THE SAME        
002650* KEY                                                                     
002660* 4-5-COMBINE RESOLVED IT BY) SO THE RAW SCENARIO VALUES                  
002670* ARE AVAILABLE FOR THE FIXED HIGH-RISK CRITERIA, THEN TEST               
002680* EACH OF THE SEVEN HAZARDS IN TURN                                       
002690 2000-PROCESS-EXPOSURE-RECORD.                                            
002700     MOVE "N" TO HIX-FOUND-SW                                             
002710     MOVE EXO-FAC-NAME TO HIX-FAC-NAME                                    
002720     READ HAZARD-IDX-FILE                                                 
002730         INVALID KEY                                                      
002740             CONTINUE                                                     
002750         NOT INVALID KEY                                                  
002760             SET WS-HIX-FOUND TO TRUE                                     
002770     END-READ                                                             
002780     IF WS-HIX-FOUND                                                      
002790         PERFORM 3000-TEST-WATER                                          
002800         PERFORM 3100-TEST-HEAT                                           
002810         PERFORM 3200-TEST-FLOOD                                          
002820         PERFORM 3300-TEST-SLR                                            
002830         PERFORM 3400-TEST-CYCLONE                                        
002840         PERFORM 3500-TEST-SURGE                                          
002850         PERFORM 3600-TEST-LANDSLIDE                                      
002860     ELSE                                                                 
002870         ADD 1 TO WS-UNMATCHED-COUNT                                      
002880     END-IF                                                               
002890     .                                                                    
002900                                                                          
002910* HIGH-RISK CRITERIA - WATER STRESS, ALL THREE SCENARIOS, > 30            
002920* PERCENT                                                                 
002930 3000-TEST-WATER.                                                         
002940     IF HIF-ND-WATER NOT = "Y"                                            
002950         IF HIF-WATER-PCT-CUR > 30                                        
002960             ADD 1 TO WS-HR-COUNT(1 1)                                    
002970             MOVE WHN-NAME(1) TO HR-HAZARD-NAME                           
002980             PERFORM 4000-WRITE-HIGHRISK-ROW                              
002990         END-IF                                                           
003000         IF HIF-WATER-PCT-MOD > 30                                        
003010             ADD 1 TO WS-HR-COUNT(1 2)                                    
003020         END-IF                                                           
003030         IF HIF-WATER-PCT-WST > 30                                        
003040             ADD 1 TO WS-HR-COUNT(1 3)                                    
003050         END-IF                                                           
003060     END-IF                                                               
003070     .                                                                    
003080                                                                          
003090* HIGH-RISK CRITERIA - HEAT, ALL THREE SCENARIOS, >= 30 DAYS. THE         
003100* DAY                                                                     
003110* COUNT COLUMN ALREADY COLLAPSES THE THREE FEED THRESHOLDS                
003120* (30/300, 33/100, 35/30) TO ONE VALUE PER SCENARIO, SO A                 
003130* SINGLE >= 30 TEST STANDS IN FOR THE HIGH-RISK CRITERIAS                 
003140* "ANY ONE OF THREE" RULE                                                 
003150 3100-TEST-HEAT.                                                          
003160     IF HIF-ND-HEAT NOT = "Y"                                             
003170         IF HIF-HEAT-DAYS-CUR >= 30                                       
003180             ADD 1 TO WS-HR-COUNT(2 1)                                    
003190             MOVE WHN-NAME(2) TO HR-HAZARD-NAME                           
003200             PERFORM 4000-WRITE-HIGHRISK-ROW                              
003210         END-IF                                                           
003220         IF HIF-HEAT-DAYS-MOD >= 30                                       
003230             ADD 1 TO WS-HR-COUNT(2 2)                                    
003240         END-IF                                                           
003250         IF HIF-HEAT-DAYS-WST >= 30                                       
003260             ADD 1 TO WS-HR-COUNT(2 3)                                    
003270         END-IF                                                           
003280     END-IF                                                               
003290     .                                                                    
003300                                                                          
003310* HIGH-RISK CRITERIA - FLOOD, CURRENT SCENARIO ONLY, BAND TEXT            
003320* EQUALS                                                                  
003330* "GREATER THAN 1.5" - THE BAND TEXT ALREADY CARRIES THE                  
003340* UNKNOWN/NO-DATA CASE SO NO SEPARATE GUARD IS NEEDED HERE                
003350 3200-TEST-FLOOD.                                                         
003360     IF EXO-FLOOD-BAND-CUR = "GREATER THAN 1.5"                           
003370         ADD 1 TO WS-HR-COUNT(3 1)                                        
003380         MOVE WHN-NAME(3) TO HR-HAZARD-NAME                               
003390         PERFORM 4000-WRITE-HIGHRISK-ROW                                  
003400     END-IF                                                               
003410     .                                                                    
003420                                                                          
003430* HIGH-RISK CRITERIA - SEA LEVEL RISE, NO CURRENT SCENARIO,               
003440* MODERATE                                                                
003450* AND WORST 2050 METRES > 0.5; WORST IS THE FIXED HIGH-RISK               
003460* CRITERIA                                                                
003470* CRITERION THAT FEEDS THE HIGH-RISK LIST AND TOTAL                       
003480 3300-TEST-SLR.                                                           
003490     IF HIF-ND-SLR NOT = "Y"                                              
003500         IF HIF-SLR-2050-MOD-M > 0.5                                      
003510             ADD 1 TO WS-HR-COUNT(4 2)                                    
003520         END-IF                                                           
003530         IF HIF-SLR-2050-WST-M > 0.5                                      
003540             ADD 1 TO WS-HR-COUNT(4 3)                                    
003550             MOVE WHN-NAME(4) TO HR-HAZARD-NAME                           
003560             PERFORM 4000-WRITE-HIGHRISK-ROW                              
003570         END-IF                                                           
003580     END-IF                                                               
003590     .                                                                    
003600                                                                          
003610* HIGH-RISK CRITERIA - TROPICAL CYCLONES, CURRENT SCENARIO ONLY,          
003620* 100-YEAR WINDSPEED >= 178 KM/H                                          
003630 3400-TEST-CYCLONE.                                                       
003640     IF HIF-ND-WIND NOT = "Y"                                             
003650         IF HIF-WIND-100Y-KMH >= 178                                      
003660             ADD 1 TO WS-HR-COUNT(5 1)                                    
003670             MOVE WHN-NAME(5) TO HR-HAZARD-NAME                           
003680             PERFORM 4000-WRITE-HIGHRISK-ROW                              
003690         END-IF                                                           
003700     END-IF                                                               
003710     .                                                                    
003720                                                                          
003730* HIGH-RISK CRITERIA - STORM SURGE, CURRENT AND WORST ONLY (NO            
003740* MODERATE CRITERION), DEPTH >= 1.5 METRES                                
003750 3500-TEST-SURGE.                                                         
003760     IF HIF-ND-SURGE NOT = "Y"                                            
003770         IF HIF-SURGE-M-CUR >= 1.5                                        
003780             ADD 1 TO WS-HR-COUNT(6 1)                                    
003790             MOVE WHN-NAME(6) TO HR-HAZARD-NAME                           
003800             PERFORM 4000-WRITE-HIGHRISK-ROW                              
003810         END-IF                                                           
003820         IF HIF-SURGE-M-WST >= 1.5                                        
003830             ADD 1 TO WS-HR-COUNT(6 3)                                    
003840         END-IF                                                           
003850     END-IF                                                               
003860     .                                                                    
003870                                                                          
003880* HIGH-RISK CRITERIA - LANDSLIDE, ALL THREE SCENARIOS, FACTOR OF          
003890* SAFETY < 1                                                              
003900 3600-TEST-LANDSLIDE.                                                     
003910     IF HIF-ND-LANDSLIDE NOT = "Y"                                        
003920         IF HIF-LANDSLIDE-FOS-CUR < 1                                     
003930             ADD 1 TO WS-HR-COUNT(7 1)                                    
003940             MOVE WHN-NAME(7) TO HR-HAZARD-NAME                           
003950             PERFORM 4000-WRITE-HIGHRISK-ROW                              
003960         END-IF                                                           
003970         IF HIF-LANDSLIDE-FOS-MOD < 1                                     
003980             ADD 1 TO WS-HR-COUNT(7 2)                                    
003990         END-IF                                                           
004000         IF HIF-LANDSLIDE-FOS-WST < 1                                     
004010             ADD 1 TO WS-HR-COUNT(7 3)                                    
004020         END-IF                                                           
004030     END-IF                                                               
004040     .                                                                    
004050                                                                          
004060* HIGH-RISK - HR-HAZARD-NAME IS SET BY THE CALLING TEST JUST              
004070* BEFORE EACH PERFORM OF THIS PARAGRAPH                                   
004080 4000-WRITE-HIGHRISK-ROW.                                                 
004090     MOVE EXO-FAC-NAME TO HR-FAC-NAME                                     
004100     MOVE EXO-LAT      TO HR-LAT                                          
004110     MOVE EXO-LON      TO HR-LON                                          
004120     WRITE HIGHRISK-RECORD                                                
004130     .                                                                    
004140                                                                          
004150* SCENARIO COUNT - FLUSH THE COUNTS TABLE, ONE ROW PER                    
004160* HAZARD/SCENARIO                                                         
004170* COMBINATION THE APPLICABILITY MATRIX MARKS "Y"                          
004180 5000-WRITE-HR-TOTALS.                                                    
004190     OPEN OUTPUT HRTOTALS-FILE                                            
004200     PERFORM 5050-WRITE-ONE-HAZARD-ROW                                    
004210         THRU 5050-WRITE-ONE-HAZARD-ROW-EXIT                              
004220         VARYING WS-HAZ-IDX FROM 1 BY 1 UNTIL WS-HAZ-IDX > 7              
004230     CLOSE HRTOTALS-FILE                                                  
004240     .                                                                    
004250                                                                          
004260* ONE HAZARD ROW OF THE SCENARIO TOTALS - EVERY APPLICABLE                
004270* SCENARIO COLUMN FOR THIS HAZARD                                         
004280 5050-WRITE-ONE-HAZARD-ROW.                                               
004290     PERFORM 5100-WRITE-ONE-SCENARIO-COL                                  
004300         THRU 5100-WRITE-ONE-SCENARIO-COL-EXIT                            
004310         VARYING WS-SCN-IDX FROM 1 BY 1 UNTIL WS-SCN-IDX > 3              
004320 5050-WRITE-ONE-HAZARD-ROW-EXIT.                                          
004330     EXIT                                                                 
004340     .                                                                    
004350                                                                          
004360* ONE HAZARD/SCENARIO CELL - WRITTEN ONLY WHEN THE                        
004370* APPLICABILITY MATRIX MARKS IT "Y"                                       
004380 5100-WRITE-ONE-SCENARIO-COL.                                             
004390     IF WS-HR-APPL-FLAG(WS-HAZ-IDX WS-SCN-IDX) = "Y"                      
004400         MOVE WHN-NAME(WS-HAZ-IDX)  TO HRT-HAZARD-NAME                    
004410         MOVE WSCN-NAME(WS-SCN-IDX)  TO HRT-SCENARIO                      
004420         MOVE WS-HR-COUNT(WS-HAZ-IDX WS-SCN-IDX)                          
004430             TO HRT-COUNT                                                 
004440         WRITE HRTOT-RECORD                                               
004450     END-IF                                                               
004460 5100-WRITE-ONE-SCENARIO-COL-EXIT.                                        
004470     EXIT                                                                 
004480     .                                                                    
