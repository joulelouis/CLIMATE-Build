000100******************************************************************        
000110* IDENTIFICATION DIVISION.                                                
000120 IDENTIFICATION DIVISION.                                                 
000130 PROGRAM-ID.    0-ARCHPARMS.                                              
000140 AUTHOR.        R. DELACROIX.                                             
000150 INSTALLATION.  CLIMATE RISK BATCH CENTER.                                
000160 DATE-WRITTEN.  12/03/1987.                                               
000170 DATE-COMPILED.                                                           
000180 SECURITY.      UNCLASSIFIED.                                             
000190*-----------------------------------------------------------------        
000200* OBJECTIVE: LOAD THE ASSET-ARCHETYPE SENSITIVITY PARAMETER               
000210* FILE, APPLY BUSINESS DEFAULTS WHERE AN ARCHETYPE IS                     
000220* ABSENT, COMPARE AGAINST THE PRIOR RUN AND LOG ANY                       
000230* LOW/HIGH THRESHOLD REVISIONS, THEN PUBLISH THE SORTED                   
000240* PARAMETER TABLE CONSUMED BY 4-5-COMBINE.                                
000250*-----------------------------------------------------------------        
000260* CHANGE LOG                                                              
000270* DATE        PRG  TICKET    DESCRIPTION                                  
000280* ----------  ---  --------  --------------------------                   
000290* 12/03/1987  RJD  CR-1042   INITIAL PARAMETER LOADER AND REVISIONCR-1042 
000300* 30/08/1988  RJD  CR-1077   WIDENED ARCHETYPE KEY TO 20 BYTES    CR-1077 
000310* 15/01/1990  TLW  CR-1150   ADDED HEAT STRESS LOW/HIGH COLUMNS   CR-1150 
000320* 04/09/1991  RJD  CR-1198   ADDED STORM SURGE AND LANDSLIDE COLUMCR-1198 
000330* 22/07/1993  TLW  CR-1341   PRIOR-RUN TABLE RAISED FROM 30 TO 50 CR-1341 
000340* 11/02/1995  MHC  CR-1455   REVISION LOG NOW WRITTEN EVEN WHEN A CR-1455 
000350* 11/02/1995  MHC  CR-1455   IS UNCHANGED SO AUDIT CAN PROVE THE CCR-1455 
000360* 19/11/1998  RJD  Y2K-009   FOUR-DIGIT YEAR ON ALL DATE LITERALS Y2K-009 
000370* 06/04/1999  MHC  Y2K-009A  RETEST OF 1998 FIX AFTER AUDITOR FINDY2K-009A
000380* 14/03/2001  TLW  CR-1902   FLOOD LOW/HIGH PRECISION TO TWO DECIMCR-1902 
000390* 07/02/2006  PAS  CR-2230   DEFAULT ARCHETYPE NOW SYNTHESIZED IF CR-2230 
000400* 19/09/2008  PAS  CR-2381   SURGE DEFAULT LOW RAISED 0.25 PER POLCR-2381 
000410* 03/11/2010  TLW  CR-2604   SPLIT DEFAULT PARMS INTO OWN 01-LEVELCR-2604 
000420*-----------------------------------------------------------------        
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SOURCE-COMPUTER. IBM-370.                                                
000460 OBJECT-COMPUTER. IBM-370.                                                
000470 SPECIAL-NAMES.                                                           
000480     C01 IS TOP-OF-FORM.                                                  
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     SELECT ARCH-PARM-FILE ASSIGN TO "ARCHPARM"                           
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS WS-FS-APF.                                        
000540     SELECT PRIOR-PARM-FILE ASSIGN TO "PRIORPRM"                          
000550         ORGANIZATION IS LINE SEQUENTIAL                                  
000560         FILE STATUS IS WS-FS-PPF.                                        
000570     SELECT PARM-TABLE-FILE ASSIGN TO "PARMTBL"                           
000580         ORGANIZATION IS LINE SEQUENTIAL                                  
000590         FILE STATUS IS WS-FS-PTF.                                        
000600     SELECT REVISION-LOG-FILE ASSIGN TO "REVLOG"                          
000610         ORGANIZATION IS LINE SEQUENTIAL                                  
000620         FILE STATUS IS WS-FS-RLF.                                        
000630******************************************************************        
000640 DATA DIVISION.                                                           
000650 FILE SECTION.                                                            
000660* CURRENT-RUN ARCHETYPE PARAMETER FILE - ONE CARD PER                     
000670* ARCHETYPE, MUST ARRIVE SORTED ASCENDING BY AP-ARCHETYPE                 
000680* SO THE PUBLISHED TABLE IS READY FOR SEARCH ALL DOWNSTREAM               
000690 FD  ARCH-PARM-FILE                                                       
000700     LABEL RECORD STANDARD.                                               
000710 01  AP-RECORD.                                                           
000720     05  AP-ARCHETYPE           PIC X(20).                                
000730* WATER-DEPTH BAND, INCHES - NM = "Y" WHEN THE ARCHETYPE                  
000740* CARRIES NO MATCHING WATER THRESHOLD                                     
000750     05  AP-WATER-LOW           PIC S9(3)V9.                              
000760     05  AP-WATER-HIGH          PIC S9(3)V9.                              
000770     05  AP-WATER-NM            PIC X.                                    
000780* HEAT-INDEX BAND, WHOLE DEGREES                                          
000790     05  AP-HEAT-LOW            PIC S9(3).                                
000800     05  AP-HEAT-HIGH           PIC S9(3).                                
000810     05  AP-HEAT-NM             PIC X.                                    
000820* FLOOD-DEPTH BAND, FEET TO HUNDREDTHS                                    
000830     05  AP-FLOOD-LOW           PIC S9(3)V99.                             
000840     05  AP-FLOOD-HIGH          PIC S9(3)V99.                             
000850     05  AP-FLOOD-NM            PIC X.                                    
000860* CYCLONE WIND-SPEED BAND, WHOLE MPH                                      
000870     05  AP-CYCLONE-LOW         PIC S9(3).                                
000880     05  AP-CYCLONE-HIGH        PIC S9(3).                                
000890     05  AP-CYCLONE-NM          PIC X.                                    
000900* STORM-SURGE BAND, FEET TO HUNDREDTHS                                    
000910     05  AP-SURGE-LOW           PIC S9(2)V99.                             
000920     05  AP-SURGE-HIGH          PIC S9(2)V99.                             
000930     05  AP-SURGE-NM            PIC X.                                    
000940* LANDSLIDE SUSCEPTIBILITY BAND, SCORE TO HUNDREDTHS                      
000950     05  AP-LANDSLIDE-LOW       PIC S9(2)V99.                             
000960     05  AP-LANDSLIDE-HIGH      PIC S9(2)V99.                             
000970     05  AP-LANDSLIDE-NM        PIC X.                                    
000980     05  FILLER                 PIC X(10).                                
000990                                                                          
001000* PRIOR-RUN COPY OF THE SAME LAYOUT, CARRIED FORWARD BY THE               
001010* OPERATOR FROM THE LAST RUNS PARM-TABLE-FILE SO 3000 CAN                 
001020* DETECT A THRESHOLD REVISION                                             
001030 FD  PRIOR-PARM-FILE                                                      
001040     LABEL RECORD STANDARD.                                               
001050 01  PP-RECORD.                                                           
001060     05  PP-ARCHETYPE           PIC X(20).                                
001070* MIRRORS AP-RECORD ABOVE, ONE RUN BEHIND - WATER BAND                    
001080     05  PP-WATER-LOW           PIC S9(3)V9.                              
001090     05  PP-WATER-HIGH          PIC S9(3)V9.                              
001100     05  PP-WATER-NM            PIC X.                                    
001110* HEAT BAND                                                               
001120     05  PP-HEAT-LOW            PIC S9(3).                                
001130     05  PP-HEAT-HIGH           PIC S9(3).                                
001140     05  PP-HEAT-NM             PIC X.                                    
001150* FLOOD BAND                                                              
001160     05  PP-FLOOD-LOW           PIC S9(3)V99.                             
001170     05  PP-FLOOD-HIGH          PIC S9(3)V99.                             
001180     05  PP-FLOOD-NM            PIC X.                                    
001190* CYCLONE BAND                                                            
001200     05  PP-CYCLONE-LOW         PIC S9(3).                                
001210     05  PP-CYCLONE-HIGH        PIC S9(3).                                
001220     05  PP-CYCLONE-NM          PIC X.                                    
001230* SURGE BAND                                                              
001240     05  PP-SURGE-LOW           PIC S9(2)V99.                             
001250     05  PP-SURGE-HIGH          PIC S9(2)V99.                             
001260     05  PP-SURGE-NM            PIC X.                                    
001270* LANDSLIDE BAND                                                          
001280     05  PP-LANDSLIDE-LOW       PIC S9(2)V99.                             
001290     05  PP-LANDSLIDE-HIGH      PIC S9(2)V99.                             
001300     05  PP-LANDSLIDE-NM        PIC X.                                    
001310     05  FILLER                 PIC X(10).                                
001320                                                                          
001330* WHAT 3000-COMPARE-AND-FLAG-CHANGES ACTUALLY WRITES TO THE               
001340* OUTPUT PARM TABLE THIS RUN - SAME SHAPE AS AP-RECORD, NAMED             
001350* PTO- SO THE COMPARE PARAGRAPH NEVER CONFUSES OLD VS NEW                 
001360 FD  PARM-TABLE-FILE                                                      
001370     LABEL RECORD STANDARD.                                               
001380 01  PT-OUT-RECORD.                                                       
001390     05  PTO-ARCHETYPE          PIC X(20).                                
001400* WATER BAND                                                              
001410     05  PTO-WATER-LOW          PIC S9(3)V9.                              
001420     05  PTO-WATER-HIGH         PIC S9(3)V9.                              
001430     05  PTO-WATER-NM           PIC X.                                    
001440* HEAT BAND                                                               
001450     05  PTO-HEAT-LOW           PIC S9(3).                                
001460     05  PTO-HEAT-HIGH          PIC S9(3).                                
001470     05  PTO-HEAT-NM            PIC X.                                    
001480* FLOOD BAND                                                              
001490     05  PTO-FLOOD-LOW          PIC S9(3)V99.                             
001500     05  PTO-FLOOD-HIGH         PIC S9(3)V99.                             
001510     05  PTO-FLOOD-NM           PIC X.                                    
001520* CYCLONE BAND                                                            
001530     05  PTO-CYCLONE-LOW        PIC S9(3).                                
001540     05  PTO-CYCLONE-HIGH       PIC S9(3).                                
001550     05  PTO-CYCLONE-NM         PIC X.                                    
001560* SURGE BAND                                                              
001570     05  PTO-SURGE-LOW          PIC S9(2)V99.                             
001580     05  PTO-SURGE-HIGH         PIC S9(2)V99.                             
001590     05  PTO-SURGE-NM           PIC X.                                    
001600* LANDSLIDE BAND                                                          
001610     05  PTO-LANDSLIDE-LOW      PIC S9(2)V99.                             
001620     05  PTO-LANDSLIDE-HIGH     PIC S9(2)V99.                             
001630     05  PTO-LANDSLIDE-NM       PIC X.                                    
001640     05  FILLER                 PIC X(10).                                
001650                                                                          
001660* ONE LINE PER BAND CHANGED BY 3000 - FEEDS THE PARM-REVISION             
001670* SECTION OF THE CONTROL REPORT SO AN ANALYST CAN SEE WHAT                
001680* MOVED SINCE THE PRIOR RUN WITHOUT DIFFING RAW PARM FILES                
001690 FD  REVISION-LOG-FILE                                                    
001700     LABEL RECORD STANDARD.                                               
001710 01  RL-RECORD.                                                           
001720     05  RL-ARCHETYPE           PIC X(20).                                
001730     05  RL-HAZARD              PIC X(15).                                
001740     05  RL-OLD-LOW             PIC X(10).                                
001750     05  RL-OLD-HIGH            PIC X(10).                                
001760     05  RL-NEW-LOW             PIC X(10).                                
001770     05  RL-NEW-HIGH            PIC X(10).                                
001780     05  FILLER                 PIC X(05).                                
001790******************************************************************        
001800 WORKING-STORAGE SECTION.                                                 
001810* FILE STATUS SWITCHES                                                    
001820 01  WS-FILE-STATUSES.                                                    
001830     05  WS-FS-APF              PIC X(02) VALUE "00".                     
001840     05  WS-FS-PPF              PIC X(02) VALUE "00".                     
001850     05  WS-FS-PTF              PIC X(02) VALUE "00".                     
001860     05  WS-FS-RLF              PIC X(02) VALUE "00".                     
001870     05  FILLER                 PIC X(08).                                
001880* ALTERNATE BYTE VIEW - USED TO BLANK ALL FOUR STATUSES                   
001890* WITH ONE MOVE WHEN A PROGRAM RESTART IS REQUESTED                       
001900 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.                       
001910     05  WSR-STATUS-BYTES       PIC X(16).                                
001920* END-OF-FILE SWITCHES - HOUSE 88-LEVEL STYLE                             
001930 01  EOF-MANAGER.                                                         
001940     05  FIN-ENREG-APF          PIC X(01) VALUE SPACE.                    
001950         88  APF-FF                       VALUE HIGH-VALUE.               
001960     05  FIN-ENREG-PPF          PIC X(01) VALUE SPACE.                    
001970         88  PPF-FF                       VALUE HIGH-VALUE.               
001980* DEFAULT SENSITIVITY PARAMETERS PER THE ARCHETYPE SENSITIVITY            
001990* RULE - BUSINESS VALUES BELOW ARE POLICY, NOT DERIVED FROM               
002000* ANY FILE                                                                
002010 01  WS-DEFAULT-PARMS.                                                    
002020     05  WSD-WATER-LOW          PIC S9(3)V9  VALUE +10.0.                 
002030     05  WSD-WATER-HIGH         PIC S9(3)V9  VALUE +31.0.                 
002040     05  WSD-HEAT-LOW           PIC S9(3)    VALUE +10.                   
002050     05  WSD-HEAT-HIGH          PIC S9(3)    VALUE +45.                   
002060     05  WSD-FLOOD-LOW          PIC S9(3)V99 VALUE +0.50.                 
002070     05  WSD-FLOOD-HIGH         PIC S9(3)V99 VALUE +1.50.                 
002080     05  WSD-CYCLONE-LOW        PIC S9(3)    VALUE +119.                  
002090     05  WSD-CYCLONE-HIGH       PIC S9(3)    VALUE +178.                  
002100     05  WSD-SURGE-LOW          PIC S9(2)V99 VALUE +0.50.                 
002110     05  WSD-SURGE-HIGH         PIC S9(2)V99 VALUE +1.50.                 
002120     05  WSD-LANDSLIDE-LOW      PIC S9(2)V99 VALUE +1.00.                 
002130     05  WSD-LANDSLIDE-HIGH     PIC S9(2)V99 VALUE +1.50.                 
002140* IN-MEMORY PARAMETER TABLES - LOADED BY A LINEAR PASS                    
002150* OF FLAT ARCHETYPE ROWS, THEN RE-WRITTEN SORTED SO THE                   
002160* DOWNSTREAM COMBINE STEP CAN SEARCH ALL IT                               
002170 01  WS-TABLE-AREA.                                                       
002180     05  WS-PRIOR-TAB OCCURS 50 TIMES.                                    
002190         10  PR-ARCHETYPE       PIC X(20).                                
002200         10  PR-WATER-LOW       PIC S9(3)V9.                              
002210         10  PR-WATER-HIGH      PIC S9(3)V9.                              
002220         10  PR-HEAT-LOW        PIC S9(3).                                
002230         10  PR-HEAT-HIGH       PIC S9(3).                                
002240         10  PR-FLOOD-LOW       PIC S9(3)V99.                             
002250         10  PR-FLOOD-HIGH      PIC S9(3)V99.                             
002260         10  PR-CYCLONE-LOW     PIC S9(3).                                
002270         10  PR-CYCLONE-HIGH    PIC S9(3).                                
002280         10  PR-SURGE-LOW       PIC S9(2)V99.                             
002290         10  PR-SURGE-HIGH      PIC S9(2)V99.                             
002300         10  PR-LANDSLIDE-LOW   PIC S9(2)V99.                             
002310         10  PR-LANDSLIDE-HIGH  PIC S9(2)V99.                             
002320* GENERIC BYTE VIEW - LETS 3000-COMPARE TREAT A PRIOR                     
002330* ENTRY AS RAW TEXT WHEN LOGGING OLD/NEW TO RL-RECORD                     
002340     05  WS-PRIOR-TAB-R REDEFINES WS-PRIOR-TAB                            
002350             OCCURS 50 TIMES.                                             
002360         10  PRR-KEY            PIC X(20).                                
002370         10  PRR-BYTES          PIC X(46).                                
002380     05  WS-CURR-TAB OCCURS 50 TIMES.                                     
002390         10  CT-ARCHETYPE       PIC X(20).                                
002400         10  CT-WATER-LOW       PIC S9(3)V9.                              
002410         10  CT-WATER-HIGH      PIC S9(3)V9.                              
002420         10  CT-WATER-NM        PIC X.                                    
002430         10  CT-HEAT-LOW        PIC S9(3).                                
002440         10  CT-HEAT-HIGH       PIC S9(3).                                
002450         10  CT-HEAT-NM         PIC X.                                    
002460         10  CT-FLOOD-LOW       PIC S9(3)V99.                             
002470         10  CT-FLOOD-HIGH      PIC S9(3)V99.                             
002480         10  CT-FLOOD-NM        PIC X.                                    
002490         10  CT-CYCLONE-LOW     PIC S9(3).                                
002500         10  CT-CYCLONE-HIGH    PIC S9(3).                                
002510         10  CT-CYCLONE-NM      PIC X.                                    
002520         10  CT-SURGE-LOW       PIC S9(2)V99.                             
002530         10  CT-SURGE-HIGH      PIC S9(2)V99.                             
002540         10  CT-SURGE-NM        PIC X.                                    
002550         10  CT-LANDSLIDE-LOW   PIC S9(2)V99.                             
002560         10  CT-LANDSLIDE-HIGH  PIC S9(2)V99.                             
002570         10  CT-LANDSLIDE-NM    PIC X.                                    
002580* GENERIC BYTE VIEW - SAME USE AS WS-PRIOR-TAB-R ABOVE BUT                
002590* FOR THE CURRENT-RUN SIDE OF THE COMPARISON                              
002600     05  WS-CURR-TAB-R REDEFINES WS-CURR-TAB OCCURS 50 TIMES.             
002610         10  CTR-KEY            PIC X(20).                                
002620         10  CTR-BYTES          PIC X(52).                                
002630* SUBSCRIPTS AND SWITCHES SHARED ACROSS THE LOAD/COMPARE/                 
002640* PUBLISH PARAGRAPHS BELOW - PR-COUNT/CT-COUNT ARE ROW                    
002650* COUNTS FOR THE PRIOR AND CURRENT TABLES                                 
002660 01  WS-IDX-AREA.                                                         
002670     05  PR-COUNT               PIC 9(04) COMP VALUE 0.                   
002680     05  CT-COUNT               PIC 9(04) COMP VALUE 0.                   
002690     05  WS-I                   PIC 9(04) COMP VALUE 0.                   
002700     05  WS-J                   PIC 9(04) COMP VALUE 0.                   
002710     05  WS-FOUND-SW            PIC X(01) VALUE "N".                      
002720         88  WS-FOUND                     VALUE "Y".                      
002730     05  WS-DEFAULT-SEEN-SW      PIC X(01) VALUE "N".                     
002740         88  WS-DEFAULT-SEEN              VALUE "Y".                      
002750* STAGING AREA FOR 3100-LOG-ONE-REVISION - LOADED BY                      
002760* EACH HAZARD TEST IN 3000 BEFORE THE PERFORM                             
002770 01  WS-CHANGE-STAGING.                                                   
002780     05  WS-CHG-HAZARD          PIC X(15).                                
002790     05  WS-CHG-OLD-LOW         PIC S9(5)V99.                             
002800     05  WS-CHG-OLD-HIGH        PIC S9(5)V99.                             
002810     05  WS-CHG-NEW-LOW         PIC S9(5)V99.                             
002820     05  WS-CHG-NEW-HIGH        PIC S9(5)V99.                             
002830******************************************************************        
002840 PROCEDURE DIVISION.                                                      
002850* MAIN DRIVER - LOAD PRIOR, LOAD CURRENT, COMPARE, PUBLISH                
002860 0000-MAIN-PROCEDURE.                                                     
002870     PERFORM 1000-LOAD-PRIOR-PARMS                                        
002880     PERFORM 2000-LOAD-CURRENT-PARMS                                      
002890     PERFORM 3000-COMPARE-AND-LOG-REVISIONS                               
002900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > CT-COUNT                   
002910     PERFORM 4000-WRITE-PARM-TABLE-FILE                                   
002920         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > CT-COUNT                   
002930     PERFORM 9000-FIN-PGM                                                 
002940     .                                                                    
002950                                                                          
002960* ARCHETYPE PARAMETER - READ THE PRIOR-RUN SNAPSHOT INTO WS-PRIOR-        
002970* TAB SO                                                                  
002980* WE HAVE SOMETHING TO DIFF THE CURRENT CARDS AGAINST                     
002990 1000-LOAD-PRIOR-PARMS.                                                   
003000     OPEN INPUT PRIOR-PARM-FILE                                           
003010     IF WS-FS-PPF NOT = "00" AND WS-FS-PPF NOT = "35"                     
003020         DISPLAY "0-ARCHPARMS: PRIOR FILE OPEN " WS-FS-PPF                
003030     END-IF                                                               
003040     PERFORM 1050-READ-PRIOR-PARM THRU 1050-READ-PRIOR-PARM-EXIT          
003050         UNTIL PPF-FF                                                     
003060     CLOSE PRIOR-PARM-FILE                                                
003070     .                                                                    
003080                                                                          
003090* READ ONE PRIOR-PARM-FILE CARD AND FILE IT IN WS-PRIOR-TAB -             
003100* PER-HAZARD LOW/HIGH BANDS PLUS THE ARCHETYPE KEY                        
003110 1050-READ-PRIOR-PARM.                                                    
003120     READ PRIOR-PARM-FILE                                                 
003130         AT END                                                           
003140             SET PPF-FF TO TRUE                                           
003150             GO TO 1050-READ-PRIOR-PARM-EXIT                              
003160     END-READ                                                             
003170     ADD 1 TO PR-COUNT                                                    
003180     MOVE PP-ARCHETYPE TO PR-ARCHETYPE(PR-COUNT)                          
003190* WATER AND HEAT BANDS                                                    
003200     MOVE PP-WATER-LOW                                                    
003210                 TO PR-WATER-LOW(PR-COUNT)                                
003220     MOVE PP-WATER-HIGH                                                   
003230                 TO PR-WATER-HIGH(PR-COUNT)                               
003240     MOVE PP-HEAT-LOW TO PR-HEAT-LOW(PR-COUNT)                            
003250     MOVE PP-HEAT-HIGH TO PR-HEAT-HIGH(PR-COUNT)                          
003260* FLOOD AND CYCLONE BANDS                                                 
003270     MOVE PP-FLOOD-LOW TO PR-FLOOD-LOW(PR-COUNT)                          
003280     MOVE PP-FLOOD-HIGH                                                   
003290                 TO PR-FLOOD-HIGH(PR-COUNT)                               
003300     MOVE PP-CYCLONE-LOW                                                  
003310                 TO PR-CYCLONE-LOW(PR-COUNT)                              
003320     MOVE PP-CYCLONE-HIGH                                                 
003330                 TO PR-CYCLONE-HIGH(PR-COUNT)                             
003340* SURGE AND LANDSLIDE BANDS                                               
003350     MOVE PP-SURGE-LOW TO PR-SURGE-LOW(PR-COUNT)                          
003360     MOVE PP-SURGE-HIGH                                                   
003370                 TO PR-SURGE-HIGH(PR-COUNT)                               
003380     MOVE PP-LANDSLIDE-LOW                                                
003390                 TO PR-LANDSLIDE-LOW(PR-COUNT)                            
003400     MOVE PP-LANDSLIDE-HIGH                                               
003410                 TO PR-LANDSLIDE-HIGH(PR-COUNT)                           
003420     .                                                                    
003430 1050-READ-PRIOR-PARM-EXIT.                                               
003440     EXIT.                                                                
003450                                                                          
003460* ARCHETYPE PARAMETER - READ THE CURRENT CARD DECK. ANY ARCHETYPE         
003470* NAMED                                                                   
003480* "DEFAULT" FOUND ON THE DECK WINS OVER OUR BUILT-IN                      
003490* DEFAULTS; IF NONE IS FOUND WE SYNTHESIZE ONE AT THE END                 
003500 2000-LOAD-CURRENT-PARMS.                                                 
003510     OPEN INPUT ARCH-PARM-FILE                                            
003520     IF WS-FS-APF NOT = "00" AND WS-FS-APF NOT = "35"                     
003530         DISPLAY "0-ARCHPARMS: CURRENT FILE OPEN " WS-FS-APF              
003540     END-IF                                                               
003550     PERFORM 2050-READ-CURRENT-PARM                                       
003560         THRU 2050-READ-CURRENT-PARM-EXIT                                 
003570         UNTIL APF-FF                                                     
003580     CLOSE ARCH-PARM-FILE                                                 
003590     IF NOT WS-DEFAULT-SEEN                                               
003600         ADD 1 TO CT-COUNT                                                
003610         MOVE "DEFAULT"        TO CT-ARCHETYPE(CT-COUNT)                  
003620* SYNTHESIZED ROW, WATER BAND                                             
003630         MOVE WSD-WATER-LOW    TO CT-WATER-LOW(CT-COUNT)                  
003640         MOVE WSD-WATER-HIGH   TO CT-WATER-HIGH(CT-COUNT)                 
003650         MOVE "N"              TO CT-WATER-NM(CT-COUNT)                   
003660* HEAT BAND                                                               
003670         MOVE WSD-HEAT-LOW     TO CT-HEAT-LOW(CT-COUNT)                   
003680         MOVE WSD-HEAT-HIGH    TO CT-HEAT-HIGH(CT-COUNT)                  
003690         MOVE "N"              TO CT-HEAT-NM(CT-COUNT)                    
003700* FLOOD BAND                                                              
003710         MOVE WSD-FLOOD-LOW    TO CT-FLOOD-LOW(CT-COUNT)                  
003720         MOVE WSD-FLOOD-HIGH   TO CT-FLOOD-HIGH(CT-COUNT)                 
003730         MOVE "N"              TO CT-FLOOD-NM(CT-COUNT)                   
003740* CYCLONE BAND                                                            
003750         MOVE WSD-CYCLONE-LOW  TO CT-CYCLONE-LOW(CT-COUNT)                
003760         MOVE WSD-CYCLONE-HIGH TO CT-CYCLONE-HIGH(CT-COUNT)               
003770         MOVE "N"              TO CT-CYCLONE-NM(CT-COUNT)                 
003780* SURGE BAND                                                              
003790         MOVE WSD-SURGE-LOW    TO CT-SURGE-LOW(CT-COUNT)                  
003800         MOVE WSD-SURGE-HIGH   TO CT-SURGE-HIGH(CT-COUNT)                 
003810         MOVE "N"              TO CT-SURGE-NM(CT-COUNT)                   
003820* LANDSLIDE BAND                                                          
003830         MOVE WSD-LANDSLIDE-LOW                                           
003840                           TO CT-LANDSLIDE-LOW(CT-COUNT)                  
003850         MOVE WSD-LANDSLIDE-HIGH                                          
003860                           TO CT-LANDSLIDE-HIGH(CT-COUNT)                 
003870         MOVE "N"              TO CT-LANDSLIDE-NM(CT-COUNT)               
003880     END-IF                                                               
003890     .                                                                    
003900                                                                          
003910* PICK UP ONE ARCH-PARM-FILE CARD INTO THE CURRENT-RUN TABLE              
003920* AND REMEMBER WHETHER A DEFAULT ROW WAS PUNCHED ON THE DECK              
003930 2050-READ-CURRENT-PARM.                                                  
003940     READ ARCH-PARM-FILE                                                  
003950         AT END                                                           
003960             SET APF-FF TO TRUE                                           
003970             GO TO 2050-READ-CURRENT-PARM-EXIT                            
003980     END-READ                                                             
003990     ADD 1 TO CT-COUNT                                                    
004000     MOVE AP-RECORD TO CT-ARCHETYPE(CT-COUNT)                             
004010     IF AP-ARCHETYPE = "DEFAULT"                                          
004020         SET WS-DEFAULT-SEEN TO TRUE                                      
004030     END-IF                                                               
004040     .                                                                    
004050 2050-READ-CURRENT-PARM-EXIT.                                             
004060     EXIT.                                                                
004070                                                                          
004080* ARCHETYPE SENSITIVITY REVISION LOG - ONE LINE PER HAZARD                
004090* WHOSE LOW OR HIGH MOVED SINCE THE PRIOR RUN FOR THIS                    
004100* ARCHETYPE. PLAIN LINEAR SEARCH OF THE PRIOR TABLE - NO                  
004110* TABLE EVER EXCEEDS 50 ROWS SO A SEQUENTIAL SCAN IS FAST                 
004120* ENOUGH AND KEEPS THIS PARAGRAPH SIMPLE TO MAINTAIN                      
004130 3000-COMPARE-AND-LOG-REVISIONS.                                          
004140     SET WS-FOUND-SW TO "N"                                               
004150     MOVE 0 TO WS-J                                                       
004160     PERFORM 3050-SCAN-PRIOR-TABLE THRU 3050-SCAN-PRIOR-TABLE-EXIT        
004170         UNTIL WS-J >= PR-COUNT OR WS-FOUND                               
004180     IF WS-FOUND                                                          
004190* WATER STRESS BAND                                                       
004200         IF CT-WATER-LOW(WS-I) NOT = PR-WATER-LOW(WS-J)                   
004210          OR CT-WATER-HIGH(WS-I) NOT = PR-WATER-HIGH(WS-J)                
004220             MOVE "WATER_STRESS"    TO WS-CHG-HAZARD                      
004230             MOVE PR-WATER-LOW(WS-J)  TO WS-CHG-OLD-LOW                   
004240             MOVE PR-WATER-HIGH(WS-J) TO WS-CHG-OLD-HIGH                  
004250             MOVE CT-WATER-LOW(WS-I)  TO WS-CHG-NEW-LOW                   
004260             MOVE CT-WATER-HIGH(WS-I) TO WS-CHG-NEW-HIGH                  
004270             PERFORM 3100-LOG-ONE-REVISION                                
004280         END-IF                                                           
004290* HEAT STRESS BAND                                                        
004300         IF CT-HEAT-LOW(WS-I) NOT = PR-HEAT-LOW(WS-J)                     
004310          OR CT-HEAT-HIGH(WS-I) NOT = PR-HEAT-HIGH(WS-J)                  
004320             MOVE "HEAT_STRESS"     TO WS-CHG-HAZARD                      
004330             MOVE PR-HEAT-LOW(WS-J)   TO WS-CHG-OLD-LOW                   
004340             MOVE PR-HEAT-HIGH(WS-J)  TO WS-CHG-OLD-HIGH                  
004350             MOVE CT-HEAT-LOW(WS-I)   TO WS-CHG-NEW-LOW                   
004360             MOVE CT-HEAT-HIGH(WS-I)  TO WS-CHG-NEW-HIGH                  
004370             PERFORM 3100-LOG-ONE-REVISION                                
004380         END-IF                                                           
004390* RIVERINE FLOOD BAND                                                     
004400         IF CT-FLOOD-LOW(WS-I) NOT = PR-FLOOD-LOW(WS-J)                   
004410          OR CT-FLOOD-HIGH(WS-I) NOT = PR-FLOOD-HIGH(WS-J)                
004420             MOVE "RIVERINE_FLOOD"  TO WS-CHG-HAZARD                      
004430             MOVE PR-FLOOD-LOW(WS-J)  TO WS-CHG-OLD-LOW                   
004440             MOVE PR-FLOOD-HIGH(WS-J) TO WS-CHG-OLD-HIGH                  
004450             MOVE CT-FLOOD-LOW(WS-I)  TO WS-CHG-NEW-LOW                   
004460             MOVE CT-FLOOD-HIGH(WS-I) TO WS-CHG-NEW-HIGH                  
004470             PERFORM 3100-LOG-ONE-REVISION                                
004480         END-IF                                                           
004490* TROPICAL CYCLONE BAND                                                   
004500         IF CT-CYCLONE-LOW(WS-I) NOT = PR-CYCLONE-LOW(WS-J)               
004510          OR CT-CYCLONE-HIGH(WS-I) NOT = PR-CYCLONE-HIGH(WS-J)            
004520             MOVE "TROPICAL_CYCLONE" TO WS-CHG-HAZARD                     
004530             MOVE PR-CYCLONE-LOW(WS-J)  TO WS-CHG-OLD-LOW                 
004540             MOVE PR-CYCLONE-HIGH(WS-J) TO WS-CHG-OLD-HIGH                
004550             MOVE CT-CYCLONE-LOW(WS-I)  TO WS-CHG-NEW-LOW                 
004560             MOVE CT-CYCLONE-HIGH(WS-I) TO WS-CHG-NEW-HIGH                
004570             PERFORM 3100-LOG-ONE-REVISION                                
004580         END-IF                                                           
004590* STORM SURGE BAND                                                        
004600         IF CT-SURGE-LOW(WS-I) NOT = PR-SURGE-LOW(WS-J)                   
004610          OR CT-SURGE-HIGH(WS-I) NOT = PR-SURGE-HIGH(WS-J)                
004620             MOVE "STORM_SURGE"     TO WS-CHG-HAZARD                      
004630             MOVE PR-SURGE-LOW(WS-J)  TO WS-CHG-OLD-LOW                   
004640             MOVE PR-SURGE-HIGH(WS-J) TO WS-CHG-OLD-HIGH                  
004650             MOVE CT-SURGE-LOW(WS-I)  TO WS-CHG-NEW-LOW                   
004660             MOVE CT-SURGE-HIGH(WS-I) TO WS-CHG-NEW-HIGH                  
004670             PERFORM 3100-LOG-ONE-REVISION                                
004680         END-IF                                                           
004690* LANDSLIDE BAND                                                          
004700         IF CT-LANDSLIDE-LOW(WS-I) NOT = PR-LANDSLIDE-LOW(WS-J)           
004710          OR CT-LANDSLIDE-HIGH(WS-I) NOT = PR-LANDSLIDE-HIGH(WS-J)        
004720             MOVE "LANDSLIDE"       TO WS-CHG-HAZARD                      
004730             MOVE PR-LANDSLIDE-LOW(WS-J)  TO WS-CHG-OLD-LOW               
004740             MOVE PR-LANDSLIDE-HIGH(WS-J) TO WS-CHG-OLD-HIGH              
004750             MOVE CT-LANDSLIDE-LOW(WS-I)  TO WS-CHG-NEW-LOW               
004760             MOVE CT-LANDSLIDE-HIGH(WS-I) TO WS-CHG-NEW-HIGH              
004770             PERFORM 3100-LOG-ONE-REVISION                                
004780         END-IF                                                           
004790     END-IF                                                               
004800     SET WS-FOUND-SW TO "N"                                               
004810     .                                                                    
004820                                                                          
004830* ONE PASS OF THE LINEAR SEARCH - BUMPS WS-J AND TESTS THE                
004840* ARCHETYPE KEY AT THAT ROW OF THE PRIOR-RUN TABLE                        
004850 3050-SCAN-PRIOR-TABLE.                                                   
004860     ADD 1 TO WS-J                                                        
004870     IF PR-ARCHETYPE(WS-J) = CT-ARCHETYPE(WS-I)                           
004880         SET WS-FOUND TO TRUE                                             
004890     END-IF                                                               
004900     .                                                                    
004910 3050-SCAN-PRIOR-TABLE-EXIT.                                              
004920     EXIT.                                                                
004930                                                                          
004940* GENERIC WRITER - CALLED ONCE PER CHANGED HAZARD COLUMN,                 
004950* STAGING FIELDS SET BY THE CALLER JUST ABOVE                             
004960 3100-LOG-ONE-REVISION.                                                   
004970     MOVE CT-ARCHETYPE(WS-I)    TO RL-ARCHETYPE                           
004980     MOVE WS-CHG-HAZARD         TO RL-HAZARD                              
004990     MOVE WS-CHG-OLD-LOW        TO RL-OLD-LOW                             
005000     MOVE WS-CHG-OLD-HIGH       TO RL-OLD-HIGH                            
005010     MOVE WS-CHG-NEW-LOW        TO RL-NEW-LOW                             
005020     MOVE WS-CHG-NEW-HIGH       TO RL-NEW-HIGH                            
005030     WRITE RL-RECORD                                                      
005040     .                                                                    
005050                                                                          
005060* PUBLISH THE TABLE FOR 4-5-COMBINE - ASCENDING ORDER IS                  
005070* GUARANTEED BY THE SORTED-CARD-DECK CONTRACT ON THE INPUT                
005080 4000-WRITE-PARM-TABLE-FILE.                                              
005090     IF WS-I = 1                                                          
005100         OPEN OUTPUT PARM-TABLE-FILE                                      
005110         OPEN OUTPUT REVISION-LOG-FILE                                    
005120     END-IF                                                               
005130     MOVE CT-ARCHETYPE(WS-I)      TO PTO-ARCHETYPE                        
005140* WATER AND HEAT BANDS                                                    
005150     MOVE CT-WATER-LOW(WS-I)      TO PTO-WATER-LOW                        
005160     MOVE CT-WATER-HIGH(WS-I)     TO PTO-WATER-HIGH                       
005170     MOVE CT-WATER-NM(WS-I)       TO PTO-WATER-NM                         
005180     MOVE CT-HEAT-LOW(WS-I)       TO PTO-HEAT-LOW                         
005190     MOVE CT-HEAT-HIGH(WS-I)      TO PTO-HEAT-HIGH                        
005200     MOVE CT-HEAT-NM(WS-I)        TO PTO-HEAT-NM                          
005210* FLOOD AND CYCLONE BANDS                                                 
005220     MOVE CT-FLOOD-LOW(WS-I)      TO PTO-FLOOD-LOW                        
005230     MOVE CT-FLOOD-HIGH(WS-I)     TO PTO-FLOOD-HIGH                       
005240     MOVE CT-FLOOD-NM(WS-I)       TO PTO-FLOOD-NM                         
005250     MOVE CT-CYCLONE-LOW(WS-I)    TO PTO-CYCLONE-LOW                      
005260     MOVE CT-CYCLONE-HIGH(WS-I)   TO PTO-CYCLONE-HIGH                     
005270     MOVE CT-CYCLONE-NM(WS-I)     TO PTO-CYCLONE-NM                       
005280* SURGE AND LANDSLIDE BANDS                                               
005290     MOVE CT-SURGE-LOW(WS-I)      TO PTO-SURGE-LOW                        
005300     MOVE CT-SURGE-HIGH(WS-I)     TO PTO-SURGE-HIGH                       
005310     MOVE CT-SURGE-NM(WS-I)       TO PTO-SURGE-NM                         
005320     MOVE CT-LANDSLIDE-LOW(WS-I)  TO PTO-LANDSLIDE-LOW                    
005330     MOVE CT-LANDSLIDE-HIGH(WS-I) TO PTO-LANDSLIDE-HIGH                   
005340     MOVE CT-LANDSLIDE-NM(WS-I)   TO PTO-LANDSLIDE-NM                     
005350     WRITE PT-OUT-RECORD                                                  
005360     IF WS-I >= CT-COUNT                                                  
005370         CLOSE PARM-TABLE-FILE REVISION-LOG-FILE                          
005380     END-IF                                                               
005390     .                                                                    
005400                                                                          
005410* NORMAL END OF JOB - SINGLE LINE TO THE OPERATOR CONSOLE                 
005420 9000-FIN-PGM.                                                            
005430     DISPLAY "0-ARCHPARMS: " CT-COUNT " ARCHETYPES PUBLISHED"             
005440     STOP RUN                                                             
005450     .                                                                    
