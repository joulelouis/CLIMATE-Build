000100******************************************************************        
000110* IDENTIFICATION DIVISION.                                                
000120 IDENTIFICATION DIVISION.                                                 
000130 PROGRAM-ID.    7-8-REPORT.                                               
000140 AUTHOR.        R. DELACROIX.                                             
000150 INSTALLATION.  CLIMATE RISK BATCH CENTER.                                
000160 DATE-WRITTEN.  02/12/1991.                                               
000170 DATE-COMPILED.                                                           
000180 SECURITY.      UNCLASSIFIED.                                             
000190*-----------------------------------------------------------------        
000200* OBJECTIVE: PRODUCE THE FINAL PRINT REPORT - A BOXED DETAIL              
000210* LISTING OF EVERY FACILITY WITH ITS SEVEN HAZARD RISK                    
000220* CATEGORIES, FOLLOWED BY THE FLOOD BAND DISTRIBUTION, THE                
000230* HIGH-RISK HAZARD/SCENARIO TOTALS AND THE GRANULAR POLYGON               
000240* STATISTICS PUBLISHED BY THE EARLIER PHASES.                             
000250*-----------------------------------------------------------------        
000260* CHANGE LOG                                                              
000270* DATE        PRG  TICKET    DESCRIPTION                                  
000280* ----------  ---  --------  --------------------------                   
000290* 02/12/1991  RJD  CR-0844   INITIAL BOXED DETAIL LISTING         CR-0844 
000300* 08/07/1992  RJD  CR-0859   FACILITY COUNT PRIMED ON A FIRST PASSCR-0859 
000310* 14/06/1994  TLW  CR-0930   ADDED FLOOD BAND AND HIGH-RISK TOTALSCR-0930 
000320* 22/11/1996  TLW  CR-1079   HAZARD COLUMN LABELS BUILT FROM TABLECR-1079 
000330* 25/01/1999  RJD  Y2K-031   FOUR-DIGIT YEAR ON ALL DATE LITERALS Y2K-031 
000340* 14/07/1999  MHC  Y2K-031A  RETESTED AGAINST 2000 TEST DECK, NO FY2K-031A
000350* 09/03/2002  MHC  CR-1611   BLANK GRANULAR SECTION NOW PRINTS A "CR-1611 
000360* 11/05/2007  PAS  CR-2244   GRANULAR POLYGON SECTION ADDED       CR-2244 
000370* 02/10/2010  PAS  CR-2455   BOXED REPORT LINE WIDTH WIDENED TO 12CR-2455 
000380* 17/03/2014  MHC  CR-2701   DETAIL PASS RECORD COUNT SPLIT OFF A CR-2701 
000390*-----------------------------------------------------------------        
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SOURCE-COMPUTER. IBM-370.                                                
000430 OBJECT-COMPUTER. IBM-370.                                                
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM.                                                  
000460 INPUT-OUTPUT SECTION.                                                    
000470 FILE-CONTROL.                                                            
000480     SELECT EXPOSURE-FILE ASSIGN TO "EXPOSURE"                            
000490         ORGANIZATION IS LINE SEQUENTIAL                                  
000500         FILE STATUS IS WS-FS-EXP.                                        
000510     SELECT TOTALS-FILE ASSIGN TO "FLOODTOT"                              
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS WS-FS-TOT.                                        
000540     SELECT HRTOTALS-FILE ASSIGN TO "HRTOTALS"                            
000550         ORGANIZATION IS LINE SEQUENTIAL                                  
000560         FILE STATUS IS WS-FS-HRT.                                        
000570     SELECT GRANULAR-FILE ASSIGN TO "GRANOUT"                             
000580         ORGANIZATION IS LINE SEQUENTIAL                                  
000590         FILE STATUS IS WS-FS-GRN.                                        
000600     SELECT REPORT-FILE ASSIGN TO "RPTOUT"                                
000610         ORGANIZATION IS LINE SEQUENTIAL                                  
000620         FILE STATUS IS WS-FS-RPT.                                        
000630******************************************************************        
000640 DATA DIVISION.                                                           
000650 FILE SECTION.                                                            
000660* SAME LAYOUT 4-5-COMBINE PUBLISHES - ONLY THE NAME,                      
000670* ARCHETYPE AND SEVEN RISK CATEGORIES PRINT HERE                          
000680 FD  EXPOSURE-FILE                                                        
000690     LABEL RECORD STANDARD.                                               
000700 01  EXPOSURE-OUT-RECORD.                                                 
000710* FACILITY IDENTITY CARRIED THROUGH FROM FACILITY-RECORD                  
000720     05  EXO-FAC-NAME           PIC X(30).                                
000730     05  EXO-ARCHETYPE          PIC X(20).                                
000740     05  EXO-LAT                PIC S9(3)V9(6).                           
000750     05  EXO-LON                PIC S9(3)V9(6).                           
000760* WATER STRESS - HOUSE MAGNITUDE TEXT AND RISK CATEGORY                   
000770     05  EXO-WATER-MAG          PIC X(12).                                
000780     05  EXO-WATER-RISK         PIC X(13).                                
000790* HEAT STRESS                                                             
000800     05  EXO-HEAT-MAG           PIC X(12).                                
000810     05  EXO-HEAT-RISK          PIC X(13).                                
000820* RIVERINE FLOOD MAGNITUDE/RISK PLUS THE THREE-SCENARIO                   
000830* RETURN-PERIOD BAND TEXT CARRIED THROUGH FROM FLOOD-BAND-                
000840* RECORD                                                                  
000850     05  EXO-FLOOD-MAG          PIC X(12).                                
000860     05  EXO-FLOOD-RISK         PIC X(13).                                
000870     05  EXO-FLOOD-BAND-CUR     PIC X(17).                                
000880     05  EXO-FLOOD-BAND-MOD     PIC X(17).                                
000890     05  EXO-FLOOD-BAND-WST     PIC X(17).                                
000900* TROPICAL CYCLONE                                                        
000910     05  EXO-CYCLONE-MAG        PIC X(12).                                
000920     05  EXO-CYCLONE-RISK       PIC X(13).                                
000930* STORM SURGE                                                             
000940     05  EXO-SURGE-MAG          PIC X(12).                                
000950     05  EXO-SURGE-RISK         PIC X(13).                                
000960* LANDSLIDE                                                               
000970     05  EXO-LANDSLIDE-MAG      PIC X(12).                                
000980     05  EXO-LANDSLIDE-RISK     PIC X(13).                                
000990* SEA LEVEL RISE - NO "CURRENT" SCENARIO FOR THIS HAZARD,                 
001000* SO ONLY ONE MAGNITUDE/RISK PAIR IS CARRIED                              
001010     05  EXO-SLR-MAG            PIC X(12).                                
001020     05  EXO-SLR-RISK           PIC X(10).                                
001030     05  FILLER                 PIC X(09).                                
001040* SAME LAYOUT 2-3-FLOOD PUBLISHES                                         
001050 FD  TOTALS-FILE                                                          
001060     LABEL RECORD STANDARD.                                               
001070 01  BAND-TOTAL-RECORD.                                                   
001080     05  BT-SCENARIO            PIC X(08).                                
001090     05  BT-BAND                PIC X(17).                                
001100     05  BT-COUNT               PIC 9(06).                                
001110     05  FILLER                 PIC X(09).                                
001120* SAME LAYOUT 6-7-HIGHRISK PUBLISHES                                      
001130 FD  HRTOTALS-FILE                                                        
001140     LABEL RECORD STANDARD.                                               
001150 01  HRTOT-RECORD.                                                        
001160     05  HRT-HAZARD-NAME        PIC X(14).                                
001170     05  HRT-SCENARIO           PIC X(08).                                
001180     05  HRT-COUNT              PIC 9(06).                                
001190     05  FILLER                 PIC X(08).                                
001200* SAME LAYOUT 3-5-GRANULAR PUBLISHES                                      
001210 FD  GRANULAR-FILE                                                        
001220     LABEL RECORD STANDARD.                                               
001230 01  GRANULAR-RECORD.                                                     
001240     05  GRN-FAC-NAME           PIC X(30).                                
001250     05  GRN-AREA-KM2           PIC S9(5)V9(3).                           
001260     05  GRN-GRID-SPACING-M     PIC 9(04).                                
001270     05  GRN-TOTAL-POINTS       PIC 9(06).                                
001280     05  GRN-CLUSTER-COUNT      PIC 9(06).                                
001290* ONE COUNT/PERCENT PAIR PER RISK LEVEL, SAME ORDER AS                    
001300* WS-RISK-NAMES BELOW - LOW/MEDIUM/HIGH/VERY HIGH/NO DATA/                
001310* UNKNOWN                                                                 
001320     05  GRN-FLOOD-STATS OCCURS 6 TIMES.                                  
001330         10  GRN-FL-CNT         PIC 9(06).                                
001340         10  GRN-FL-PCT         PIC S9(3)V9.                              
001350     05  FILLER                 PIC X(09).                                
001360* PRINT RECORD - EACH BOXED-REPORT LINE BELOW IS MOVED                    
001370* INTO RPT-BODY BEFORE THE WRITE                                          
001380 FD  REPORT-FILE                                                          
001390     LABEL RECORD STANDARD.                                               
001400 01  REPORT-LINE.                                                         
001410     05  RPT-BODY               PIC X(128).                               
001420     05  FILLER                 PIC X(04).                                
001430******************************************************************        
001440 WORKING-STORAGE SECTION.                                                 
001450* FILE STATUS SWITCHES                                                    
001460 01  WS-FILE-STATUSES.                                                    
001470     05  WS-FS-EXP              PIC X(02) VALUE "00".                     
001480     05  WS-FS-TOT              PIC X(02) VALUE "00".                     
001490     05  WS-FS-HRT              PIC X(02) VALUE "00".                     
001500     05  WS-FS-GRN              PIC X(02) VALUE "00".                     
001510     05  WS-FS-RPT              PIC X(02) VALUE "00".                     
001520     05  FILLER                 PIC X(06).                                
001530 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.                       
001540     05  WSR-STATUS-BYTES       PIC X(16).                                
001550* FIN-ENREG IS REUSED FOR EACH OF THE FIVE SEQUENTIAL                     
001560* PASSES BELOW - RESET TO SPACE AT THE TOP OF EVERY PASS                  
001570 01  EOF-MANAGER.                                                         
001580     05  FIN-ENREG              PIC X(01) VALUE SPACE.                    
001590         88  FF                           VALUE HIGH-VALUE.               
001600     05  GRN-ANY-SW             PIC X(01) VALUE "N".                      
001610         88  WS-GRN-ANY                   VALUE "Y".                      
001620 01  WS-COUNTERS.                                                         
001630     05  WS-FAC-COUNT           PIC 9(06) COMP VALUE 0.                   
001640 01  WS-IDX-AREA.                                                         
001650     05  WS-RISK-IDX            PIC 9(02) COMP VALUE 0.                   
001660* GRANULAR RISK-LEVEL NAMES - CODES 1-6 MATCH THE ORDER                   
001670* 3-5-GRANULAR BUILDS GRN-FLOOD-STATS IN: 1=LOW 2=MEDIUM                  
001680* 3=HIGH 4=VERY HIGH 5=NO DATA 6=UNKNOWN                                  
001690 01  WS-RISK-NAMES.                                                       
001700     05  FILLER PIC X(09) VALUE "LOW      ".                              
001710     05  FILLER PIC X(09) VALUE "MEDIUM   ".                              
001720     05  FILLER PIC X(09) VALUE "HIGH     ".                              
001730     05  FILLER PIC X(09) VALUE "VERY HIGH".                              
001740     05  FILLER PIC X(09) VALUE "NO DATA  ".                              
001750     05  FILLER PIC X(09) VALUE "UNKNOWN  ".                              
001760 01  WS-RISK-NAMES-R REDEFINES WS-RISK-NAMES                              
001770         OCCURS 6 TIMES.                                                  
001780     05  WRN-NAME               PIC X(09).                                
001790* SEVEN HAZARD COLUMN HEADINGS, SAME ORDER AS THE EXO-                    
001800* FIELDS IN THE RECORD - FILLED INTO RL-DTL-HEADER BY                     
001810* 1600-BUILD-DETAIL-HEADER BELOW                                          
001820 01  WS-HAZ-COL-NAMES.                                                    
001830     05  FILLER PIC X(12) VALUE "WATER       ".                           
001840     05  FILLER PIC X(12) VALUE "HEAT        ".                           
001850     05  FILLER PIC X(12) VALUE "FLOOD       ".                           
001860     05  FILLER PIC X(12) VALUE "CYCLONE     ".                           
001870     05  FILLER PIC X(12) VALUE "SURGE       ".                           
001880     05  FILLER PIC X(12) VALUE "LANDSLIDE   ".                           
001890     05  FILLER PIC X(12) VALUE "SLR         ".                           
001900 01  WS-HAZ-COL-NAMES-R REDEFINES WS-HAZ-COL-NAMES                        
001910         OCCURS 7 TIMES.                                                  
001920     05  WHC-NAME               PIC X(12).                                
001930* BOXED REPORT LINES - SAME ARTICLE-STYLE LAYOUT GROUP THE                
001940* OLDER LISTINGS USED, RESTATED WITHOUT STRING/FUNCTION TRIM              
001950* SINCE EVERY FIELD HERE IS ALREADY FIXED-WIDTH                           
001960 01  WS-PRINT-LINES.                                                      
001970* PAGE TITLE LINE                                                         
001980     05  RL-HEADING-TITLE       PIC X(33) VALUE                           
001990         "CLIMATE HAZARD EXPOSURE ANALYSIS".                              
002000* FACILITY COUNT LINE BELOW THE TITLE                                     
002010     05  RL-HEADING-COUNT.                                                
002020         10  FILLER             PIC X(22) VALUE                           
002030             "FACILITIES PROCESSED:".                                     
002040         10  RL-FAC-COUNT       PIC ZZZZZ9.                               
002050* DETAIL SECTION TITLE                                                    
002060     05  RL-DTL-TITLE           PIC X(31) VALUE                           
002070         "FACILITY HAZARD CLASSIFICATION".                                
002080* DETAIL SECTION TOP/BOTTOM BORDER - NAME, ARCHETYPE, SEVEN               
002090* HAZARD COLUMNS                                                          
002100     05  RL-DTL-BORDER.                                                   
002110         10  FILLER             PIC X      VALUE "+".                     
002120         10  FILLER             PIC X(18)  VALUE ALL "-".                 
002130         10  FILLER             PIC X      VALUE "+".                     
002140         10  FILLER             PIC X(12)  VALUE ALL "-".                 
002150         10  FILLER             PIC X      VALUE "+".                     
002160         10  FILLER             PIC X(12)  VALUE ALL "-".                 
002170         10  FILLER             PIC X      VALUE "+".                     
002180         10  FILLER             PIC X(12)  VALUE ALL "-".                 
002190         10  FILLER             PIC X      VALUE "+".                     
002200         10  FILLER             PIC X(12)  VALUE ALL "-".                 
002210         10  FILLER             PIC X      VALUE "+".                     
002220         10  FILLER             PIC X(12)  VALUE ALL "-".                 
002230         10  FILLER             PIC X      VALUE "+".                     
002240         10  FILLER             PIC X(12)  VALUE ALL "-".                 
002250         10  FILLER             PIC X      VALUE "+".                     
002260         10  FILLER             PIC X(12)  VALUE ALL "-".                 
002270         10  FILLER             PIC X      VALUE "+".                     
002280* DETAIL SECTION COLUMN HEADINGS - RDH-NAME FILLED BY                     
002290* 1600-BUILD-DETAIL-HEADER FROM WS-HAZ-COL-NAMES                          
002300     05  RL-DTL-HEADER.                                                   
002310         10  FILLER             PIC X      VALUE "|".                     
002320         10  FILLER             PIC X(18)  VALUE                          
002330             "FACILITY NAME".                                             
002340         10  FILLER             PIC X      VALUE "|".                     
002350         10  FILLER             PIC X(12)  VALUE "ARCHETYPE".             
002360         10  FILLER             PIC X      VALUE "|".                     
002370         10  RDH-HAZ-COL OCCURS 7 TIMES.                                  
002380             15  RDH-NAME       PIC X(12).                                
002390             15  FILLER         PIC X      VALUE "|".                     
002400* DETAIL SECTION DATA LINE - ONE PER FACILITY                             
002410     05  RL-DTL-DETAIL.                                                   
002420         10  FILLER             PIC X      VALUE "|".                     
002430         10  RD-FAC-NAME        PIC X(18).                                
002440         10  FILLER             PIC X      VALUE "|".                     
002450         10  RD-ARCHETYPE       PIC X(12).                                
002460         10  FILLER             PIC X      VALUE "|".                     
002470         10  RD-WATER           PIC X(12).                                
002480         10  FILLER             PIC X      VALUE "|".                     
002490         10  RD-HEAT            PIC X(12).                                
002500         10  FILLER             PIC X      VALUE "|".                     
002510         10  RD-FLOOD           PIC X(12).                                
002520         10  FILLER             PIC X      VALUE "|".                     
002530         10  RD-CYCLONE         PIC X(12).                                
002540         10  FILLER             PIC X      VALUE "|".                     
002550         10  RD-SURGE           PIC X(12).                                
002560         10  FILLER             PIC X      VALUE "|".                     
002570         10  RD-LANDSLIDE       PIC X(12).                                
002580         10  FILLER             PIC X      VALUE "|".                     
002590         10  RD-SLR             PIC X(12).                                
002600         10  FILLER             PIC X      VALUE "|".                     
002610* FLOOD BAND DISTRIBUTION SECTION TITLE                                   
002620     05  RL-BND-TITLE           PIC X(23) VALUE                           
002630         "FLOOD BAND DISTRIBUTION".                                       
002640* FLOOD BAND SECTION BORDER - SCENARIO, BAND, COUNT                       
002650     05  RL-BND-BORDER.                                                   
002660         10  FILLER             PIC X      VALUE "+".                     
002670         10  FILLER             PIC X(08)  VALUE ALL "-".                 
002680         10  FILLER             PIC X      VALUE "+".                     
002690         10  FILLER             PIC X(17)  VALUE ALL "-".                 
002700         10  FILLER             PIC X      VALUE "+".                     
002710         10  FILLER             PIC X(06)  VALUE ALL "-".                 
002720         10  FILLER             PIC X      VALUE "+".                     
002730* FLOOD BAND SECTION COLUMN HEADINGS                                      
002740     05  RL-BND-HEADER.                                                   
002750         10  FILLER             PIC X      VALUE "|".                     
002760         10  FILLER             PIC X(08)  VALUE "SCENARIO".              
002770         10  FILLER             PIC X      VALUE "|".                     
002780         10  FILLER             PIC X(17)  VALUE "BAND".                  
002790         10  FILLER             PIC X      VALUE "|".                     
002800         10  FILLER             PIC X(06)  VALUE "COUNT".                 
002810         10  FILLER             PIC X      VALUE "|".                     
002820* FLOOD BAND SECTION DATA LINE - ONE PER SCENARIO/BAND ROW                
002830     05  RL-BND-DETAIL.                                                   
002840         10  FILLER             PIC X      VALUE "|".                     
002850         10  RB-SCENARIO        PIC X(08).                                
002860         10  FILLER             PIC X      VALUE "|".                     
002870         10  RB-BAND            PIC X(17).                                
002880         10  FILLER             PIC X      VALUE "|".                     
002890         10  RB-COUNT           PIC ZZZZZ9.                               
002900         10  FILLER             PIC X      VALUE "|".                     
002910* HIGH-RISK TOTALS SECTION TITLE                                          
002920     05  RL-HR-TITLE            PIC X(36) VALUE                           
002930         "HIGH-RISK COUNTS BY HAZARD/SCENARIO".                           
002940* HIGH-RISK TOTALS SECTION BORDER - HAZARD, SCENARIO, COUNT               
002950     05  RL-HR-BORDER.                                                    
002960         10  FILLER             PIC X      VALUE "+".                     
002970         10  FILLER             PIC X(14)  VALUE ALL "-".                 
002980         10  FILLER             PIC X      VALUE "+".                     
002990         10  FILLER             PIC X(08)  VALUE ALL "-".                 
003000         10  FILLER             PIC X      VALUE "+".                     
003010         10  FILLER             PIC X(06)  VALUE ALL "-".                 
003020         10  FILLER             PIC X      VALUE "+".                     
003030* HIGH-RISK TOTALS SECTION COLUMN HEADINGS                                
003040     05  RL-HR-HEADER.                                                    
003050         10  FILLER             PIC X      VALUE "|".                     
003060         10  FILLER             PIC X(14)  VALUE "HAZARD".                
003070         10  FILLER             PIC X      VALUE "|".                     
003080         10  FILLER             PIC X(08)  VALUE "SCENARIO".              
003090         10  FILLER             PIC X      VALUE "|".                     
003100         10  FILLER             PIC X(06)  VALUE "COUNT".                 
003110         10  FILLER             PIC X      VALUE "|".                     
003120* HIGH-RISK TOTALS SECTION DATA LINE - ONE PER HAZARD/SCENARIO            
003130     05  RL-HR-DETAIL.                                                    
003140         10  FILLER             PIC X      VALUE "|".                     
003150         10  RH-HAZARD          PIC X(14).                                
003160         10  FILLER             PIC X      VALUE "|".                     
003170         10  RH-SCENARIO        PIC X(08).                                
003180         10  FILLER             PIC X      VALUE "|".                     
003190         10  RH-COUNT           PIC ZZZZZ9.                               
003200         10  FILLER             PIC X      VALUE "|".                     
003210* GRANULAR SECTION TITLE AND NO-ASSET FALLBACK LINE                       
003220     05  RL-GRN-TITLE           PIC X(26) VALUE                           
003230         "GRANULAR POLYGON ANALYSIS".                                     
003240     05  RL-GRN-NONE            PIC X(36) VALUE                           
003250         "NO ELIGIBLE POLYGON ASSETS THIS RUN".                           
003260* GRANULAR ASSET LINE 1 - NAME AND AREA                                   
003270     05  RL-GRN-ASSET-1.                                                  
003280         10  FILLER             PIC X(08) VALUE "ASSET: ".                
003290         10  RG-FAC-NAME        PIC X(30).                                
003300         10  FILLER             PIC X(08) VALUE "  AREA: ".               
003310         10  RG-AREA            PIC -(4)9.999.                            
003320         10  FILLER             PIC X(04) VALUE " KM2".                   
003330* GRANULAR ASSET LINE 2 - GRID SPACING, POINTS, CLUSTERS                  
003340     05  RL-GRN-ASSET-2.                                                  
003350         10  FILLER             PIC X(16) VALUE                           
003360             "  GRID SPACING: ".                                          
003370         10  RG-SPACING         PIC ZZZ9.                                 
003380         10  FILLER             PIC X(04) VALUE " M  ".                   
003390         10  FILLER             PIC X(14) VALUE                           
003400             "TOTAL POINTS: ".                                            
003410         10  RG-POINTS          PIC ZZZZZ9.                               
003420         10  FILLER             PIC X(12) VALUE                           
003430             "  CLUSTERS: ".                                              
003440         10  RG-CLUSTERS        PIC ZZZZZ9.                               
003450* GRANULAR ASSET RISK-LEVEL LINE - ONE PER RISK CATEGORY,                 
003460* REPEATED BY 5150 BELOW                                                  
003470     05  RL-GRN-RISK-LINE.                                                
003480         10  FILLER             PIC X(04) VALUE SPACES.                   
003490         10  RG-RISK-NAME       PIC X(09).                                
003500         10  FILLER             PIC X(09) VALUE "  COUNT: ".              
003510         10  RG-RISK-CNT        PIC ZZZZZ9.                               
003520         10  FILLER             PIC X(06) VALUE "  PCT:".                 
003530         10  RG-RISK-PCT        PIC -(3)9.9.                              
003540         10  FILLER             PIC X(01) VALUE "%".                      
003550     05  RL-BLANK-LINE          PIC X(01) VALUE SPACE.                    
003560******************************************************************        
003570 PROCEDURE DIVISION.                                                      
003580* MAIN LINE - FACILITY COUNT IS PRIMED BY A FIRST PASS SO                 
003590* THE HEADING CAN SHOW IT BEFORE THE DETAIL PASS BEGINS                   
003600 0000-MAIN-PROCEDURE.                                                     
003610     PERFORM 1000-COUNT-FACILITIES                                        
003620     OPEN OUTPUT REPORT-FILE                                              
003630     PERFORM 1500-WRITE-HEADING                                           
003640     OPEN INPUT EXPOSURE-FILE                                             
003650     PERFORM 2000-WRITE-DETAIL-SECTION                                    
003660     CLOSE EXPOSURE-FILE                                                  
003670     PERFORM 3000-WRITE-FLOOD-BAND-TOTALS                                 
003680     PERFORM 4000-WRITE-HAZARD-TOTALS                                     
003690     PERFORM 5000-WRITE-GRANULAR-SECTION                                  
003700     CLOSE REPORT-FILE                                                    
003710     STOP RUN                                                             
003720     .                                                                    
003730                                                                          
003740* PASS ONE OVER 4-5-COMBINES OUTPUT, COUNT ONLY - THE                     
003750* DETAIL PASS IN 2000 BELOW RE-OPENS AND RE-READS THE SAME                
003760* FILE FROM THE TOP                                                       
003770 1000-COUNT-FACILITIES.                                                   
003780     MOVE SPACE TO FIN-ENREG                                              
003790     MOVE 0 TO WS-FAC-COUNT                                               
003800     OPEN INPUT EXPOSURE-FILE                                             
003810     PERFORM 1050-READ-COUNT-FACILITY                                     
003820         THRU 1050-READ-COUNT-FACILITY-EXIT                               
003830         UNTIL FF                                                         
003840     CLOSE EXPOSURE-FILE                                                  
003850     .                                                                    
003860                                                                          
003870* ONE PASS OF THE FACILITY COUNT - TALLY ONLY, NO DETAIL WORK             
003880 1050-READ-COUNT-FACILITY.                                                
003890     READ EXPOSURE-FILE                                                   
003900         AT END                                                           
003910             SET FF TO TRUE                                               
003920             GO TO 1050-READ-COUNT-FACILITY-EXIT                          
003930     END-READ                                                             
003940     ADD 1 TO WS-FAC-COUNT                                                
003950 1050-READ-COUNT-FACILITY-EXIT.                                           
003960     EXIT                                                                 
003970     .                                                                    
003980                                                                          
003990* TITLE LINE FOLLOWED BY THE FACILITY COUNT FROM 1000 ABOVE               
004000* AND ONE BLANK LINE BEFORE THE DETAIL SECTION STARTS                     
004010 1500-WRITE-HEADING.                                                      
004020     MOVE RL-HEADING-TITLE TO RPT-BODY                                    
004030     WRITE REPORT-LINE                                                    
004040     MOVE WS-FAC-COUNT TO RL-FAC-COUNT                                    
004050     MOVE RL-HEADING-COUNT TO RPT-BODY                                    
004060     WRITE REPORT-LINE                                                    
004070     MOVE RL-BLANK-LINE TO RPT-BODY                                       
004080     WRITE REPORT-LINE                                                    
004090     .                                                                    
004100                                                                          
004110* BUILDS THE SEVEN HAZARD COLUMN LABELS INTO RDH-NAME BY                  
004120* TABLE LOOKUP INSTEAD OF SEVEN SEPARATE LITERAL FILLERS                  
004130 1600-BUILD-DETAIL-HEADER.                                                
004140     PERFORM 1650-MOVE-ONE-HEADER-NAME                                    
004150         THRU 1650-MOVE-ONE-HEADER-NAME-EXIT                              
004160         VARYING WS-RISK-IDX FROM 1 BY 1 UNTIL WS-RISK-IDX > 7            
004170     .                                                                    
004180                                                                          
004190* ONE HAZARD COLUMN LABEL, PULLED FROM THE HAZARD NAME TABLE              
004200 1650-MOVE-ONE-HEADER-NAME.                                               
004210     MOVE WHC-NAME(WS-RISK-IDX)                                           
004220         TO RDH-NAME(WS-RISK-IDX)                                         
004230 1650-MOVE-ONE-HEADER-NAME-EXIT.                                          
004240     EXIT                                                                 
004250     .                                                                    
004260                                                                          
004270* HIGH-RISK - DETAIL LISTING IS THE SAME 4-5-COMBINE OUTPUT ROW           
004280* SEEN BY 6-7-HIGHRISK, READ HERE A THIRD TIME                            
004290 2000-WRITE-DETAIL-SECTION.                                               
004300     MOVE SPACE TO FIN-ENREG                                              
004310     PERFORM 1600-BUILD-DETAIL-HEADER                                     
004320     MOVE RL-DTL-TITLE TO RPT-BODY                                        
004330     WRITE REPORT-LINE                                                    
004340     MOVE RL-DTL-BORDER TO RPT-BODY                                       
004350     WRITE REPORT-LINE                                                    
004360     MOVE RL-DTL-HEADER TO RPT-BODY                                       
004370     WRITE REPORT-LINE                                                    
004380     MOVE RL-DTL-BORDER TO RPT-BODY                                       
004390     WRITE REPORT-LINE                                                    
004400     PERFORM 2050-READ-DETAIL-RECORD                                      
004410         THRU 2050-READ-DETAIL-RECORD-EXIT                                
004420         UNTIL FF                                                         
004430     MOVE RL-DTL-BORDER TO RPT-BODY                                       
004440     WRITE REPORT-LINE                                                    
004450     MOVE RL-BLANK-LINE TO RPT-BODY                                       
004460     WRITE REPORT-LINE                                                    
004470     .                                                                    
004480                                                                          
004490* ONE DETAIL PASS RECORD - READ AND DRIVE THE PRINT LINE                  
004500 2050-READ-DETAIL-RECORD.                                                 
004510     READ EXPOSURE-FILE                                                   
004520         AT END                                                           
004530             SET FF TO TRUE                                               
004540             GO TO 2050-READ-DETAIL-RECORD-EXIT                           
004550     END-READ                                                             
004560     PERFORM 2100-WRITE-DETAIL-LINE                                       
004570 2050-READ-DETAIL-RECORD-EXIT.                                            
004580     EXIT                                                                 
004590     .                                                                    
004600                                                                          
004610* ONE DETAIL ROW - NAME/ARCHETYPE PLUS THE SEVEN HAZARD RISK              
004620* LEVEL TEXTS IN THE SAME COLUMN ORDER AS WS-HAZ-COL-NAMES                
004630 2100-WRITE-DETAIL-LINE.                                                  
004640     MOVE EXO-FAC-NAME      TO RD-FAC-NAME                                
004650     MOVE EXO-ARCHETYPE     TO RD-ARCHETYPE                               
004660     MOVE EXO-WATER-RISK    TO RD-WATER                                   
004670     MOVE EXO-HEAT-RISK     TO RD-HEAT                                    
004680     MOVE EXO-FLOOD-RISK    TO RD-FLOOD                                   
004690     MOVE EXO-CYCLONE-RISK  TO RD-CYCLONE                                 
004700     MOVE EXO-SURGE-RISK    TO RD-SURGE                                   
004710     MOVE EXO-LANDSLIDE-RISK TO RD-LANDSLIDE                              
004720     MOVE EXO-SLR-RISK      TO RD-SLR                                     
004730     MOVE RL-DTL-DETAIL TO RPT-BODY                                       
004740     WRITE REPORT-LINE                                                    
004750     .                                                                    
004760                                                                          
004770* FLOOD BAND - BAND TOTALS PUBLISHED BY 2-3-FLOOD, ONE ROW PER            
004780* SCENARIO/BAND ALREADY ACCUMULATED THERE                                 
004790 3000-WRITE-FLOOD-BAND-TOTALS.                                            
004800     MOVE SPACE TO FIN-ENREG                                              
004810     OPEN INPUT TOTALS-FILE                                               
004820     MOVE RL-BND-TITLE TO RPT-BODY                                        
004830     WRITE REPORT-LINE                                                    
004840     MOVE RL-BND-BORDER TO RPT-BODY                                       
004850     WRITE REPORT-LINE                                                    
004860     MOVE RL-BND-HEADER TO RPT-BODY                                       
004870     WRITE REPORT-LINE                                                    
004880     MOVE RL-BND-BORDER TO RPT-BODY                                       
004890     WRITE REPORT-LINE                                                    
004900     PERFORM 3050-READ-BAND-TOTAL                                         
004910         THRU 3050-READ-BAND-TOTAL-EXIT                                   
004920         UNTIL FF                                                         
004930     MOVE RL-BND-BORDER TO RPT-BODY                                       
004940     WRITE REPORT-LINE                                                    
004950     MOVE RL-BLANK-LINE TO RPT-BODY                                       
004960     WRITE REPORT-LINE                                                    
004970     CLOSE TOTALS-FILE                                                    
004980     .                                                                    
004990                                                                          
005000* ONE FLOOD BAND TOTAL ROW - READ AND PRINT                               
005010 3050-READ-BAND-TOTAL.                                                    
005020     READ TOTALS-FILE                                                     
005030         AT END                                                           
005040             SET FF TO TRUE                                               
005050             GO TO 3050-READ-BAND-TOTAL-EXIT                              
005060     END-READ                                                             
005070     MOVE BT-SCENARIO TO RB-SCENARIO                                      
005080     MOVE BT-BAND     TO RB-BAND                                          
005090     MOVE BT-COUNT    TO RB-COUNT                                         
005100     MOVE RL-BND-DETAIL TO RPT-BODY                                       
005110     WRITE REPORT-LINE                                                    
005120 3050-READ-BAND-TOTAL-EXIT.                                               
005130     EXIT                                                                 
005140     .                                                                    
005150                                                                          
005160* HIGH-RISK COUNTING - ONE ROW PER HAZARD/SCENARIO THAT THE               
005170* 6-7-HIGHRISK APPLICABILITY MATRIX MARKED IN USE                         
005180 4000-WRITE-HAZARD-TOTALS.                                                
005190     MOVE SPACE TO FIN-ENREG                                              
005200     OPEN INPUT HRTOTALS-FILE                                             
005210     MOVE RL-HR-TITLE TO RPT-BODY                                         
005220     WRITE REPORT-LINE                                                    
005230     MOVE RL-HR-BORDER TO RPT-BODY                                        
005240     WRITE REPORT-LINE                                                    
005250     MOVE RL-HR-HEADER TO RPT-BODY                                        
005260     WRITE REPORT-LINE                                                    
005270     MOVE RL-HR-BORDER TO RPT-BODY                                        
005280     WRITE REPORT-LINE                                                    
005290     PERFORM 4050-READ-HAZARD-TOTAL                                       
005300         THRU 4050-READ-HAZARD-TOTAL-EXIT                                 
005310         UNTIL FF                                                         
005320     MOVE RL-HR-BORDER TO RPT-BODY                                        
005330     WRITE REPORT-LINE                                                    
005340     MOVE RL-BLANK-LINE TO RPT-BODY                                       
005350     WRITE REPORT-LINE                                                    
005360     CLOSE HRTOTALS-FILE                                                  
005370     .                                                                    
005380                                                                          
005390* ONE HIGH-RISK SCENARIO TOTAL ROW - READ AND PRINT                       
005400 4050-READ-HAZARD-TOTAL.                                                  
005410     READ HRTOTALS-FILE                                                   
005420         AT END                                                           
005430             SET FF TO TRUE                                               
005440             GO TO 4050-READ-HAZARD-TOTAL-EXIT                            
005450     END-READ                                                             
005460     MOVE HRT-HAZARD-NAME TO RH-HAZARD                                    
005470     MOVE HRT-SCENARIO    TO RH-SCENARIO                                  
005480     MOVE HRT-COUNT       TO RH-COUNT                                     
005490     MOVE RL-HR-DETAIL TO RPT-BODY                                        
005500     WRITE REPORT-LINE                                                    
005510 4050-READ-HAZARD-TOTAL-EXIT.                                             
005520     EXIT                                                                 
005530     .                                                                    
005540                                                                          
005550* GRANULAR POLYGON - ONE ASSET BLOCK PER GRANULAR-FILE ROW.               
005560* GRN-ANY-SW CATCHES THE RUN WITH NO ELIGIBLE POLYGON ASSETS              
005570 5000-WRITE-GRANULAR-SECTION.                                             
005580     MOVE SPACE TO FIN-ENREG                                              
005590     MOVE "N" TO GRN-ANY-SW                                               
005600     OPEN INPUT GRANULAR-FILE                                             
005610     MOVE RL-GRN-TITLE TO RPT-BODY                                        
005620     WRITE REPORT-LINE                                                    
005630     PERFORM 5050-READ-GRANULAR-RECORD                                    
005640         THRU 5050-READ-GRANULAR-RECORD-EXIT                              
005650         UNTIL FF                                                         
005660     IF NOT WS-GRN-ANY                                                    
005670         MOVE RL-GRN-NONE TO RPT-BODY                                     
005680         WRITE REPORT-LINE                                                
005690     END-IF                                                               
005700     CLOSE GRANULAR-FILE                                                  
005710     .                                                                    
005720                                                                          
005730* ONE GRANULAR ASSET RECORD - READ AND DRIVE THE ASSET BLOCK              
005740 5050-READ-GRANULAR-RECORD.                                               
005750     READ GRANULAR-FILE                                                   
005760         AT END                                                           
005770             SET FF TO TRUE                                               
005780             GO TO 5050-READ-GRANULAR-RECORD-EXIT                         
005790     END-READ                                                             
005800     SET WS-GRN-ANY TO TRUE                                               
005810     PERFORM 5100-WRITE-GRANULAR-ASSET                                    
005820 5050-READ-GRANULAR-RECORD-EXIT.                                          
005830     EXIT                                                                 
005840     .                                                                    
005850                                                                          
005860* ASSET BLOCK - TWO HEADER LINES (NAME/AREA, THEN SPACING/                
005870* POINTS/CLUSTERS) FOLLOWED BY THE SIX FLOOD RISK-LEVEL LINES             
005880 5100-WRITE-GRANULAR-ASSET.                                               
005890     MOVE GRN-FAC-NAME       TO RG-FAC-NAME                               
005900     MOVE GRN-AREA-KM2       TO RG-AREA                                   
005910     MOVE RL-GRN-ASSET-1 TO RPT-BODY                                      
005920     WRITE REPORT-LINE                                                    
005930     MOVE GRN-GRID-SPACING-M TO RG-SPACING                                
005940     MOVE GRN-TOTAL-POINTS   TO RG-POINTS                                 
005950     MOVE GRN-CLUSTER-COUNT  TO RG-CLUSTERS                               
005960     MOVE RL-GRN-ASSET-2 TO RPT-BODY                                      
005970     WRITE REPORT-LINE                                                    
005980     PERFORM 5150-WRITE-ONE-RISK-LINE                                     
005990         THRU 5150-WRITE-ONE-RISK-LINE-EXIT                               
006000         VARYING WS-RISK-IDX FROM 1 BY 1 UNTIL WS-RISK-IDX > 6            
006010     MOVE RL-BLANK-LINE TO RPT-BODY                                       
006020     WRITE REPORT-LINE                                                    
006030     .                                                                    
006040                                                                          
006050* ONE FLOOD-BAND RISK LINE OF THE GRANULAR ASSET BLOCK                    
006060 5150-WRITE-ONE-RISK-LINE.                                                
006070     MOVE WRN-NAME(WS-RISK-IDX)   TO RG-RISK-NAME                         
006080     MOVE GRN-FL-CNT(WS-RISK-IDX) TO RG-RISK-CNT                          
006090     MOVE GRN-FL-PCT(WS-RISK-IDX) TO RG-RISK-PCT                          
006100     MOVE RL-GRN-RISK-LINE TO RPT-BODY                                    
006110     WRITE REPORT-LINE                                                    
006120 5150-WRITE-ONE-RISK-LINE-EXIT.                                           
006130     EXIT                                                                 
006140     .                                                                    
