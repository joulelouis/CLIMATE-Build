000100******************************************************************        
000110* IDENTIFICATION DIVISION.                                                
000120 IDENTIFICATION DIVISION.                                                 
000130 PROGRAM-ID.    2-HAZARD-IDX.                                             
000140 AUTHOR.        KEVIN ROPITAL-BAUTISTA.                                   
000150 INSTALLATION.  CLIMATE RISK BATCH CENTER.                                
000160 DATE-WRITTEN.  09/02/1991.                                               
000170 DATE-COMPILED.                                                           
000180 SECURITY.      UNCLASSIFIED.                                             
000190*-----------------------------------------------------------------        
000200* OBJECTIVE: LOAD THE SEQUENTIAL HAZARD SAMPLE FILE INTO AN               
000210* INDEXED FILE KEYED ON FACILITY NAME SO 4-5-COMBINE CAN DO               
000220* A RANDOM READ PER FACILITY INSTEAD OF RESCANNING HAZARD                 
000230* FROM THE TOP FOR EVERY ASSET. A DUPLICATE NAME LOSES THE                
000240* INDEXED-KEY RACE SO THE FIRST OCCURRENCE ON THE FILE WINS,              
000250* PER COORDINATE-TOLERANCE.                                               
000260*-----------------------------------------------------------------        
000270* CHANGE LOG                                                              
000280* DATE        PRG  TICKET    DESCRIPTION                                  
000290* ----------  ---  --------  --------------------------                   
000300* 09/02/1991  KRB  CR-0740   INITIAL INDEXED-KEY BUILD            CR-0740 
000310* 12/06/1993  KRB  CR-0801   FIRST-OCCURRENCE RULE DOCUMENTED FOR CR-0801 
000320* 17/09/1995  GSN  CR-0966   DUPLICATE-NAME COUNTER ADDED TO FIN-PCR-0966 
000330* 04/04/1997  GSN  CR-1040   COORDINATE-TOLERANCE FALLBACK SCAN ADCR-1040 
000340* 22/03/1999  KRB  Y2K-028   FOUR-DIGIT YEAR ON ALL DATE LITERALS Y2K-028 
000350* 19/08/1999  WPH  Y2K-028A  CENTURY WINDOW VERIFIED AGAINST 2000 Y2K-028A
000360* 02/12/2005  WPH  CR-2055   INDEXED KEY LENGTH CONFIRMED AGAINST CR-2055 
000370* 30/10/2016  GSN  CR-2902   CARRIES THE FULL EXTENDED HAZARD LAYOCR-2902 
000380* 21/05/2018  WPH  CR-3011   FALLBACK SCAN NOW STOPS AT FIRST TOLECR-3011 
000390* 09/01/2020  KRB  CR-3120   MAIN READ LOOP SPLIT OFF A SEPARATE PCR-3120 
000400*-----------------------------------------------------------------        
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SOURCE-COMPUTER. IBM-370.                                                
000440 OBJECT-COMPUTER. IBM-370.                                                
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM.                                                  
000470 INPUT-OUTPUT SECTION.                                                    
000480 FILE-CONTROL.                                                            
000490     SELECT HAZARD-FILE ASSIGN TO "HAZARD"                                
000500         ORGANIZATION IS LINE SEQUENTIAL                                  
000510         FILE STATUS IS WS-FS-HAZ.                                        
000520     SELECT HAZARD-IDX-FILE ASSIGN TO "HAZARDIX"                          
000530         ORGANIZATION IS INDEXED                                          
000540         ACCESS MODE IS RANDOM                                            
000550         RECORD KEY IS HIX-FAC-NAME                                       
000560         FILE STATUS IS WS-FS-HIX.                                        
000570******************************************************************        
000580 DATA DIVISION.                                                           
000590 FILE SECTION.                                                            
000600* SAME EXTENDED LAYOUT AS 2-3-FLOOD READS; NO COPY BOOKS IN               
000610* THIS SHOP SO THE 01-LEVEL IS RETYPED HERE IN FULL                       
000620 FD  HAZARD-FILE                                                          
000630     LABEL RECORD STANDARD.                                               
000640 01  HAZARD-SAMPLE-RECORD.                                                
000650     05  HS-FAC-NAME            PIC X(30).                                
000660     05  HS-FLOOD-CODE-CUR      PIC 9.                                    
000670     05  HS-FLOOD-CODE-MOD      PIC 9.                                    
000680     05  HS-FLOOD-CODE-WST      PIC 9.                                    
000690     05  HS-FLOOD-DEPTH-M       PIC S9(3)V99.                             
000700     05  HS-WATER-PCT-CUR       PIC S9(3)V9.                              
000710     05  HS-WATER-PCT-MOD       PIC S9(3)V9.                              
000720     05  HS-WATER-PCT-WST       PIC S9(3)V9.                              
000730     05  HS-HEAT-DAYS-CUR       PIC S9(3).                                
000740     05  HS-HEAT-DAYS-MOD       PIC S9(3).                                
000750     05  HS-HEAT-DAYS-WST       PIC S9(3).                                
000760     05  HS-ELEV-M              PIC S9(4)V9.                              
000770     05  HS-WIND-100Y-KMH       PIC S9(3).                                
000780     05  HS-SURGE-M-CUR         PIC S9(2)V99.                             
000790     05  HS-SURGE-M-WST         PIC S9(2)V99.                             
000800     05  HS-LANDSLIDE-FOS-CUR   PIC S9(2)V99.                             
000810     05  HS-LANDSLIDE-FOS-MOD   PIC S9(2)V99.                             
000820     05  HS-LANDSLIDE-FOS-WST   PIC S9(2)V99.                             
000830     05  HS-SLR-2050-MOD-M      PIC S9(2)V9(3).                           
000840     05  HS-SLR-2050-WST-M      PIC S9(2)V9(3).                           
000850     05  HS-ND-FLAGS.                                                     
000860         10  HS-ND-FLOOD        PIC X.                                    
000870         10  HS-ND-WATER        PIC X.                                    
000880         10  HS-ND-HEAT         PIC X.                                    
000890         10  HS-ND-ELEV         PIC X.                                    
000900         10  HS-ND-WIND         PIC X.                                    
000910         10  HS-ND-SURGE        PIC X.                                    
000920         10  HS-ND-LANDSLIDE    PIC X.                                    
000930         10  HS-ND-SLR          PIC X.                                    
000940* COORDINATE-TOLERANCE FALLBACK COORDINATES - SEE 2-3-FLOOD FOR           
000950* WHY THESE                                                               
000960* RIDE ALONG ON THE SAMPLE RECORD INSTEAD OF THE KEY ONLY                 
000970     05  HS-LAT                 PIC S9(3)V9(6).                           
000980     05  HS-LON                 PIC S9(3)V9(6).                           
000990     05  FILLER                 PIC X(05).                                
001000* INDEXED OUTPUT - HIX-FAC-NAME IS THE RECORD KEY, REST OF                
001010* THE RECORD IS AN UNCHANGED COPY OF THE HAZARD SAMPLE                    
001020 FD  HAZARD-IDX-FILE                                                      
001030     LABEL RECORD STANDARD.                                               
001040 01  HAZARD-IDX-RECORD.                                                   
001050     05  HIX-FAC-NAME           PIC X(30).                                
001060     05  HIX-BODY               PIC X(98).                                
001070* RAW-BYTE VIEW USED ONLY BY THE DUPLICATE-NAME DISPLAY                   
001080* IN 2000-BUILD-INDEX-ENTRY BELOW                                         
001090 01  HAZARD-IDX-RECORD-R REDEFINES HAZARD-IDX-RECORD.                     
001100     05  HIXR-ALL-BYTES         PIC X(128).                               
001110******************************************************************        
001120 WORKING-STORAGE SECTION.                                                 
001130 01  WS-FILE-STATUSES.                                                    
001140     05  WS-FS-HAZ              PIC X(02) VALUE "00".                     
001150     05  WS-FS-HIX              PIC X(02) VALUE "00".                     
001160     05  FILLER                 PIC X(12).                                
001170* ALTERNATE BYTE VIEW FOR A ONE-MOVE RESET ON RESTART                     
001180 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.                       
001190     05  WSR-STATUS-BYTES       PIC X(16).                                
001200 01  EOF-MANAGER.                                                         
001210     05  FIN-ENREG              PIC X(01) VALUE SPACE.                    
001220         88  FF                           VALUE HIGH-VALUE.               
001230* WHOLE-RECORD OVERLAY - LETS 2000-BUILD-INDEX-ENTRY MOVE                 
001240* NAME-PLUS-BODY IN ONE SHOT RATHER THAN FIELD BY FIELD                   
001250 01  WS-HAZARD-BODY REDEFINES HAZARD-SAMPLE-RECORD.                       
001260     05  FILLER                 PIC X(30).                                
001270     05  WHB-BODY               PIC X(98).                                
001280 01  WS-COUNTERS.                                                         
001290     05  WS-READ-COUNT          PIC 9(06) COMP VALUE 0.                   
001300     05  WS-INDEXED-COUNT       PIC 9(06) COMP VALUE 0.                   
001310     05  WS-DUP-COUNT           PIC 9(06) COMP VALUE 0.                   
001320******************************************************************        
001330 PROCEDURE DIVISION.                                                      
001340* MAIN LINE - ONE SEQUENTIAL PASS OVER THE HAZARD SAMPLE,                 
001350* BUILDING THE INDEXED FILE 4-5-COMBINE RANDOM-READS BY                   
001360* FACILITY NAME                                                           
001370 0000-MAIN-PROCEDURE.                                                     
001380     OPEN INPUT HAZARD-FILE                                               
001390     OPEN OUTPUT HAZARD-IDX-FILE                                          
001400     PERFORM 1000-READ-HAZARD-RECORD                                      
001410         THRU 1000-READ-HAZARD-RECORD-EXIT                                
001420         UNTIL FF                                                         
001430     CLOSE HAZARD-FILE HAZARD-IDX-FILE                                    
001440     PERFORM 9000-FIN-PGM                                                 
001450     .                                                                    
001460                                                                          
001470* READ ONE HAZARD SAMPLE CARD AND FILE IT UNDER ITS FACILITY              
001480* NAME KEY                                                                
001490 1000-READ-HAZARD-RECORD.                                                 
001500     READ HAZARD-FILE                                                     
001510         AT END                                                           
001520             SET FF TO TRUE                                               
001530             GO TO 1000-READ-HAZARD-RECORD-EXIT                           
001540     END-READ                                                             
001550     ADD 1 TO WS-READ-COUNT                                               
001560     PERFORM 2000-BUILD-INDEX-ENTRY                                       
001570     .                                                                    
001580 1000-READ-HAZARD-RECORD-EXIT.                                            
001590     EXIT.                                                                
001600                                                                          
001610* FACILITY/HAZARD MATCH FAST-PATH KEY BUILD - ON A DUPLICATE              
001620* FACILITY NAME                                                           
001630* THE INDEXED WRITE FAILS AND THE EARLIER ENTRY (FIRST ON                 
001640* THE FILE) IS LEFT STANDING, WHICH IS THE "FIRST MATCH                   
001650* WINS" COORDINATE-TOLERANCE MATCHING ASKS FOR                            
001660 2000-BUILD-INDEX-ENTRY.                                                  
001670     MOVE HS-FAC-NAME TO HIX-FAC-NAME                                     
001680     MOVE WHB-BODY    TO HIX-BODY                                         
001690     WRITE HAZARD-IDX-RECORD                                              
001700         INVALID KEY                                                      
001710             ADD 1 TO WS-DUP-COUNT                                        
001720             DISPLAY "2-HAZARD-IDX: DUPLICATE NAME IGNORED "              
001730                 HS-FAC-NAME                                              
001740         NOT INVALID KEY                                                  
001750             ADD 1 TO WS-INDEXED-COUNT                                    
001760     END-WRITE                                                            
001770     .                                                                    
001780                                                                          
001790 9000-FIN-PGM.                                                            
001800     DISPLAY "2-HAZARD-IDX: " WS-READ-COUNT " READ, "                     
001810         WS-INDEXED-COUNT " INDEXED, " WS-DUP-COUNT " DUPLICATE"          
001820     STOP RUN                                                             
001830     .                                                                    
