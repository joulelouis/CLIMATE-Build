000100******************************************************************        
000110* IDENTIFICATION DIVISION.                                                
000120 IDENTIFICATION DIVISION.                                                 
000130 PROGRAM-ID.    2-FLOOD.                                                  
000140 AUTHOR.        KEVIN ROPITAL-BAUTISTA.                                   
000150 INSTALLATION.  CLIMATE RISK BATCH CENTER.                                
000160 DATE-WRITTEN.  30/05/1989.                                               
000170 DATE-COMPILED.                                                           
000180 SECURITY.      UNCLASSIFIED.                                             
000190*-----------------------------------------------------------------        
000200* OBJECTIVE: FOR EACH VALID FACILITY, MAP THE SAMPLED FLOOD               
000210* DEPTH PERCENTILE CODE TO AN EXPOSURE BAND FOR EACH OF THE               
000220* THREE SCENARIOS (CURRENT, MODERATE, WORST), WRITE THE                   
000230* PER-FACILITY BANDS AND ACCUMULATE THE BAND DISTRIBUTION                 
000240* TOTALS CONSUMED BY THE FINAL SUMMARY REPORT.                            
000250*-----------------------------------------------------------------        
000260* CHANGE LOG                                                              
000270* DATE        PRG  TICKET    DESCRIPTION                                  
000280* ----------  ---  --------  --------------------------                   
000290* 30/05/1989  KRB  CR-0602   INITIAL THREE-SCENARIO BAND CLASSIFIECR-0602 
000300* 14/02/1991  KRB  CR-0661   WORST-CASE SCENARIO COLUMN ADDED TO OCR-0661 
000310* 11/08/1994  GSN  CR-0933   ZERO CODE NOW DEFAULTS TO BAND 1, NOTCR-0933 
000320* 06/06/1996  GSN  CR-1011   BAND BOUNDARIES MOVED TO A TABLE, NOTCR-1011 
000330* 03/12/1998  KRB  Y2K-021   FOUR-DIGIT YEAR ON ALL DATE LITERALS Y2K-021 
000340* 18/01/1999  WPH  Y2K-021A  CENTURY WINDOW VERIFIED AGAINST 2000 Y2K-021A
000350* 09/10/2002  WPH  CR-1788   BAND DISTRIBUTION ACCUMULATOR WIDENEDCR-1788 
000360* 26/05/2011  GSN  CR-2744   BAND TOTALS NOW WRITTEN TO TOTALS-FILCR-2744 
000370* 12/04/2013  WPH  CR-2890   MODERATE SCENARIO ROUNDING RULE CLARICR-2890 
000380* 20/09/2015  GSN  CR-3022   FACILITY-FILE/HAZARD-FILE LOCKSTEP RECR-3022 
000390*-----------------------------------------------------------------        
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SOURCE-COMPUTER. IBM-370.                                                
000430 OBJECT-COMPUTER. IBM-370.                                                
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM.                                                  
000460 INPUT-OUTPUT SECTION.                                                    
000470 FILE-CONTROL.                                                            
000480     SELECT FACILITY-FILE ASSIGN TO "FACILITY"                            
000490         ORGANIZATION IS LINE SEQUENTIAL                                  
000500         FILE STATUS IS WS-FS-FAC.                                        
000510     SELECT HAZARD-FILE ASSIGN TO "HAZARD"                                
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS WS-FS-HAZ.                                        
000540     SELECT FLOOD-OUT-FILE ASSIGN TO "FLOODOUT"                           
000550         ORGANIZATION IS LINE SEQUENTIAL                                  
000560         FILE STATUS IS WS-FS-FLD.                                        
000570     SELECT TOTALS-FILE ASSIGN TO "FLOODTOT"                              
000580         ORGANIZATION IS LINE SEQUENTIAL                                  
000590         FILE STATUS IS WS-FS-TOT.                                        
000600******************************************************************        
000610 DATA DIVISION.                                                           
000620 FILE SECTION.                                                            
000630 FD  FACILITY-FILE                                                        
000640     LABEL RECORD STANDARD.                                               
000650 01  FACILITY-RECORD.                                                     
000660     05  FAC-NAME               PIC X(30).                                
000670     05  FAC-ARCHETYPE          PIC X(20).                                
000680     05  FAC-LAT                PIC S9(3)V9(6).                           
000690     05  FAC-LON                PIC S9(3)V9(6).                           
000700     05  FILLER                 PIC X(11).                                
000710* HOUSE-WIDE EXTENDED HAZARD SAMPLE LAYOUT - CARRIES EVERY                
000720* HAZARD COLUMN IN ONE FLAT RECORD SO THIS PROGRAM AND                    
000730* 4-5-COMBINE CAN BOTH READ THE SAME FEED                                 
000740 FD  HAZARD-FILE                                                          
000750     LABEL RECORD STANDARD.                                               
000760 01  HAZARD-SAMPLE-RECORD.                                                
000770     05  HS-FAC-NAME            PIC X(30).                                
000780* FLOOD - RETURN-PERIOD CODE PER SCENARIO PLUS RAW DEPTH                  
000790     05  HS-FLOOD-CODE-CUR      PIC 9.                                    
000800     05  HS-FLOOD-CODE-MOD      PIC 9.                                    
000810     05  HS-FLOOD-CODE-WST      PIC 9.                                    
000820     05  HS-FLOOD-DEPTH-M       PIC S9(3)V99.                             
000830* WATER STRESS PERCENTILE, THREE SCENARIOS                                
000840     05  HS-WATER-PCT-CUR       PIC S9(3)V9.                              
000850     05  HS-WATER-PCT-MOD       PIC S9(3)V9.                              
000860     05  HS-WATER-PCT-WST       PIC S9(3)V9.                              
000870* HEAT STRESS, DAYS OVER THRESHOLD PER SCENARIO                           
000880     05  HS-HEAT-DAYS-CUR       PIC S9(3).                                
000890     05  HS-HEAT-DAYS-MOD       PIC S9(3).                                
000900     05  HS-HEAT-DAYS-WST       PIC S9(3).                                
000910* ELEVATION AND 100-YEAR WIND - SINGLE-SCENARIO FIELDS                    
000920     05  HS-ELEV-M              PIC S9(4)V9.                              
000930     05  HS-WIND-100Y-KMH       PIC S9(3).                                
000940* STORM SURGE, CURRENT AND WORST-CASE SCENARIOS ONLY - NO                 
000950* MODERATE COLUMN FOR THIS HAZARD                                         
000960     05  HS-SURGE-M-CUR         PIC S9(2)V99.                             
000970     05  HS-SURGE-M-WST         PIC S9(2)V99.                             
000980* LANDSLIDE FACTOR OF SAFETY, THREE SCENARIOS                             
000990     05  HS-LANDSLIDE-FOS-CUR   PIC S9(2)V99.                             
001000     05  HS-LANDSLIDE-FOS-MOD   PIC S9(2)V99.                             
001010     05  HS-LANDSLIDE-FOS-WST   PIC S9(2)V99.                             
001020* SEA LEVEL RISE AT 2050, MODERATE AND WORST-CASE                         
001030     05  HS-SLR-2050-MOD-M      PIC S9(2)V9(3).                           
001040     05  HS-SLR-2050-WST-M      PIC S9(2)V9(3).                           
001050* NO-DATA FLAGS, ONE PER HAZARD COLUMN ABOVE - "Y" MEANS                  
001060* UPSTREAM FOUND NO GRID POINT FOR THAT HAZARD                            
001070     05  HS-ND-FLAGS.                                                     
001080         10  HS-ND-FLOOD        PIC X.                                    
001090         10  HS-ND-WATER        PIC X.                                    
001100         10  HS-ND-HEAT         PIC X.                                    
001110         10  HS-ND-ELEV         PIC X.                                    
001120         10  HS-ND-WIND         PIC X.                                    
001130         10  HS-ND-SURGE        PIC X.                                    
001140         10  HS-ND-LANDSLIDE    PIC X.                                    
001150         10  HS-ND-SLR          PIC X.                                    
001160* COORDINATE-TOLERANCE FALLBACK COORDINATES - CARRIED SO                  
001170* 4-5-COMBINE CAN                                                         
001180* STILL JOIN A SAMPLE ROW TO ITS FACILITY WHEN THE NAME                   
001190* KEY IS MISSING OR MISTYPED ON ONE SIDE OF THE FEED                      
001200     05  HS-LAT                 PIC S9(3)V9(6).                           
001210     05  HS-LON                 PIC S9(3)V9(6).                           
001220     05  FILLER                 PIC X(05).                                
001230* PER-FACILITY BAND OUTPUT CONSUMED BY 4-5-COMBINE                        
001240 FD  FLOOD-OUT-FILE                                                       
001250     LABEL RECORD STANDARD.                                               
001260 01  FLOOD-BAND-RECORD.                                                   
001270     05  FB-FAC-NAME            PIC X(30).                                
001280     05  FB-BAND-CUR            PIC X(17).                                
001290     05  FB-BAND-MOD            PIC X(17).                                
001300     05  FB-BAND-WST            PIC X(17).                                
001310     05  FILLER                 PIC X(09).                                
001320* BAND-DISTRIBUTION TOTALS, ONE ROW PER SCENARIO/BAND,                    
001330* PICKED UP BY 7-REPORT FOR THE SUMMARY TOTALS SECTION                    
001340 FD  TOTALS-FILE                                                          
001350     LABEL RECORD STANDARD.                                               
001360 01  BAND-TOTAL-RECORD.                                                   
001370     05  BT-SCENARIO            PIC X(08).                                
001380     05  BT-BAND                PIC X(17).                                
001390     05  BT-COUNT               PIC 9(06).                                
001400     05  FILLER                 PIC X(09).                                
001410******************************************************************        
001420 WORKING-STORAGE SECTION.                                                 
001430 01  WS-FILE-STATUSES.                                                    
001440     05  WS-FS-FAC              PIC X(02) VALUE "00".                     
001450     05  WS-FS-HAZ              PIC X(02) VALUE "00".                     
001460     05  WS-FS-FLD              PIC X(02) VALUE "00".                     
001470     05  WS-FS-TOT              PIC X(02) VALUE "00".                     
001480     05  FILLER                 PIC X(08).                                
001490 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.                       
001500     05  WSR-STATUS-BYTES       PIC X(16).                                
001510 01  EOF-MANAGER.                                                         
001520     05  FIN-ENREG              PIC X(01) VALUE SPACE.                    
001530         88  FF                           VALUE HIGH-VALUE.               
001540* THE THREE SCENARIOS TREATED AS A SMALL TABLE SO THE                     
001550* CLASSIFIER PARAGRAPH IS WRITTEN ONCE, NOT THREE TIMES                   
001560 01  WS-SCENARIO-WORK.                                                    
001570     05  WS-SCN-ENTRY OCCURS 3 TIMES.                                     
001580         10  WS-SCN-CODE        PIC 9.                                    
001590         10  WS-SCN-BAND        PIC X(17).                                
001600* ALTERNATE VIEW USED ONLY TO ZEROISE THE WHOLE TABLE                     
001610* WITH ONE MOVE AT THE TOP OF EACH FACILITY'S LOOP BODY                   
001620 01  WS-SCENARIO-WORK-R REDEFINES WS-SCENARIO-WORK.                       
001630     05  WSR-SCN-BYTES          PIC X(54).                                
001640 01  WS-SCENARIO-NAMES.                                                   
001650     05  FILLER PIC X(08) VALUE "CURRENT ".                               
001660     05  FILLER PIC X(08) VALUE "MODERATE".                               
001670     05  FILLER PIC X(08) VALUE "WORST   ".                               
001680 01  WS-SCENARIO-NAMES-R REDEFINES WS-SCENARIO-NAMES                      
001690         OCCURS 3 TIMES.                                                  
001700     05  WSN-NAME               PIC X(08).                                
001710* BAND TOTALS TABLE - SCENARIO (1-3) BY BAND (1-4):                       
001720* 1=0.1-0.5  2=0.5-1.5  3=GREATER THAN 1.5  4=UNKNOWN                     
001730 01  WS-BAND-TOTALS.                                                      
001740     05  WS-BT-SCN OCCURS 3 TIMES.                                        
001750         10  WS-BT-BAND OCCURS 4 TIMES PIC 9(06) COMP.                    
001760 01  WS-IDX-AREA.                                                         
001770     05  WS-SCN-IDX             PIC 9(02) COMP VALUE 0.                   
001780     05  WS-BAND-IDX            PIC 9(02) COMP VALUE 0.                   
001790******************************************************************        
001800 PROCEDURE DIVISION.                                                      
001810* MAIN LINE - FACILITY-FILE AND HAZARD-FILE ARE READ IN                   
001820* LOCKSTEP, BOTH BUILT FROM 1-2-FACILITIES/0-1-ARCHPARMS                  
001830* IN THE SAME FACILITY ORDER, SO NO KEYED LOOKUP IS NEEDED                
001840 0000-MAIN-PROCEDURE.                                                     
001850     OPEN INPUT FACILITY-FILE HAZARD-FILE                                 
001860     OPEN OUTPUT FLOOD-OUT-FILE                                           
001870     PERFORM 1000-READ-AND-PROCESS THRU 1000-READ-AND-PROCESS-EXIT        
001880         UNTIL FF                                                         
001890     PERFORM 5000-WRITE-BAND-TOTALS                                       
001900     CLOSE FACILITY-FILE HAZARD-FILE FLOOD-OUT-FILE TOTALS-FILE           
001910     STOP RUN                                                             
001920     .                                                                    
001930                                                                          
001940* READ ONE FACILITY/HAZARD PAIR IN LOCKSTEP - THE TWO FILES               
001950* ARE BUILT IN THE SAME FACILITY ORDER SO A PAIRED READ IS                
001960* SUFFICIENT, NO MATCH KEY IS CARRIED                                     
001970 1000-READ-AND-PROCESS.                                                   
001980     READ FACILITY-FILE                                                   
001990         AT END                                                           
002000             SET FF TO TRUE                                               
002010             GO TO 1000-READ-AND-PROCESS-EXIT                             
002020     END-READ                                                             
002030     READ HAZARD-FILE                                                     
002040         AT END                                                           
002050             SET FF TO TRUE                                               
002060             GO TO 1000-READ-AND-PROCESS-EXIT                             
002070     END-READ                                                             
002080     PERFORM 2000-PROCESS-FACILITY                                        
002090     .                                                                    
002100 1000-READ-AND-PROCESS-EXIT.                                              
002110     EXIT.                                                                
002120                                                                          
002130* FLOOD BAND - LOAD THE SCENARIO WORK TABLE FROM THE HAZARD ROW,          
002140* CLASSIFY EACH OF THE THREE SCENARIOS, WRITE THE BAND                    
002150* RECORD AND ROLL THE COUNTS INTO WS-BAND-TOTALS                          
002160 2000-PROCESS-FACILITY.                                                   
002170     MOVE HS-FLOOD-CODE-CUR TO WS-SCN-CODE(1)                             
002180     MOVE HS-FLOOD-CODE-MOD TO WS-SCN-CODE(2)                             
002190     MOVE HS-FLOOD-CODE-WST TO WS-SCN-CODE(3)                             
002200     PERFORM 2100-CLASSIFY-FLOOD-BAND                                     
002210         VARYING WS-SCN-IDX FROM 1 BY 1 UNTIL WS-SCN-IDX > 3              
002220     MOVE FAC-NAME          TO FB-FAC-NAME                                
002230     MOVE WS-SCN-BAND(1)    TO FB-BAND-CUR                                
002240     MOVE WS-SCN-BAND(2)    TO FB-BAND-MOD                                
002250     MOVE WS-SCN-BAND(3)    TO FB-BAND-WST                                
002260     WRITE FLOOD-BAND-RECORD                                              
002270     .                                                                    
002280                                                                          
002290* FLOOD BAND - CODE 1 = 0.1 TO 0.5, CODE 2 = 0.5 TO 1.5, CODE 3+          
002300* = GREATER THAN 1.5; A MISSING/ZERO CODE DEFAULTS TO 1                   
002310* UNLESS THE NO-DATA FLAG IS SET, IN WHICH CASE UNKNOWN                   
002320 2100-CLASSIFY-FLOOD-BAND.                                                
002330     IF HS-ND-FLOOD = "Y"                                                 
002340         MOVE "UNKNOWN"          TO WS-SCN-BAND(WS-SCN-IDX)               
002350         MOVE 4 TO WS-BAND-IDX                                            
002360     ELSE                                                                 
002370         IF WS-SCN-CODE(WS-SCN-IDX) = 0                                   
002380             MOVE 1 TO WS-SCN-CODE(WS-SCN-IDX)                            
002390         END-IF                                                           
002400         EVALUATE WS-SCN-CODE(WS-SCN-IDX)                                 
002410             WHEN 1                                                       
002420                 MOVE "0.1 TO 0.5" TO WS-SCN-BAND(WS-SCN-IDX)             
002430                 MOVE 1 TO WS-BAND-IDX                                    
002440             WHEN 2                                                       
002450                 MOVE "0.5 TO 1.5" TO WS-SCN-BAND(WS-SCN-IDX)             
002460                 MOVE 2 TO WS-BAND-IDX                                    
002470             WHEN OTHER                                                   
002480                 MOVE "GREATER THAN 1.5"                                  
002490                              TO WS-SCN-BAND(WS-SCN-IDX)                  
002500                 MOVE 3 TO WS-BAND-IDX                                    
002510         END-EVALUATE                                                     
002520     END-IF                                                               
002530     ADD 1 TO WS-BT-BAND(WS-SCN-IDX WS-BAND-IDX)                          
002540     .                                                                    
002550                                                                          
002560* FLOOD BAND - FLUSH THE ACCUMULATED DISTRIBUTION TO TOTALS-FILE,         
002570* ONE ROW PER SCENARIO/BAND COMBINATION                                   
002580 5000-WRITE-BAND-TOTALS.                                                  
002590     OPEN OUTPUT TOTALS-FILE                                              
002600     PERFORM 5100-WRITE-ONE-SCENARIO                                      
002610         THRU 5100-WRITE-ONE-SCENARIO-EXIT                                
002620         VARYING WS-SCN-IDX FROM 1 BY 1 UNTIL WS-SCN-IDX > 3              
002630     CLOSE TOTALS-FILE                                                    
002640     .                                                                    
002650                                                                          
002660* FLUSH THE FOUR BAND ROWS FOR ONE SCENARIO                               
002670 5100-WRITE-ONE-SCENARIO.                                                 
002680     PERFORM 5150-WRITE-ONE-BAND THRU 5150-WRITE-ONE-BAND-EXIT            
002690         VARYING WS-BAND-IDX FROM 1 BY 1 UNTIL WS-BAND-IDX > 4            
002700     .                                                                    
002710 5100-WRITE-ONE-SCENARIO-EXIT.                                            
002720     EXIT.                                                                
002730                                                                          
002740* WRITE ONE SCENARIO/BAND TOTALS-FILE ROW                                 
002750 5150-WRITE-ONE-BAND.                                                     
002760     MOVE WSN-NAME(WS-SCN-IDX) TO BT-SCENARIO                             
002770     EVALUATE WS-BAND-IDX                                                 
002780         WHEN 1 MOVE "0.1 TO 0.5"        TO BT-BAND                       
002790         WHEN 2 MOVE "0.5 TO 1.5"         TO BT-BAND                      
002800         WHEN 3 MOVE "GREATER THAN 1.5"   TO BT-BAND                      
002810         WHEN 4 MOVE "UNKNOWN"            TO BT-BAND                      
002820     END-EVALUATE                                                         
002830     MOVE WS-BT-BAND(WS-SCN-IDX WS-BAND-IDX) TO BT-COUNT                  
002840     WRITE BAND-TOTAL-RECORD                                              
002850     .                                                                    
002860 5150-WRITE-ONE-BAND-EXIT.                                                
002870     EXIT.                                                                
