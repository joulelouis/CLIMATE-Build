000100******************************************************************        
000110* IDENTIFICATION DIVISION.                                                
000120 IDENTIFICATION DIVISION.                                                 
000130 PROGRAM-ID.    2-SLR.                                                    
000140 AUTHOR.        KEVIN ROPITAL-BAUTISTA.                                   
000150 INSTALLATION.  CLIMATE RISK BATCH CENTER.                                
000160 DATE-WRITTEN.  18/07/1990.                                               
000170 DATE-COMPILED.                                                           
000180 SECURITY.      UNCLASSIFIED.                                             
000190*-----------------------------------------------------------------        
000200* OBJECTIVE: FOR EACH COASTAL FACILITY, CONVERT THE SAMPLED               
000210* SEA LEVEL RISE MILLIMETRE READINGS TO METRES AND PUBLISH                
000220* ONE ROW PER FACILITY PER SSP SCENARIO CARRYING ALL NINE                 
000230* YEAR/QUANTILE COLUMNS, FLUSHED ON THE FACILITY/SSP BREAK                
000240* THE SAME WAY A CONTROL-BREAK TOTAL IS ARCHIVED ELSEWHERE.               
000250*-----------------------------------------------------------------        
000260* CHANGE LOG                                                              
000270* DATE        PRG  TICKET    DESCRIPTION                                  
000280* ----------  ---  --------  --------------------------                   
000290* 18/07/1990  KRB  CR-0714   INITIAL SSP/YEAR/QUANTILE FLUSH LOGICCR-0714 
000300* 09/03/1992  KRB  CR-0760   ADDED SSP5 SCENARIO COLUMN SET       CR-0760 
000310* 25/02/1996  GSN  CR-0980   FALLBACK TO ALL FACILITIES WHEN COASTCR-0980 
000320* 17/09/1997  GSN  CR-1028   MILLIMETRE-TO-METRE CONVERSION MOVED CR-1028 
000330* 14/01/1999  KRB  Y2K-026   FOUR-DIGIT YEAR ON ALL DATE LITERALS Y2K-026 
000340* 22/04/1999  WPH  Y2K-026A  CENTURY WINDOW VERIFIED AGAINST 2000 Y2K-026A
000350* 11/11/2004  WPH  CR-2140   QUANTILE COLUMN ORDER DOCUMENTED IN CCR-2140 
000360* 08/07/2014  GSN  CR-2851   SENTINEL -32768 NOW CHECKED WITH <= NCR-2851 
000370* 30/09/2016  WPH  CR-2977   BREAK FLUSH NOW FIRES ON FACILITY CHACR-2977 
000380* 14/02/2018  KRB  CR-3099   NINE-COLUMN FLUSH LOOP SPLIT OFF A SECR-3099 
000390*-----------------------------------------------------------------        
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SOURCE-COMPUTER. IBM-370.                                                
000430 OBJECT-COMPUTER. IBM-370.                                                
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM.                                                  
000460 INPUT-OUTPUT SECTION.                                                    
000470 FILE-CONTROL.                                                            
000480     SELECT SLR-FILE ASSIGN TO "SLRIN"                                    
000490         ORGANIZATION IS LINE SEQUENTIAL                                  
000500         FILE STATUS IS FS1.                                              
000510     SELECT SLR-OUT-FILE ASSIGN TO "SLROUT"                               
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS FS2.                                              
000540******************************************************************        
000550 DATA DIVISION.                                                           
000560 FILE SECTION.                                                            
000570* SORTED ASCENDING BY FACILITY/SSP/YEAR/QUANTILE PER THE                  
000580* FILES CONTRACT - THAT ORDERING IS WHAT MAKES THE BREAK                  
000590* LOGIC BELOW SAFE TO WRITE AS A SIMPLE CHANGE-OF-KEY TEST                
000600 FD  SLR-FILE                                                             
000610     LABEL RECORD STANDARD.                                               
000620 01  SLR-SAMPLE-RECORD.                                                   
000630     05  SLR-FAC-NAME           PIC X(30).                                
000640     05  SLR-SSP                PIC X(03).                                
000650     05  SLR-YEAR               PIC 9(04).                                
000660     05  SLR-QUANTILE           PIC V99.                                  
000670* NUMERIC-CODE OVERLAY OF THE QUANTILE FRACTION - LETS                    
000680* 2000-PROCESS-PARA EVALUATE ON A WHOLE-NUMBER CODE                       
000690* (05/50/95) RATHER THAN COMPARE AGAINST A V99 LITERAL                    
000700     05  SLR-QUANTILE-R REDEFINES SLR-QUANTILE                            
000710                                PIC 99.                                   
000720     05  SLR-MM                 PIC S9(06).                               
000730* UNSIGNED MAGNITUDE VIEW - DISPLAY ONLY, SIGN REMAINS                    
000740* OVERPUNCHED ON THE LOW-ORDER BYTE OF THE BASE ITEM                      
000750     05  SLR-MM-U REDEFINES SLR-MM PIC 9(06).                             
000760     05  SLR-COASTAL-FLAG       PIC X(01).                                
000770     05  FILLER                 PIC X(05).                                
000780* OUTPUT - ONE ROW PER FACILITY/SSP, NINE YEAR/QUANTILE                   
000790* COLUMNS IN FIXED ORDER: (2030,2040,2050) X (.05,.50,.95)                
000800 FD  SLR-OUT-FILE                                                         
000810     LABEL RECORD STANDARD.                                               
000820 01  SLR-OUT-RECORD.                                                      
000830     05  SLO-FAC-NAME           PIC X(30).                                
000840     05  SLO-SSP                PIC X(03).                                
000850     05  SLO-COL OCCURS 9 TIMES.                                          
000860         10  SLO-METRES         PIC S9(2)V9(3).                           
000870         10  SLO-ND             PIC X(01).                                
000880     05  SLO-FALLBACK-NOTE       PIC X(20).                               
000890     05  FILLER                 PIC X(11).                                
000900******************************************************************        
000910 WORKING-STORAGE SECTION.                                                 
000920* FILE-STATUS SWITCHES - HOUSE NAMES FS1/FS2 KEPT FROM THE                
000930* EARLIER ARCHIVE-STYLE CONTROL-BREAK PROGRAM THIS LOGIC                  
000940* IS MODELLED ON                                                          
000950 77  FS1                        PIC 9(02) VALUE 0.                        
000960 77  FS2                        PIC 9(02) VALUE 0.                        
000970* WHETHER THE COASTAL FLAG COLUMN IS ACTUALLY POPULATED                   
000980* ON THIS RUN - SET THE FIRST TIME A NON-SPACE VALUE IS                   
000990* SEEN, CHECKED BY 2000-PROCESS-PARA ON EVERY LATER ROW                   
001000 01  WS-COASTAL-FLAG-SEEN-SW     PIC X(01) VALUE "N".                     
001010     88  WS-COASTAL-FLAG-SEEN            VALUE "Y".                       
001020* CURRENT OPEN GROUP - FACILITY/SSP KEY AND THE NINE                      
001030* ACCUMULATED YEAR/QUANTILE VALUES, FLUSHED ON KEY CHANGE                 
001040 01  WS-WRK-ROW.                                                          
001050     05  W-FAC-NAME             PIC X(30).                                
001060     05  W-SSP                  PIC X(03).                                
001070     05  W-COL OCCURS 9 TIMES.                                            
001080         10  W-METRES           PIC S9(2)V9(3).                           
001090         10  W-ND               PIC X(01).                                
001100     05  W-OPEN-SW              PIC X(01) VALUE "N".                      
001110         88  W-GROUP-OPEN                 VALUE "Y".                      
001120* NUMERIC VIEW OF W-SSP - VALIDATES THE SCENARIO CODE IS                  
001130* ONE OF THE TWO SSP PATHWAYS BEFORE IT IS EVER PRINTED                   
001140 01  WS-WRK-ROW-R REDEFINES WS-WRK-ROW.                                   
001150     05  FILLER                 PIC X(30).                                
001160     05  WR-SSP-N               PIC 999.                                  
001170     05  FILLER                 PIC X(46).                                
001180 01  WS-IDX-AREA.                                                         
001190     05  WS-YEAR-IDX            PIC 9(02) COMP VALUE 0.                   
001200     05  WS-QTL-IDX             PIC 9(02) COMP VALUE 0.                   
001210     05  WS-COL-IDX             PIC 9(02) COMP VALUE 0.                   
001220     05  WS-ROWS-WRITTEN        PIC 9(06) COMP VALUE 0.                   
001230 01  WS-METRES-WORK             PIC S9(5)V9(3).                           
001240******************************************************************        
001250 PROCEDURE DIVISION.                                                      
001260* SEA LEVEL RISE - SAME SHAPE AS THE HOUSE ARCHIVE PATTERN:               
001270* READ-UNTIL-EOF, FLUSH THE                                               
001280* OPEN GROUP WHEN THE KEY CHANGES OR THE FILE RUNS OUT                    
001290 0000-MAIN-PROCEDURE.                                                     
001300     PERFORM 0100-INIT-PARA                                               
001310     PERFORM 2000-PROCESS-PARA UNTIL FS1 NOT = 0                          
001320     PERFORM 9000-FIN-PGM                                                 
001330     .                                                                    
001340                                                                          
001350 0100-INIT-PARA.                                                          
001360     OPEN INPUT SLR-FILE                                                  
001370     IF FS1 NOT = 0                                                       
001380         DISPLAY "2-SLR: SLR-FILE NOT FOUND"                              
001390         STOP RUN                                                         
001400     END-IF                                                               
001410     OPEN OUTPUT SLR-OUT-FILE                                             
001420     .                                                                    
001430                                                                          
001440* SEA LEVEL RISE - COASTAL FILTER WITH FALLBACK: A ROW WHOSE FLAG         
001450* IS                                                                      
001460* SPACE IS TREATED AS "FILTER UNAVAILABLE" AND PASSED                     
001470* THROUGH; ONLY AN EXPLICIT "N" DROPS THE ROW                             
001480 2000-PROCESS-PARA.                                                       
001490     READ SLR-FILE                                                        
001500         AT END                                                           
001510             MOVE 10 TO FS1                                               
001520         NOT AT END                                                       
001530             MOVE 0 TO FS1                                                
001540             IF SLR-COASTAL-FLAG NOT = SPACE                              
001550                 SET WS-COASTAL-FLAG-SEEN TO TRUE                         
001560             END-IF                                                       
001570     END-READ                                                             
001580     IF FS1 = 0                                                           
001590         IF SLR-COASTAL-FLAG = "N"                                        
001600             CONTINUE                                                     
001610         ELSE                                                             
001620             IF W-GROUP-OPEN                                              
001630              AND (SLR-FAC-NAME NOT = W-FAC-NAME                          
001640               OR SLR-SSP NOT = W-SSP)                                    
001650                 PERFORM 2200-FLUSH-FACILITY-SSP-ROW                      
001660             END-IF                                                       
001670             IF NOT W-GROUP-OPEN                                          
001680                 MOVE SLR-FAC-NAME TO W-FAC-NAME                          
001690                 MOVE SLR-SSP      TO W-SSP                               
001700                 SET W-GROUP-OPEN  TO TRUE                                
001710             END-IF                                                       
001720             PERFORM 2100-CONVERT-MM-TO-M                                 
001730         END-IF                                                           
001740     ELSE                                                                 
001750         IF FS1 = 10                                                      
001760             IF W-GROUP-OPEN                                              
001770                 PERFORM 2200-FLUSH-FACILITY-SSP-ROW                      
001780             END-IF                                                       
001790         ELSE                                                             
001800             DISPLAY "2-SLR: READ ERROR ON SLR-FILE " FS1                 
001810             MOVE 10 TO FS1                                               
001820         END-IF                                                           
001830     END-IF                                                               
001840     .                                                                    
001850                                                                          
001860* SLR ROUNDING - METRES = MM / 1000, ROUNDED HALF AWAY FROM ZERO          
001870* TO                                                                      
001880* THREE DECIMALS. SENTINEL <= -32768 OR A BLANK QUANTILE                  
001890* CODE THAT MATCHES NONE OF THE THREE WE KNOW MEANS NO DATA               
001900 2100-CONVERT-MM-TO-M.                                                    
001910     EVALUATE SLR-YEAR                                                    
001920         WHEN 2030 MOVE 1 TO WS-YEAR-IDX                                  
001930         WHEN 2040 MOVE 2 TO WS-YEAR-IDX                                  
001940         WHEN 2050 MOVE 3 TO WS-YEAR-IDX                                  
001950         WHEN OTHER MOVE 0 TO WS-YEAR-IDX                                 
001960     END-EVALUATE                                                         
001970     EVALUATE SLR-QUANTILE-R                                              
001980         WHEN 05 MOVE 1 TO WS-QTL-IDX                                     
001990         WHEN 50 MOVE 2 TO WS-QTL-IDX                                     
002000         WHEN 95 MOVE 3 TO WS-QTL-IDX                                     
002010         WHEN OTHER MOVE 0 TO WS-QTL-IDX                                  
002020     END-EVALUATE                                                         
002030     IF WS-YEAR-IDX = 0 OR WS-QTL-IDX = 0                                 
002040         DISPLAY "2-SLR: UNEXPECTED YEAR/QUANTILE, ROW SKIPPED"           
002050     ELSE                                                                 
002060         COMPUTE WS-COL-IDX = ((WS-YEAR-IDX - 1) * 3) + WS-QTL-IDX        
002070         IF SLR-MM <= -32768                                              
002080             MOVE "Y"  TO W-ND(WS-COL-IDX)                                
002090             MOVE 0    TO W-METRES(WS-COL-IDX)                            
002100         ELSE                                                             
002110             COMPUTE WS-METRES-WORK ROUNDED = SLR-MM / 1000               
002120             MOVE WS-METRES-WORK TO W-METRES(WS-COL-IDX)                  
002130             MOVE "N"            TO W-ND(WS-COL-IDX)                      
002140         END-IF                                                           
002150     END-IF                                                               
002160     .                                                                    
002170                                                                          
002180* SEA LEVEL RISE - WRITE THE OPEN FACILITY/SSP ROW AND CLOSE THE          
002190* GROUP,                                                                  
002200* CARRYING THE FALLBACK NOTE WHEN THE FLAG WAS NEVER SEEN                 
002210 2200-FLUSH-FACILITY-SSP-ROW.                                             
002220     MOVE W-FAC-NAME TO SLO-FAC-NAME                                      
002230     MOVE W-SSP      TO SLO-SSP                                           
002240     PERFORM 2250-MOVE-ONE-COLUMN THRU 2250-MOVE-ONE-COLUMN-EXIT          
002250         VARYING WS-COL-IDX FROM 1 BY 1 UNTIL WS-COL-IDX > 9              
002260     IF WS-COASTAL-FLAG-SEEN                                              
002270         MOVE SPACE TO SLO-FALLBACK-NOTE                                  
002280     ELSE                                                                 
002290         MOVE "ALL-FACILITIES NOTE" TO SLO-FALLBACK-NOTE                  
002300     END-IF                                                               
002310     WRITE SLR-OUT-RECORD                                                 
002320     IF FS2 NOT = 0                                                       
002330         DISPLAY "2-SLR: WRITE ERROR ON SLR-OUT-FILE " FS2                
002340         STOP RUN                                                         
002350     END-IF                                                               
002360     ADD 1 TO WS-ROWS-WRITTEN                                             
002370     MOVE SPACE TO WS-WRK-ROW                                             
002380     MOVE "N" TO W-OPEN-SW                                                
002390     .                                                                    
002400                                                                          
002410* MOVE ONE YEAR/QUANTILE COLUMN PAIR FROM THE WORK ROW TO                 
002420* THE OUTPUT RECORD                                                       
002430 2250-MOVE-ONE-COLUMN.                                                    
002440     MOVE W-METRES(WS-COL-IDX) TO SLO-METRES(WS-COL-IDX)                  
002450     MOVE W-ND(WS-COL-IDX)     TO SLO-ND(WS-COL-IDX)                      
002460     .                                                                    
002470 2250-MOVE-ONE-COLUMN-EXIT.                                               
002480     EXIT.                                                                
002490                                                                          
002500 9000-FIN-PGM.                                                            
002510     CLOSE SLR-FILE SLR-OUT-FILE                                          
002520     DISPLAY "2-SLR: " WS-ROWS-WRITTEN " SSP ROWS WRITTEN"                
002530     STOP RUN                                                             
002540     .                                                                    
