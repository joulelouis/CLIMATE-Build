000100******************************************************************        
000110* IDENTIFICATION DIVISION.                                                
000120 IDENTIFICATION DIVISION.                                                 
000130 PROGRAM-ID.    4-5-COMBINE.                                              
000140 AUTHOR.        R. DELACROIX.                                             
000150 INSTALLATION.  CLIMATE RISK BATCH CENTER.                                
000160 DATE-WRITTEN.  02/05/1990.                                               
000170 DATE-COMPILED.                                                           
000180 SECURITY.      UNCLASSIFIED.                                             
000190*-----------------------------------------------------------------        
000200* OBJECTIVE: ASSEMBLE THE COMBINED EXPOSURE RECORD FOR EACH               
000210* FACILITY - ATTACH ITS HAZARD SAMPLE BY NAME OR, FAILING                 
000220* THAT, BY COORDINATE TOLERANCE, RESOLVE ITS ARCHETYPE AND                
000230* SENSITIVITY THRESHOLDS, CLASSIFY EACH HAZARD COLUMN AND                 
000240* REPLACE ANY MISSING MAGNITUDE WITH THE HOUSE TEXT FOR                   
000250* THAT COLUMN, THEN PUBLISH EXPOSURE-FILE FOR 6-7-HIGHRISK                
000260* AND 7-8-REPORT.                                                         
000270*-----------------------------------------------------------------        
000280* CHANGE LOG                                                              
000290* DATE        PRG  TICKET    DESCRIPTION                                  
000300* ----------  ---  --------  --------------------------                   
000310* 02/05/1990  RJD  CR-0688   INITIAL SIX-HAZARD COMBINE, NAME-KEY CR-0688 
000320* 19/11/1991  RJD  CR-0742   ADDED CYCLONE AND STORM SURGE COLUMNSCR-0742 
000330* 14/01/1994  TLW  CR-0901   ARCHETYPE SENSITIVITY TABLE ADDED    CR-0901 
000340* 30/09/1996  TLW  CR-1005   LANDSLIDE COLUMN JOINED TO THE COMBINCR-1005 
000350* 08/08/1997  MHC  CR-1077   COORDINATE-TOLERANCE FALLBACK JOIN ADCR-1077 
000360* 26/02/1999  RJD  Y2K-031   FOUR-DIGIT YEAR ON ALL DATE LITERALS Y2K-031 
000370* 30/07/1999  MHC  Y2K-031A  CENTURY WINDOW VERIFIED AGAINST 2000 Y2K-031A
000380* 17/05/2003  PAS  CR-1955   ARCHETYPE SEARCH ALL SWITCHED TO BINACR-1955 
000390* 11/11/2008  PAS  CR-2398   MISSING-MAGNITUDE TEXT NOW PER-COLUMNCR-2398 
000400* 04/06/2012  TLW  CR-2717   COORDINATE TOLERANCE NARROWED AFTER ACR-2717 
000410* 19/03/2015  MHC  CR-2951   FUZZY MATCH NOW CASE-FOLDS BOTH SIDESCR-2951 
000420*-----------------------------------------------------------------        
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SOURCE-COMPUTER. IBM-370.                                                
000460 OBJECT-COMPUTER. IBM-370.                                                
000470 SPECIAL-NAMES.                                                           
000480     C01 IS TOP-OF-FORM.                                                  
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     SELECT FACILITY-FILE ASSIGN TO "FACILITY"                            
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS WS-FS-FAC.                                        
000540     SELECT FLOOD-OUT-FILE ASSIGN TO "FLOODOUT"                           
000550         ORGANIZATION IS LINE SEQUENTIAL                                  
000560         FILE STATUS IS WS-FS-FLD.                                        
000570     SELECT PARM-TABLE-FILE ASSIGN TO "PARMTBL"                           
000580         ORGANIZATION IS LINE SEQUENTIAL                                  
000590         FILE STATUS IS WS-FS-PTF.                                        
000600     SELECT HAZARD-IDX-FILE ASSIGN TO "HAZARDIX"                          
000610         ORGANIZATION IS INDEXED                                          
000620         ACCESS MODE IS DYNAMIC                                           
000630         RECORD KEY IS HIX-FAC-NAME                                       
000640         FILE STATUS IS WS-FS-HIX.                                        
000650     SELECT EXPOSURE-FILE ASSIGN TO "EXPOSURE"                            
000660         ORGANIZATION IS LINE SEQUENTIAL                                  
000670         FILE STATUS IS WS-FS-EXP.                                        
000680******************************************************************        
000690 DATA DIVISION.                                                           
000700 FILE SECTION.                                                            
000710 FD  FACILITY-FILE                                                        
000720     LABEL RECORD STANDARD.                                               
000730 01  FACILITY-RECORD.                                                     
000740     05  FAC-NAME               PIC X(30).                                
000750     05  FAC-ARCHETYPE          PIC X(20).                                
000760     05  FAC-LAT                PIC S9(3)V9(6).                           
000770     05  FAC-LON                PIC S9(3)V9(6).                           
000780     05  FILLER                 PIC X(11).                                
000790* PER-FACILITY FLOOD BANDS BUILT BY 2-3-FLOOD, READ HERE                  
000800* IN LOCKSTEP WITH FACILITY-FILE (SAME DRIVING ORDER)                     
000810 FD  FLOOD-OUT-FILE                                                       
000820     LABEL RECORD STANDARD.                                               
000830 01  FLOOD-BAND-RECORD.                                                   
000840     05  FB-FAC-NAME            PIC X(30).                                
000850     05  FB-BAND-CUR            PIC X(17).                                
000860     05  FB-BAND-MOD            PIC X(17).                                
000870     05  FB-BAND-WST            PIC X(17).                                
000880     05  FILLER                 PIC X(09).                                
000890* ARCHETYPE SENSITIVITY TABLE, ASCENDING BY ARCHETYPE -                   
000900* PUBLISHED SORTED BY 0-1-ARCHPARMS FOR SEARCH ALL HERE                   
000910 FD  PARM-TABLE-FILE                                                      
000920     LABEL RECORD STANDARD.                                               
000930 01  PT-OUT-RECORD.                                                       
000940     05  PTO-ARCHETYPE          PIC X(20).                                
000950* WATER BAND                                                              
000960     05  PTO-WATER-LOW          PIC S9(3)V9.                              
000970     05  PTO-WATER-HIGH         PIC S9(3)V9.                              
000980     05  PTO-WATER-NM           PIC X.                                    
000990* HEAT BAND                                                               
001000     05  PTO-HEAT-LOW           PIC S9(3).                                
001010     05  PTO-HEAT-HIGH          PIC S9(3).                                
001020     05  PTO-HEAT-NM            PIC X.                                    
001030* FLOOD BAND                                                              
001040     05  PTO-FLOOD-LOW          PIC S9(3)V99.                             
001050     05  PTO-FLOOD-HIGH         PIC S9(3)V99.                             
001060     05  PTO-FLOOD-NM           PIC X.                                    
001070* CYCLONE BAND                                                            
001080     05  PTO-CYCLONE-LOW        PIC S9(3).                                
001090     05  PTO-CYCLONE-HIGH       PIC S9(3).                                
001100     05  PTO-CYCLONE-NM         PIC X.                                    
001110* SURGE BAND                                                              
001120     05  PTO-SURGE-LOW          PIC S9(2)V99.                             
001130     05  PTO-SURGE-HIGH         PIC S9(2)V99.                             
001140     05  PTO-SURGE-NM           PIC X.                                    
001150* LANDSLIDE BAND                                                          
001160     05  PTO-LANDSLIDE-LOW      PIC S9(2)V99.                             
001170     05  PTO-LANDSLIDE-HIGH     PIC S9(2)V99.                             
001180     05  PTO-LANDSLIDE-NM       PIC X.                                    
001190     05  FILLER                 PIC X(10).                                
001200* SAME EXTENDED LAYOUT AS 2-4-HAZARD-IDX PUBLISHES, CARRIED               
001210* HERE AS ONE OPAQUE BODY STRING. HIX-BODY IS OVERLAID                    
001220* BELOW BY HIX-FIELDS FOR NAMED FIELD ACCESS                              
001230 FD  HAZARD-IDX-FILE                                                      
001240     LABEL RECORD STANDARD.                                               
001250 01  HAZARD-IDX-RECORD.                                                   
001260     05  HIX-FAC-NAME           PIC X(30).                                
001270     05  HIX-BODY               PIC X(98).                                
001280* NAMED OVERLAY OF HIX-BODY - FIELD ORDER MUST TRACK                      
001290* 2-4-HAZARD-IDX'S HAZARD-SAMPLE-RECORD EXACTLY                           
001300 01  HIX-FIELDS REDEFINES HAZARD-IDX-RECORD.                              
001310     05  FILLER                 PIC X(30).                                
001320* FLOOD - RETURN-PERIOD CODE PER SCENARIO PLUS RAW DEPTH                  
001330     05  HIF-FLOOD-CODE-CUR     PIC 9.                                    
001340     05  HIF-FLOOD-CODE-MOD     PIC 9.                                    
001350     05  HIF-FLOOD-CODE-WST     PIC 9.                                    
001360     05  HIF-FLOOD-DEPTH-M      PIC S9(3)V99.                             
001370* WATER STRESS PERCENTILE, THREE SCENARIOS                                
001380     05  HIF-WATER-PCT-CUR      PIC S9(3)V9.                              
001390     05  HIF-WATER-PCT-MOD      PIC S9(3)V9.                              
001400     05  HIF-WATER-PCT-WST      PIC S9(3)V9.                              
001410* HEAT STRESS, DAYS OVER THRESHOLD PER SCENARIO                           
001420     05  HIF-HEAT-DAYS-CUR      PIC S9(3).                                
001430     05  HIF-HEAT-DAYS-MOD      PIC S9(3).                                
001440     05  HIF-HEAT-DAYS-WST      PIC S9(3).                                
001450* ELEVATION AND 100-YEAR WIND - SINGLE-SCENARIO FIELDS                    
001460     05  HIF-ELEV-M             PIC S9(4)V9.                              
001470     05  HIF-WIND-100Y-KMH      PIC S9(3).                                
001480* STORM SURGE, CURRENT AND WORST-CASE SCENARIOS ONLY -                    
001490* NO MODERATE COLUMN FOR THIS HAZARD                                      
001500     05  HIF-SURGE-M-CUR        PIC S9(2)V99.                             
001510     05  HIF-SURGE-M-WST        PIC S9(2)V99.                             
001520* LANDSLIDE FACTOR OF SAFETY, THREE SCENARIOS                             
001530     05  HIF-LANDSLIDE-FOS-CUR  PIC S9(2)V99.                             
001540     05  HIF-LANDSLIDE-FOS-MOD  PIC S9(2)V99.                             
001550     05  HIF-LANDSLIDE-FOS-WST  PIC S9(2)V99.                             
001560* SEA LEVEL RISE AT 2050, MODERATE AND WORST-CASE                         
001570     05  HIF-SLR-2050-MOD-M     PIC S9(2)V9(3).                           
001580     05  HIF-SLR-2050-WST-M     PIC S9(2)V9(3).                           
001590* NO-DATA FLAGS, ONE PER HAZARD COLUMN ABOVE - "Y" MEANS                  
001600* UPSTREAM FOUND NO GRID POINT FOR THAT HAZARD                            
001610     05  HIF-ND-FLOOD           PIC X.                                    
001620     05  HIF-ND-WATER           PIC X.                                    
001630     05  HIF-ND-HEAT            PIC X.                                    
001640     05  HIF-ND-ELEV            PIC X.                                    
001650     05  HIF-ND-WIND            PIC X.                                    
001660     05  HIF-ND-SURGE           PIC X.                                    
001670     05  HIF-ND-LANDSLIDE       PIC X.                                    
001680     05  HIF-ND-SLR             PIC X.                                    
001690* COORDINATES CARRIED THROUGH FOR THE TOLERANCE FALLBACK                  
001700* JOIN WHEN A NAME KEY DOES NOT MATCH EXACTLY                             
001710     05  HIF-LAT                PIC S9(3)V9(6).                           
001720     05  HIF-LON                PIC S9(3)V9(6).                           
001730     05  FILLER                 PIC X(05).                                
001740* COMBINED OUTPUT - ONE ROW PER FACILITY, SEVEN HAZARD                    
001750* COLUMNS (MAGNITUDE TEXT + RISK CATEGORY) PLUS THE                       
001760* THREE-SCENARIO FLOOD BAND CARRIED THROUGH FROM 2-3-FLOOD                
001770 FD  EXPOSURE-FILE                                                        
001780     LABEL RECORD STANDARD.                                               
001790 01  EXPOSURE-OUT-RECORD.                                                 
001800* FACILITY IDENTITY CARRIED THROUGH FROM FACILITY-RECORD                  
001810     05  EXO-FAC-NAME           PIC X(30).                                
001820     05  EXO-ARCHETYPE          PIC X(20).                                
001830     05  EXO-LAT                PIC S9(3)V9(6).                           
001840     05  EXO-LON                PIC S9(3)V9(6).                           
001850* WATER STRESS - HOUSE MAGNITUDE TEXT AND RISK CATEGORY                   
001860     05  EXO-WATER-MAG          PIC X(12).                                
001870     05  EXO-WATER-RISK         PIC X(13).                                
001880* HEAT STRESS                                                             
001890     05  EXO-HEAT-MAG           PIC X(12).                                
001900     05  EXO-HEAT-RISK          PIC X(13).                                
001910* RIVERINE FLOOD MAGNITUDE/RISK PLUS THE THREE-SCENARIO                   
001920* RETURN-PERIOD BAND TEXT CARRIED THROUGH FROM FLOOD-BAND-                
001930* RECORD                                                                  
001940     05  EXO-FLOOD-MAG          PIC X(12).                                
001950     05  EXO-FLOOD-RISK         PIC X(13).                                
001960     05  EXO-FLOOD-BAND-CUR     PIC X(17).                                
001970     05  EXO-FLOOD-BAND-MOD     PIC X(17).                                
001980     05  EXO-FLOOD-BAND-WST     PIC X(17).                                
001990* TROPICAL CYCLONE                                                        
002000     05  EXO-CYCLONE-MAG        PIC X(12).                                
002010     05  EXO-CYCLONE-RISK       PIC X(13).                                
002020* STORM SURGE                                                             
002030     05  EXO-SURGE-MAG          PIC X(12).                                
002040     05  EXO-SURGE-RISK         PIC X(13).                                
002050* LANDSLIDE                                                               
002060     05  EXO-LANDSLIDE-MAG      PIC X(12).                                
002070     05  EXO-LANDSLIDE-RISK     PIC X(13).                                
002080* SEA LEVEL RISE - NO "CURRENT" SCENARIO FOR THIS HAZARD,                 
002090* SO ONLY ONE MAGNITUDE/RISK PAIR IS CARRIED                              
002100     05  EXO-SLR-MAG            PIC X(12).                                
002110     05  EXO-SLR-RISK           PIC X(10).                                
002120     05  FILLER                 PIC X(09).                                
002130******************************************************************        
002140 WORKING-STORAGE SECTION.                                                 
002150* FILE STATUS SWITCHES                                                    
002160 01  WS-FILE-STATUSES.                                                    
002170     05  WS-FS-FAC              PIC X(02) VALUE "00".                     
002180     05  WS-FS-FLD              PIC X(02) VALUE "00".                     
002190     05  WS-FS-PTF              PIC X(02) VALUE "00".                     
002200     05  WS-FS-HIX              PIC X(02) VALUE "00".                     
002210     05  WS-FS-EXP              PIC X(02) VALUE "00".                     
002220     05  FILLER                 PIC X(06).                                
002230* ALTERNATE BYTE VIEW - ONE-MOVE RESET ON RESTART                         
002240 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.                       
002250     05  WSR-STATUS-BYTES       PIC X(16).                                
002260* TWO END-OF-FILE FLAGS - THE PRIMARY DRIVE AND THE                       
002270* COORDINATE-TOLERANCE SCAN OF HAZARD-IDX-FILE EACH NEED                  
002280* THEIR OWN SWITCH                                                        
002290 01  EOF-MANAGER.                                                         
002300     05  FIN-ENREG              PIC X(01) VALUE SPACE.                    
002310         88  FF                           VALUE HIGH-VALUE.               
002320     05  FIN-ENREG-HIX          PIC X(01) VALUE SPACE.                    
002330         88  HIXF-FF                      VALUE HIGH-VALUE.               
002340* ARCHETYPE SENSITIVITY TABLE - LOADED ONCE AT STARTUP,                   
002350* SEARCHED ASCENDING FOR THE ARCHETYPE RESOLUTION EXACT-TRIMMED-          
002360* MATCH STEP                                                              
002370 01  WS-PARM-TABLE.                                                       
002380     05  WS-PARM-COUNT          PIC 9(04) COMP VALUE 0.                   
002390     05  WS-PARM-ENTRY OCCURS 50 TIMES                                    
002400             ASCENDING KEY IS WPT-ARCHETYPE                               
002410             INDEXED BY WPT-IDX.                                          
002420         10  WPT-ARCHETYPE      PIC X(20).                                
002430* WATER BAND                                                              
002440         10  WPT-WATER-LOW      PIC S9(3)V9.                              
002450         10  WPT-WATER-HIGH     PIC S9(3)V9.                              
002460         10  WPT-WATER-NM       PIC X.                                    
002470* HEAT BAND                                                               
002480         10  WPT-HEAT-LOW       PIC S9(3).                                
002490         10  WPT-HEAT-HIGH      PIC S9(3).                                
002500         10  WPT-HEAT-NM        PIC X.                                    
002510* FLOOD BAND                                                              
002520         10  WPT-FLOOD-LOW      PIC S9(3)V99.                             
002530         10  WPT-FLOOD-HIGH     PIC S9(3)V99.                             
002540         10  WPT-FLOOD-NM       PIC X.                                    
002550* CYCLONE BAND                                                            
002560         10  WPT-CYCLONE-LOW    PIC S9(3).                                
002570         10  WPT-CYCLONE-HIGH   PIC S9(3).                                
002580         10  WPT-CYCLONE-NM     PIC X.                                    
002590* SURGE BAND                                                              
002600         10  WPT-SURGE-LOW      PIC S9(2)V99.                             
002610         10  WPT-SURGE-HIGH     PIC S9(2)V99.                             
002620         10  WPT-SURGE-NM       PIC X.                                    
002630* LANDSLIDE BAND                                                          
002640         10  WPT-LANDSLIDE-LOW  PIC S9(2)V99.                             
002650         10  WPT-LANDSLIDE-HIGH PIC S9(2)V99.                             
002660         10  WPT-LANDSLIDE-NM   PIC X.                                    
002670* RAW-BYTE VIEW - NOT SEARCHED, KEPT SO A FUTURE DUMP                     
002680* UTILITY CAN BLANK A ROW WITH ONE MOVE, HOUSE HABIT                      
002690     05  WS-PARM-ENTRY-R REDEFINES WS-PARM-ENTRY                          
002700             OCCURS 50 TIMES.                                             
002710         10  WPTR-KEY           PIC X(20).                                
002720         10  WPTR-BYTES         PIC X(52).                                
002730* SIX HAZARD SLOTS CLASSIFIED BY ARCHETYPE SENSITIVITY -                  
002740* ORDER MATCHES PT-OUT-RECORD: WATER/HEAT/FLOOD/CYCLONE/                  
002750* SURGE/LANDSLIDE, PER ARCHETYPE SENSITIVITY                              
002760 01  WS-HAZ-SLOT-TABLE.                                                   
002770     05  WS-HAZ-SLOT OCCURS 6 TIMES.                                      
002780         10  WHS-VALUE          PIC S9(4)V999.                            
002790         10  WHS-ND             PIC X.                                    
002800         10  WHS-LOW            PIC S9(3)V99.                             
002810         10  WHS-HIGH           PIC S9(3)V99.                             
002820         10  WHS-NM             PIC X.                                    
002830         10  WHS-REVERSED       PIC X.                                    
002840         10  WHS-RISK           PIC X(13).                                
002850         10  WHS-MAGTXT         PIC X(12).                                
002860         10  WHS-MAG-SET-SW     PIC X.                                    
002870* ALTERNATE BYTE VIEW - LETS 2000 ZERO THE WHOLE SLOT                     
002880* TABLE WITH ONE MOVE AT THE TOP OF EACH FACILITY                         
002890 01  WS-HAZ-SLOT-TABLE-R REDEFINES WS-HAZ-SLOT-TABLE.                     
002900     05  WSHR-BYTES             PIC X(276).                               
002910* ELEVATION/SLR COLUMN - NOT ARCHETYPE-SENSITIVE, USES                    
002920* THE GLOBAL REVERSED LADDER OF ELEVATION LADDER INSTEAD OF               
002930* ARCHETYPE SENSITIVITY                                                   
002940 01  WS-ELEV-WORK.                                                        
002950     05  WEV-VALUE              PIC S9(4)V9.                              
002960     05  WEV-ND                 PIC X.                                    
002970     05  WEV-RISK               PIC X(10).                                
002980     05  WEV-MAGTXT             PIC X(12).                                
002990* HOUSE FLOATING-SIGN EDIT FOR MAGNITUDE TEXT, MAGNITUDE FORMAT           
003000 01  WS-EDIT-WORK.                                                        
003010     05  WS-MAG-EDIT            PIC -(5)9.999.                            
003020     05  WS-ELEV-EDIT           PIC -(5)9.9.                              
003030* SHORT ALIASES SO 4000 CAN EVALUATE WITHOUT RUNNING                      
003040* PAST AREA B ON THE SUBSCRIPTED OPERANDS                                 
003050 01  WS-SLOT-WORK.                                                        
003060     05  WS-SI                  PIC 9(02) COMP VALUE 0.                   
003070     05  WS-SLOT-VAL            PIC S9(4)V999 VALUE 0.                    
003080     05  WS-SLOT-LOW            PIC S9(3)V99 VALUE 0.                     
003090     05  WS-SLOT-HIGH           PIC S9(3)V99 VALUE 0.                     
003100* ARCHETYPE RESOLUTION FUZZY-MATCH WORK AREA - CONTAINMENT TEST           
003110* OPERANDS                                                                
003120 01  WS-CONTAINS-WORK.                                                    
003130     05  WS-CT-A                PIC X(20).                                
003140     05  WS-CT-ALN            PIC 9(02) COMP VALUE 0.                     
003150     05  WS-CT-B                PIC X(20).                                
003160     05  WS-CT-BLN            PIC 9(02) COMP VALUE 0.                     
003170     05  WS-CT-FOUND-SW         PIC X VALUE "N".                          
003180         88  WS-CT-FOUND                VALUE "Y".                        
003190     05  WS-CT-I                PIC 9(02) COMP VALUE 0.                   
003200* CASE-FOLD TABLE - NEITHER 1-2-FACILITIES NOR 0-1-ARCHPARMS              
003210* GUARANTEES UPPER CASE AT INTAKE, SO THE FUZZY PASS FOLDS                
003220* BOTH SIDES HERE VIA INSPECT CONVERTING BEFORE COMPARING                 
003230 01  WS-CASE-FOLD-TABLE.                                                  
003240     05  WS-LOWER-ALPHA         PIC X(26) VALUE                           
003250         "abcdefghijklmnopqrstuvwxyz".                                    
003260     05  WS-UPPER-ALPHA         PIC X(26) VALUE                           
003270         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
003280* SPACE-STRIPPED-EQUALITY WORK AREA - STRIPS INTERNAL AND                 
003290* TRAILING SPACES OUT OF EACH OPERAND SO "POWER STATION"                  
003300* AND "POWERSTATION" COMPARE EQUAL, NOT JUST CONTAINMENT                  
003310 01  WS-SQUEEZE-WORK.                                                     
003320     05  WS-SQZ-A               PIC X(20).                                
003330     05  WS-SQZ-ALN             PIC 9(02) COMP VALUE 0.                   
003340     05  WS-SQZ-B               PIC X(20).                                
003350     05  WS-SQZ-BLN             PIC 9(02) COMP VALUE 0.                   
003360     05  WS-SQZ-I               PIC 9(02) COMP VALUE 0.                   
003370* ARCHETYPE RESOLUTION FUZZY-MATCH WORK AREA - COMMON-WORD TEST           
003380* OPERANDS                                                                
003390 01  WS-WORD-WORK.                                                        
003400     05  WS-WORD-A OCCURS 4 TIMES PIC X(20).                              
003410     05  WS-WORD-A-COUNT        PIC 9(02) COMP VALUE 0.                   
003420     05  WS-WORD-B OCCURS 4 TIMES PIC X(20).                              
003430     05  WS-WORD-B-COUNT        PIC 9(02) COMP VALUE 0.                   
003440     05  WS-COMMON-COUNT        PIC 9(02) COMP VALUE 0.                   
003450     05  WS-WORD-I              PIC 9(02) COMP VALUE 0.                   
003460     05  WS-WORD-J              PIC 9(02) COMP VALUE 0.                   
003470* ARCHETYPE RESOLUTION RESULT AND MATCH-STATE SWITCHES                    
003480 01  WS-RESOLVE-WORK.                                                     
003490     05  WS-RESOLVED-IDX        PIC 9(04) COMP VALUE 0.                   
003500     05  WS-ARCH-FOUND-SW       PIC X VALUE "N".                          
003510         88  WS-ARCH-FOUND               VALUE "Y".                       
003520     05  WS-HAZ-FOUND-SW        PIC X VALUE "N".                          
003530         88  WS-HAZ-FOUND                VALUE "Y".                       
003540* WORKING SUBSCRIPTS - SLOT INDEX DRIVES 4000 BELOW, SCAN                 
003550* INDEX DRIVES THE FUZZY-MATCH PASS OF 4320                               
003560 01  WS-IDX-AREA.                                                         
003570     05  WS-SLOT-IDX            PIC 9(02) COMP VALUE 0.                   
003580     05  WS-SCAN-IDX            PIC 9(04) COMP VALUE 0.                   
003590* RUN COUNTERS FOR THE END-OF-JOB DISPLAY IN 0000 ABOVE                   
003600 01  WS-COUNTERS.                                                         
003610     05  WS-FAC-COUNT           PIC 9(06) COMP VALUE 0.                   
003620     05  WS-UNMATCHED-COUNT     PIC 9(06) COMP VALUE 0.                   
003630     05  WS-FUZZY-COUNT         PIC 9(06) COMP VALUE 0.                   
003640* DELTA WORK FOR THE COORDINATE-TOLERANCE SCAN                            
003650 01  WS-COORD-WORK.                                                       
003660     05  WS-DLAT                PIC S9(3)V9(6).                           
003670     05  WS-DLON                PIC S9(3)V9(6).                           
003680******************************************************************        
003690 PROCEDURE DIVISION.                                                      
003700* MAIN DRIVER - LOAD THE SENSITIVITY TABLE, THEN WALK                     
003710* FACILITY-FILE AND FLOOD-OUT-FILE IN LOCKSTEP                            
003720 0000-MAIN-PROCEDURE.                                                     
003730     PERFORM 1000-LOAD-ARCH-PARMS                                         
003740     OPEN INPUT FACILITY-FILE FLOOD-OUT-FILE HAZARD-IDX-FILE              
003750     OPEN OUTPUT EXPOSURE-FILE                                            
003760     PERFORM 1500-READ-AND-PROCESS THRU 1500-READ-AND-PROCESS-EXIT        
003770         UNTIL FF                                                         
003780     CLOSE FACILITY-FILE FLOOD-OUT-FILE HAZARD-IDX-FILE                   
003790     CLOSE EXPOSURE-FILE                                                  
003800* END-OF-RUN COUNTS FOR THE OPERATOR LOG - UNMATCHED AND                  
003810* FUZZY-MATCH COUNTS FLAG A BAD UPSTREAM RUN IF EITHER IS HIGH            
003820     DISPLAY "4-5-COMBINE: " WS-FAC-COUNT " FACILITIES, "                 
003830         WS-UNMATCHED-COUNT " UNMATCHED TO HAZARD, "                      
003840         WS-FUZZY-COUNT " ARCHETYPE BY FUZZY MATCH"                       
003850     STOP RUN                                                             
003860     .                                                                    
003870                                                                          
003880* READ ONE FACILITY/FLOOD-BAND PAIR IN LOCKSTEP AND COMBINE IT            
003890 1500-READ-AND-PROCESS.                                                   
003900     READ FACILITY-FILE                                                   
003910         AT END                                                           
003920             SET FF TO TRUE                                               
003930             GO TO 1500-READ-AND-PROCESS-EXIT                             
003940     END-READ                                                             
003950     READ FLOOD-OUT-FILE                                                  
003960         AT END                                                           
003970             SET FF TO TRUE                                               
003980             GO TO 1500-READ-AND-PROCESS-EXIT                             
003990     END-READ                                                             
004000     PERFORM 2000-PROCESS-FACILITY                                        
004010     .                                                                    
004020 1500-READ-AND-PROCESS-EXIT.                                              
004030     EXIT.                                                                
004040                                                                          
004050* ARCHETYPE SENSITIVITY - READ THE PUBLISHED PARAMETER TABLE,             
004060* ALREADY SORTED ASCENDING BY ARCHETYPE PER THE 0-1-ARCHPARMS             
004070* CONTRACT, SO WS-PARM-ENTRY IS READY FOR SEARCH ALL                      
004080 1000-LOAD-ARCH-PARMS.                                                    
004090     OPEN INPUT PARM-TABLE-FILE                                           
004100     IF WS-FS-PTF NOT = "00" AND WS-FS-PTF NOT = "35"                     
004110         DISPLAY "4-5-COMBINE: PARM TABLE OPEN " WS-FS-PTF                
004120     END-IF                                                               
004130     PERFORM 1050-READ-ARCH-PARM THRU 1050-READ-ARCH-PARM-EXIT            
004140         UNTIL WS-FS-PTF = "10"                                           
004150     CLOSE PARM-TABLE-FILE                                                
004160     .                                                                    
004170                                                                          
004180* READ ONE ROW OF THE PUBLISHED PARAMETER TABLE INTO THE                  
004190* IN-MEMORY SEARCH ALL TABLE                                              
004200 1050-READ-ARCH-PARM.                                                     
004210     READ PARM-TABLE-FILE                                                 
004220         AT END                                                           
004230             MOVE "10" TO WS-FS-PTF                                       
004240             GO TO 1050-READ-ARCH-PARM-EXIT                               
004250     END-READ                                                             
004260     ADD 1 TO WS-PARM-COUNT                                               
004270     MOVE PT-OUT-RECORD TO                                                
004280         WS-PARM-ENTRY(WS-PARM-COUNT)                                     
004290     .                                                                    
004300 1050-READ-ARCH-PARM-EXIT.                                                
004310     EXIT.                                                                
004320                                                                          
004330* HAZARD CLASSIFICATION DRIVER FOR ONE FACILITY - MATCH                   
004340* HAZARD, RESOLVE ARCHETYPE, LOAD AND CLASSIFY THE SIX                    
004350* SENSITIVITY SLOTS PLUS THE ELEVATION COLUMN, THEN WRITE                 
004360* THE COMBINED ROW                                                        
004370 2000-PROCESS-FACILITY.                                                   
004380     MOVE FAC-NAME          TO EXO-FAC-NAME                               
004390     MOVE FAC-ARCHETYPE     TO EXO-ARCHETYPE                              
004400     MOVE FAC-LAT           TO EXO-LAT                                    
004410     MOVE FAC-LON           TO EXO-LON                                    
004420     MOVE ZEROS TO WSHR-BYTES                                             
004430     MOVE "N" TO WS-HAZ-FOUND-SW                                          
004440     MOVE "N" TO WS-ARCH-FOUND-SW                                         
004450     PERFORM 4100-MATCH-HAZARD-RECORD                                     
004460     PERFORM 4300-RESOLVE-ARCHETYPE                                       
004470     PERFORM 4200-LOAD-HAZARD-SLOTS                                       
004480     PERFORM 4000-CLASSIFY-HAZARD                                         
004490         VARYING WS-SLOT-IDX FROM 1 BY 1 UNTIL WS-SLOT-IDX > 6            
004500     PERFORM 4050-CLASSIFY-ELEVATION                                      
004510* SLOT 1-2: WATER AND HEAT                                                
004520     MOVE WHS-MAGTXT(1)     TO EXO-WATER-MAG                              
004530     MOVE WHS-RISK(1)       TO EXO-WATER-RISK                             
004540     MOVE WHS-MAGTXT(2)     TO EXO-HEAT-MAG                               
004550     MOVE WHS-RISK(2)       TO EXO-HEAT-RISK                              
004560* SLOT 3: FLOOD                                                           
004570     MOVE WHS-MAGTXT(3)     TO EXO-FLOOD-MAG                              
004580     MOVE WHS-RISK(3)       TO EXO-FLOOD-RISK                             
004590* SLOT 4-5: CYCLONE AND SURGE                                             
004600     MOVE WHS-MAGTXT(4)     TO EXO-CYCLONE-MAG                            
004610     MOVE WHS-RISK(4)       TO EXO-CYCLONE-RISK                           
004620     MOVE WHS-MAGTXT(5)     TO EXO-SURGE-MAG                              
004630     MOVE WHS-RISK(5)       TO EXO-SURGE-RISK                             
004640* SLOT 6: LANDSLIDE                                                       
004650     MOVE WHS-MAGTXT(6)     TO EXO-LANDSLIDE-MAG                          
004660     MOVE WHS-RISK(6)       TO EXO-LANDSLIDE-RISK                         
004670* ELEVATION/SLR COLUMN, NOT A NUMBERED SLOT                               
004680     MOVE WEV-MAGTXT        TO EXO-SLR-MAG                                
004690     MOVE WEV-RISK          TO EXO-SLR-RISK                               
004700* THREE-SCENARIO FLOOD BAND TEXT CARRIED THROUGH UNCHANGED                
004710     MOVE FB-BAND-CUR       TO EXO-FLOOD-BAND-CUR                         
004720     MOVE FB-BAND-MOD       TO EXO-FLOOD-BAND-MOD                         
004730     MOVE FB-BAND-WST       TO EXO-FLOOD-BAND-WST                         
004740     WRITE EXPOSURE-OUT-RECORD                                            
004750     ADD 1 TO WS-FAC-COUNT                                                
004760     .                                                                    
004770                                                                          
004780* FACILITY/HAZARD MATCH - NAME-KEY RANDOM READ FIRST; ON                  
004790* INVALID KEY FALL BACK TO THE COORDINATE-TOLERANCE SCAN                  
004800* OF 4150                                                                 
004810 4100-MATCH-HAZARD-RECORD.                                                
004820     MOVE FAC-NAME TO HIX-FAC-NAME                                        
004830     READ HAZARD-IDX-FILE                                                 
004840         INVALID KEY                                                      
004850             PERFORM 4150-FALLBACK-COORD-SCAN                             
004860         NOT INVALID KEY                                                  
004870             SET WS-HAZ-FOUND TO TRUE                                     
004880     END-READ                                                             
004890     IF NOT WS-HAZ-FOUND                                                  
004900         ADD 1 TO WS-UNMATCHED-COUNT                                      
004910         MOVE SPACES TO HIX-BODY                                          
004920     END-IF                                                               
004930     .                                                                    
004940                                                                          
004950* COORDINATE-TOLERANCE - |DELTA LAT| < 0.0001 AND |DELTA                  
004960* LON| < 0.0001, FIRST MATCH WINS. PLAIN SEQUENTIAL SCAN                  
004970* OF THE INDEXED FILE VIA DYNAMIC ACCESS, A LINEAR SEARCH                 
004980* FROM THE TOP OF THE KEY RANGE EACH TIME                                 
004990 4150-FALLBACK-COORD-SCAN.                                                
005000     MOVE LOW-VALUES TO HIX-FAC-NAME                                      
005010     START HAZARD-IDX-FILE KEY IS NOT LESS THAN HIX-FAC-NAME              
005020     SET HIXF-FF TO FALSE                                                 
005030     PERFORM 4160-SCAN-ONE-HAZARD-IDX                                     
005040         THRU 4160-SCAN-ONE-HAZARD-IDX-EXIT                               
005050         UNTIL HIXF-FF OR WS-HAZ-FOUND                                    
005060     .                                                                    
005070                                                                          
005080* TEST ONE HAZARD-IDX-FILE ROW AGAINST THE COORDINATE                     
005090* TOLERANCE AND PULL THE NEXT ROW                                         
005100 4160-SCAN-ONE-HAZARD-IDX.                                                
005110     READ HAZARD-IDX-FILE NEXT RECORD                                     
005120         AT END                                                           
005130             SET HIXF-FF TO TRUE                                          
005140             GO TO 4160-SCAN-ONE-HAZARD-IDX-EXIT                          
005150     END-READ                                                             
005160     COMPUTE WS-DLAT = FAC-LAT - HIF-LAT                                  
005170     COMPUTE WS-DLON = FAC-LON - HIF-LON                                  
005180     IF WS-DLAT < 0                                                       
005190         COMPUTE WS-DLAT = WS-DLAT * -1                                   
005200     END-IF                                                               
005210     IF WS-DLON < 0                                                       
005220         COMPUTE WS-DLON = WS-DLON * -1                                   
005230     END-IF                                                               
005240     IF WS-DLAT < 0.0001 AND WS-DLON < 0.0001                             
005250         SET WS-HAZ-FOUND TO TRUE                                         
005260     END-IF                                                               
005270     .                                                                    
005280 4160-SCAN-ONE-HAZARD-IDX-EXIT.                                           
005290     EXIT.                                                                
005300                                                                          
005310* LOAD THE SIX SENSITIVITY SLOTS FROM THE MATCHED HAZARD                  
005320* RECORD (CURRENT SCENARIO) AND THE RESOLVED ARCHETYPE ROW                
005330 4200-LOAD-HAZARD-SLOTS.                                                  
005340* RAW VALUE AND NO-DATA FLAG, CURRENT SCENARIO, SLOTS 1-6                 
005350     MOVE HIF-WATER-PCT-CUR      TO WHS-VALUE(1)                          
005360     MOVE HIF-ND-WATER           TO WHS-ND(1)                             
005370     MOVE HIF-HEAT-DAYS-CUR      TO WHS-VALUE(2)                          
005380     MOVE HIF-ND-HEAT            TO WHS-ND(2)                             
005390     MOVE HIF-FLOOD-DEPTH-M      TO WHS-VALUE(3)                          
005400     MOVE HIF-ND-FLOOD           TO WHS-ND(3)                             
005410     MOVE HIF-WIND-100Y-KMH      TO WHS-VALUE(4)                          
005420     MOVE HIF-ND-WIND            TO WHS-ND(4)                             
005430     MOVE HIF-SURGE-M-CUR        TO WHS-VALUE(5)                          
005440     MOVE HIF-ND-SURGE           TO WHS-ND(5)                             
005450     MOVE HIF-LANDSLIDE-FOS-CUR  TO WHS-VALUE(6)                          
005460     MOVE HIF-ND-LANDSLIDE       TO WHS-ND(6)                             
005470* ONLY THE LANDSLIDE FACTOR OF SAFETY RUNS BACKWARDS -                    
005480* LOW NUMBER MEANS HIGH RISK                                              
005490     MOVE "N" TO WHS-REVERSED(1) WHS-REVERSED(2) WHS-REVERSED(3)          
005500     MOVE "N" TO WHS-REVERSED(4) WHS-REVERSED(5)                          
005510     MOVE "Y" TO WHS-REVERSED(6)                                          
005520     IF WS-ARCH-FOUND                                                     
005530* WATER AND HEAT BANDS FROM THE RESOLVED ARCHETYPE ROW                    
005540         MOVE WPT-WATER-LOW(WS-RESOLVED-IDX)     TO WHS-LOW(1)            
005550         MOVE WPT-WATER-HIGH(WS-RESOLVED-IDX)    TO WHS-HIGH(1)           
005560         MOVE WPT-WATER-NM(WS-RESOLVED-IDX)      TO WHS-NM(1)             
005570         MOVE WPT-HEAT-LOW(WS-RESOLVED-IDX)      TO WHS-LOW(2)            
005580         MOVE WPT-HEAT-HIGH(WS-RESOLVED-IDX)     TO WHS-HIGH(2)           
005590         MOVE WPT-HEAT-NM(WS-RESOLVED-IDX)       TO WHS-NM(2)             
005600* FLOOD AND CYCLONE BANDS                                                 
005610         MOVE WPT-FLOOD-LOW(WS-RESOLVED-IDX)     TO WHS-LOW(3)            
005620         MOVE WPT-FLOOD-HIGH(WS-RESOLVED-IDX)    TO WHS-HIGH(3)           
005630         MOVE WPT-FLOOD-NM(WS-RESOLVED-IDX)      TO WHS-NM(3)             
005640         MOVE WPT-CYCLONE-LOW(WS-RESOLVED-IDX)   TO WHS-LOW(4)            
005650         MOVE WPT-CYCLONE-HIGH(WS-RESOLVED-IDX)  TO WHS-HIGH(4)           
005660         MOVE WPT-CYCLONE-NM(WS-RESOLVED-IDX)    TO WHS-NM(4)             
005670* SURGE AND LANDSLIDE BANDS                                               
005680         MOVE WPT-SURGE-LOW(WS-RESOLVED-IDX)     TO WHS-LOW(5)            
005690         MOVE WPT-SURGE-HIGH(WS-RESOLVED-IDX)    TO WHS-HIGH(5)           
005700         MOVE WPT-SURGE-NM(WS-RESOLVED-IDX)      TO WHS-NM(5)             
005710         MOVE WPT-LANDSLIDE-LOW(WS-RESOLVED-IDX) TO WHS-LOW(6)            
005720         MOVE WPT-LANDSLIDE-HIGH(WS-RESOLVED-IDX)                         
005730                                              TO WHS-HIGH(6)              
005740         MOVE WPT-LANDSLIDE-NM(WS-RESOLVED-IDX)  TO WHS-NM(6)             
005750     END-IF                                                               
005760     .                                                                    
005770                                                                          
005780* MISSING VALUE - ND WINS OVER NOT-MATERIAL; NOT-MATERIAL WINS            
005790* OVER THE LOW/MEDIUM/HIGH LADDER (REVERSED FOR SLOT 6,                   
005800* THE LANDSLIDE FACTOR OF SAFETY); MISSING VALUE SUPPLIES THE             
005810* PER-COLUMN MISSING-MAGNITUDE TEXT                                       
005820 4000-CLASSIFY-HAZARD.                                                    
005830     MOVE WS-SLOT-IDX TO WS-SI                                            
005840     MOVE "N" TO WHS-MAG-SET-SW(WS-SI)                                    
005850     MOVE WHS-VALUE(WS-SI) TO WS-SLOT-VAL                                 
005860     MOVE WHS-LOW(WS-SI)   TO WS-SLOT-LOW                                 
005870     MOVE WHS-HIGH(WS-SI)  TO WS-SLOT-HIGH                                
005880     EVALUATE TRUE                                                        
005890         WHEN WHS-ND(WS-SI) = "Y"                                         
005900             MOVE "No Data" TO WHS-RISK(WS-SI)                            
005910             PERFORM 4810-MISSING-MAGNITUDE-TEXT                          
005920         WHEN WHS-NM(WS-SI) = "Y"                                         
005930             MOVE "Not material" TO WHS-RISK(WS-SI)                       
005940             MOVE "Not material" TO WHS-MAGTXT(WS-SI)                     
005950             MOVE "Y" TO WHS-MAG-SET-SW(WS-SI)                            
005960         WHEN WHS-REVERSED(WS-SI) = "Y"                                   
005970                           AND WS-SLOT-VAL > WS-SLOT-HIGH                 
005980             MOVE "Low" TO WHS-RISK(WS-SI)                                
005990         WHEN WHS-REVERSED(WS-SI) = "Y"                                   
006000                           AND WS-SLOT-VAL < WS-SLOT-LOW                  
006010             MOVE "High" TO WHS-RISK(WS-SI)                               
006020         WHEN WHS-REVERSED(WS-SI) = "Y"                                   
006030             MOVE "Medium" TO WHS-RISK(WS-SI)                             
006040         WHEN WS-SLOT-VAL < WS-SLOT-LOW                                   
006050             MOVE "Low" TO WHS-RISK(WS-SI)                                
006060         WHEN WS-SLOT-VAL > WS-SLOT-HIGH                                  
006070             MOVE "High" TO WHS-RISK(WS-SI)                               
006080         WHEN OTHER                                                       
006090             MOVE "Medium" TO WHS-RISK(WS-SI)                             
006100     END-EVALUATE                                                         
006110     IF WHS-MAG-SET-SW(WS-SI) NOT = "Y"                                   
006120         PERFORM 4950-FORMAT-MAGNITUDE                                    
006130     END-IF                                                               
006140     .                                                                    
006150                                                                          
006160* MISSING VALUE - MISSING-MAGNITUDE TEXT BY COLUMN IDENTITY, SLOT         
006170* ORDER WATER/HEAT/FLOOD/CYCLONE/SURGE/LANDSLIDE                          
006180 4810-MISSING-MAGNITUDE-TEXT.                                             
006190     EVALUATE WS-SLOT-IDX                                                 
006200         WHEN 1                                                           
006210             MOVE "N/A"               TO WHS-MAGTXT(WS-SLOT-IDX)          
006220         WHEN 2                                                           
006230             MOVE "N/A"               TO WHS-MAGTXT(WS-SLOT-IDX)          
006240         WHEN 3                                                           
006250             MOVE "0.1 to 0.5"        TO WHS-MAGTXT(WS-SLOT-IDX)          
006260         WHEN 4                                                           
006270             MOVE "Data not available" TO WHS-MAGTXT(WS-SLOT-IDX)         
006280         WHEN 5                                                           
006290             MOVE "0"                 TO WHS-MAGTXT(WS-SLOT-IDX)          
006300         WHEN 6                                                           
006310             MOVE "0"                 TO WHS-MAGTXT(WS-SLOT-IDX)          
006320     END-EVALUATE                                                         
006330     MOVE "Y" TO WHS-MAG-SET-SW(WS-SLOT-IDX)                              
006340     .                                                                    
006350                                                                          
006360* HOUSE MAGNITUDE FORMAT - SIGNED NUMERIC EDITED WITH A FLOATING          
006370* SIGN AND TWO DECIMALS, MOVED TO THE MAGNITUDE TEXT SLOT                 
006380 4950-FORMAT-MAGNITUDE.                                                   
006390     IF WHS-VALUE(WS-SLOT-IDX) = 0                                        
006400         MOVE "0"                 TO WHS-MAGTXT(WS-SLOT-IDX)              
006410     ELSE                                                                 
006420         MOVE WHS-VALUE(WS-SLOT-IDX) TO WS-MAG-EDIT                       
006430         MOVE WS-MAG-EDIT            TO WHS-MAGTXT(WS-SLOT-IDX)           
006440     END-IF                                                               
006450     .                                                                    
006460                                                                          
006470* REVERSED LADDER FOR THE ELEVATION/SLR COLUMN - NOT                      
006480* ARCHETYPE-SENSITIVE, SO IT USES THE GLOBAL THRESHOLDS                   
006490* DIRECTLY RATHER THAN THE RESOLVED ARCHETYPE ROW                         
006500 4050-CLASSIFY-ELEVATION.                                                 
006510     MOVE HIF-ELEV-M TO WEV-VALUE                                         
006520     MOVE HIF-ND-ELEV TO WEV-ND                                           
006530     IF WEV-ND = "Y"                                                      
006540         MOVE "No Data"        TO WEV-RISK                                
006550         MOVE "Little to no effect" TO WEV-MAGTXT                         
006560     ELSE                                                                 
006570         EVALUATE TRUE                                                    
006580             WHEN WEV-VALUE > 10                                          
006590                 MOVE "Low"        TO WEV-RISK                            
006600             WHEN WEV-VALUE > 5                                           
006610                 MOVE "Medium"     TO WEV-RISK                            
006620             WHEN WEV-VALUE > 2                                           
006630                 MOVE "High"       TO WEV-RISK                            
006640             WHEN OTHER                                                   
006650                 MOVE "Very High"  TO WEV-RISK                            
006660         END-EVALUATE                                                     
006670         IF WEV-VALUE = 0                                                 
006680             MOVE "0"              TO WEV-MAGTXT                          
006690         ELSE                                                             
006700             MOVE WEV-VALUE        TO WS-ELEV-EDIT                        
006710             MOVE WS-ELEV-EDIT     TO WEV-MAGTXT                          
006720         END-IF                                                           
006730     END-IF                                                               
006740     .                                                                    
006750                                                                          
006760* ARCHETYPE RESOLUTION - EXACT TRIMMED MATCH (BOTH SIDES ARE              
006770* SPACE-PADDED                                                            
006780* X(20) SO A STRAIGHT COMPARE IS ALREADY TRIM-EQUIVALENT)                 
006790* VIA SEARCH ALL; ELSE FALL TO THE FUZZY TESTS OF 4320                    
006800 4300-RESOLVE-ARCHETYPE.                                                  
006810     SEARCH ALL WS-PARM-ENTRY                                             
006820         AT END                                                           
006830             PERFORM 4320-FUZZY-SCAN                                      
006840         WHEN WPT-ARCHETYPE(WPT-IDX) = FAC-ARCHETYPE                      
006850             MOVE WPT-IDX TO WS-RESOLVED-IDX                              
006860             SET WS-ARCH-FOUND TO TRUE                                    
006870     END-SEARCH                                                           
006880     .                                                                    
006890                                                                          
006900* ARCHETYPE RESOLUTION FUZZY PASS - CASE-INSENSITIVE                      
006910* CONTAINMENT EITHER WAY, THEN CASE-INSENSITIVE SPACE-                    
006920* STRIPPED EQUALITY, THEN 2-OR-MORE COMMON WORDS; ELSE                    
006930* DEFAULT                                                                 
006940 4320-FUZZY-SCAN.                                                         
006950     MOVE 1 TO WS-SCAN-IDX                                                
006960     PERFORM 4325-TEST-ONE-FUZZY-ROW                                      
006970         THRU 4325-TEST-ONE-FUZZY-ROW-EXIT                                
006980         UNTIL WS-SCAN-IDX > WS-PARM-COUNT OR WS-ARCH-FOUND               
006990     IF NOT WS-ARCH-FOUND                                                 
007000         SEARCH ALL WS-PARM-ENTRY                                         
007010             AT END                                                       
007020                 MOVE 1 TO WS-RESOLVED-IDX                                
007030                 SET WS-ARCH-FOUND TO TRUE                                
007040             WHEN WPT-ARCHETYPE(WPT-IDX) = "DEFAULT"                      
007050                 MOVE WPT-IDX TO WS-RESOLVED-IDX                          
007060                 SET WS-ARCH-FOUND TO TRUE                                
007070         END-SEARCH                                                       
007080     END-IF                                                               
007090     .                                                                    
007100                                                                          
007110* ONE ROW OF THE FUZZY SCAN - FOLDS BOTH OPERANDS TO UPPER                
007120* CASE, TRIES CONTAINMENT, THEN SPACE-STRIPPED EQUALITY,                  
007130* THEN FALLS TO THE COMMON-WORD TEST WHEN NEITHER HITS                    
007140 4325-TEST-ONE-FUZZY-ROW.                                                 
007150     MOVE FAC-ARCHETYPE              TO WS-CT-A                           
007160     MOVE WPT-ARCHETYPE(WS-SCAN-IDX) TO WS-CT-B                           
007170     INSPECT WS-CT-A CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA          
007180     INSPECT WS-CT-B CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA          
007190     PERFORM 4330-TEST-CONTAINS                                           
007200     IF NOT WS-CT-FOUND                                                   
007210         PERFORM 4335-TEST-SPACE-STRIPPED-EQ                              
007220     END-IF                                                               
007230     IF NOT WS-CT-FOUND                                                   
007240         PERFORM 4340-TEST-COMMON-WORDS                                   
007250     END-IF                                                               
007260     IF WS-CT-FOUND                                                       
007270         MOVE WS-SCAN-IDX TO WS-RESOLVED-IDX                              
007280         SET WS-ARCH-FOUND TO TRUE                                        
007290         ADD 1 TO WS-FUZZY-COUNT                                          
007300     END-IF                                                               
007310     ADD 1 TO WS-SCAN-IDX                                                 
007320 4325-TEST-ONE-FUZZY-ROW-EXIT.                                            
007330     EXIT                                                                 
007340     .                                                                    
007350                                                                          
007360* CONTAINMENT TEST - TRIMS BOTH OPERANDS, THEN SLIDES THE                 
007370* SHORTER ONE ACROSS THE LONGER LOOKING FOR A FULL MATCH                  
007380 4330-TEST-CONTAINS.                                                      
007390     SET WS-CT-FOUND-SW TO "N"                                            
007400     MOVE 20 TO WS-CT-ALN                                                 
007410     PERFORM 4331-TRIM-OPERAND-A                                          
007420         THRU 4331-TRIM-OPERAND-A-EXIT                                    
007430         UNTIL WS-CT-ALN = 0 OR WS-CT-A(WS-CT-ALN:1) NOT = SPACE          
007440     MOVE 20 TO WS-CT-BLN                                                 
007450     PERFORM 4332-TRIM-OPERAND-B                                          
007460         THRU 4332-TRIM-OPERAND-B-EXIT                                    
007470         UNTIL WS-CT-BLN = 0 OR WS-CT-B(WS-CT-BLN:1) NOT = SPACE          
007480     IF WS-CT-ALN = 0 OR WS-CT-BLN = 0                                    
007490         GO TO 4330-EXIT                                                  
007500     END-IF                                                               
007510     IF WS-CT-ALN = WS-CT-BLN                                             
007520         IF WS-CT-A(1:WS-CT-ALN) = WS-CT-B(1:WS-CT-BLN)                   
007530             SET WS-CT-FOUND TO TRUE                                      
007540         END-IF                                                           
007550         GO TO 4330-EXIT                                                  
007560     END-IF                                                               
007570     MOVE 1 TO WS-CT-I                                                    
007580     IF WS-CT-ALN > WS-CT-BLN                                             
007590         PERFORM 4333-SLIDE-B-ACROSS-A                                    
007600             THRU 4333-SLIDE-B-ACROSS-A-EXIT                              
007610             UNTIL WS-CT-I > WS-CT-ALN - WS-CT-BLN + 1                    
007620                OR WS-CT-FOUND                                            
007630     ELSE                                                                 
007640         PERFORM 4334-SLIDE-A-ACROSS-B                                    
007650             THRU 4334-SLIDE-A-ACROSS-B-EXIT                              
007660             UNTIL WS-CT-I > WS-CT-BLN - WS-CT-ALN + 1                    
007670                OR WS-CT-FOUND                                            
007680     END-IF                                                               
007690 4330-EXIT.                                                               
007700     EXIT                                                                 
007710     .                                                                    
007720                                                                          
007730* TRIM-SCAN OF OPERAND A - WALKS BACK FROM COLUMN 20 LOOKING              
007740* FOR THE LAST NON-SPACE BYTE                                             
007750 4331-TRIM-OPERAND-A.                                                     
007760     SUBTRACT 1 FROM WS-CT-ALN                                            
007770 4331-TRIM-OPERAND-A-EXIT.                                                
007780     EXIT                                                                 
007790     .                                                                    
007800                                                                          
007810* TRIM-SCAN OF OPERAND B - SAME IDEA, OTHER OPERAND                       
007820 4332-TRIM-OPERAND-B.                                                     
007830     SUBTRACT 1 FROM WS-CT-BLN                                            
007840 4332-TRIM-OPERAND-B-EXIT.                                                
007850     EXIT                                                                 
007860     .                                                                    
007870                                                                          
007880* SLIDING WINDOW - OPERAND A IS THE LONGER STRING, SLIDE                  
007890* OPERAND B ACROSS IT ONE BYTE AT A TIME LOOKING FOR A HIT                
007900 4333-SLIDE-B-ACROSS-A.                                                   
007910     IF WS-CT-A(WS-CT-I:WS-CT-BLN) = WS-CT-B(1:WS-CT-BLN)                 
007920         SET WS-CT-FOUND TO TRUE                                          
007930     END-IF                                                               
007940     ADD 1 TO WS-CT-I                                                     
007950 4333-SLIDE-B-ACROSS-A-EXIT.                                              
007960     EXIT                                                                 
007970     .                                                                    
007980                                                                          
007990* SLIDING WINDOW - OPERAND B IS THE LONGER STRING, SLIDE                  
008000* OPERAND A ACROSS IT ONE BYTE AT A TIME LOOKING FOR A HIT                
008010 4334-SLIDE-A-ACROSS-B.                                                   
008020     IF WS-CT-B(WS-CT-I:WS-CT-ALN) = WS-CT-A(1:WS-CT-ALN)                 
008030         SET WS-CT-FOUND TO TRUE                                          
008040     END-IF                                                               
008050     ADD 1 TO WS-CT-I                                                     
008060 4334-SLIDE-A-ACROSS-B-EXIT.                                              
008070     EXIT                                                                 
008080     .                                                                    
008090                                                                          
008100* SPACE-STRIPPED EQUALITY - SQUEEZE BOTH OPERANDS DOWN TO                 
008110* THEIR NON-SPACE BYTES AND COMPARE THE TWO SQUEEZED                      
008120* STRINGS FULL-LENGTH, CATCHES "PUMP HOUSE" VS "PUMPHOUSE"                
008130* THAT CONTAINMENT ALONE DOES NOT HIT                                     
008140 4335-TEST-SPACE-STRIPPED-EQ.                                             
008150     SET WS-CT-FOUND-SW TO "N"                                            
008160     MOVE SPACES TO WS-SQZ-A                                              
008170     MOVE 0 TO WS-SQZ-ALN                                                 
008180     PERFORM 4336-SQUEEZE-OPERAND-A                                       
008190         THRU 4336-SQUEEZE-OPERAND-A-EXIT                                 
008200         VARYING WS-SQZ-I FROM 1 BY 1 UNTIL WS-SQZ-I > 20                 
008210     MOVE SPACES TO WS-SQZ-B                                              
008220     MOVE 0 TO WS-SQZ-BLN                                                 
008230     PERFORM 4337-SQUEEZE-OPERAND-B                                       
008240         THRU 4337-SQUEEZE-OPERAND-B-EXIT                                 
008250         VARYING WS-SQZ-I FROM 1 BY 1 UNTIL WS-SQZ-I > 20                 
008260     IF WS-SQZ-ALN > 0 AND WS-SQZ-ALN = WS-SQZ-BLN                        
008270         IF WS-SQZ-A(1:WS-SQZ-ALN) = WS-SQZ-B(1:WS-SQZ-BLN)               
008280             SET WS-CT-FOUND TO TRUE                                      
008290         END-IF                                                           
008300     END-IF                                                               
008310     .                                                                    
008320                                                                          
008330* SQUEEZE ONE BYTE OF OPERAND A INTO WS-SQZ-A IF IT IS NOT                
008340* A SPACE - WS-SQZ-I DRIVES THE SOURCE, WS-SQZ-ALN DRIVES                 
008350* THE DESTINATION, SO GAPS COLLAPSE OUT                                   
008360 4336-SQUEEZE-OPERAND-A.                                                  
008370     IF WS-CT-A(WS-SQZ-I:1) NOT = SPACE                                   
008380         ADD 1 TO WS-SQZ-ALN                                              
008390         MOVE WS-CT-A(WS-SQZ-I:1) TO WS-SQZ-A(WS-SQZ-ALN:1)               
008400     END-IF                                                               
008410 4336-SQUEEZE-OPERAND-A-EXIT.                                             
008420     EXIT                                                                 
008430     .                                                                    
008440                                                                          
008450* SQUEEZE ONE BYTE OF OPERAND B INTO WS-SQZ-B - SAME IDEA,                
008460* OTHER OPERAND                                                           
008470 4337-SQUEEZE-OPERAND-B.                                                  
008480     IF WS-CT-B(WS-SQZ-I:1) NOT = SPACE                                   
008490         ADD 1 TO WS-SQZ-BLN                                              
008500         MOVE WS-CT-B(WS-SQZ-I:1) TO WS-SQZ-B(WS-SQZ-BLN:1)               
008510     END-IF                                                               
008520 4337-SQUEEZE-OPERAND-B-EXIT.                                             
008530     EXIT                                                                 
008540     .                                                                    
008550                                                                          
008560* COMMON-WORD TEST - SPLITS BOTH NAMES ON SPACE INTO A                    
008570* 4-WORD TABLE AND COUNTS EXACT WORD MATCHES, ARCHETYPE RESOLUTION        
008580 4340-TEST-COMMON-WORDS.                                                  
008590     SET WS-CT-FOUND-SW TO "N"                                            
008600     MOVE SPACES TO WS-WORD-A(1) WS-WORD-A(2)                             
008610     MOVE SPACES TO WS-WORD-A(3) WS-WORD-A(4)                             
008620     MOVE SPACES TO WS-WORD-B(1) WS-WORD-B(2)                             
008630     MOVE SPACES TO WS-WORD-B(3) WS-WORD-B(4)                             
008640     MOVE 0 TO WS-WORD-A-COUNT WS-WORD-B-COUNT WS-COMMON-COUNT            
008650     UNSTRING WS-CT-A DELIMITED BY ALL SPACE                              
008660         INTO WS-WORD-A(1) WS-WORD-A(2) WS-WORD-A(3) WS-WORD-A(4)         
008670         TALLYING IN WS-WORD-A-COUNT                                      
008680     END-UNSTRING                                                         
008690     UNSTRING WS-CT-B DELIMITED BY ALL SPACE                              
008700         INTO WS-WORD-B(1) WS-WORD-B(2) WS-WORD-B(3) WS-WORD-B(4)         
008710         TALLYING IN WS-WORD-B-COUNT                                      
008720     END-UNSTRING                                                         
008730     PERFORM 4341-SCAN-WORD-A-ROW                                         
008740         THRU 4341-SCAN-WORD-A-ROW-EXIT                                   
008750         VARYING WS-WORD-I FROM 1 BY 1 UNTIL WS-WORD-I > 4                
008760     IF WS-COMMON-COUNT >= 2                                              
008770         SET WS-CT-FOUND TO TRUE                                          
008780     END-IF                                                               
008790     .                                                                    
008800                                                                          
008810* OUTER LOOP OF THE COMMON-WORD TEST - ONE ROW OF NAME A                  
008820* AGAINST THE FULL WORD TABLE OF NAME B                                   
008830 4341-SCAN-WORD-A-ROW.                                                    
008840     PERFORM 4342-TEST-WORD-A-AGAINST-B                                   
008850         THRU 4342-TEST-WORD-A-AGAINST-B-EXIT                             
008860         VARYING WS-WORD-J FROM 1 BY 1 UNTIL WS-WORD-J > 4                
008870 4341-SCAN-WORD-A-ROW-EXIT.                                               
008880     EXIT                                                                 
008890     .                                                                    
008900                                                                          
008910* INNER LOOP OF THE COMMON-WORD TEST - ONE WORD-TO-WORD COMPARE           
008920 4342-TEST-WORD-A-AGAINST-B.                                              
008930     IF WS-WORD-A(WS-WORD-I) NOT = SPACES                                 
008940      AND WS-WORD-A(WS-WORD-I) = WS-WORD-B(WS-WORD-J)                     
008950         ADD 1 TO WS-COMMON-COUNT                                         
008960     END-IF                                                               
008970 4342-TEST-WORD-A-AGAINST-B-EXIT.                                         
008980     EXIT                                                                 
008990     .                                                                    
