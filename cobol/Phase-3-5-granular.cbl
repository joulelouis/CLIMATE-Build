000100******************************************************************        
000110* IDENTIFICATION DIVISION.                                                
000120 IDENTIFICATION DIVISION.                                                 
000130 PROGRAM-ID.    3-GRANULAR.                                               
000140 AUTHOR.        S. NAKASHIMA-PRATT.                                       
000150 INSTALLATION.  CLIMATE RISK BATCH CENTER.                                
000160 DATE-WRITTEN.  14/03/1992.                                               
000170 DATE-COMPILED.                                                           
000180 SECURITY.      UNCLASSIFIED.                                             
000190*-----------------------------------------------------------------        
000200* OBJECTIVE: FOR EACH POLYGON ASSET WHOSE SAMPLED-POINT AREA              
000210* CLEARS THE 6 SQ KM GATE, CLASSIFY EVERY GRID POINT AGAINST              
000220* THE GENERIC RASTER-CONFIG THRESHOLD TABLE, GROUP POINTS BY              
000230* THEIR FOUR-HAZARD RISK PROFILE, CLUSTER EACH GROUP BY                   
000240* PROXIMITY, AND WRITE ONE STATISTICS RECORD PER ASSET FOR                
000250* THE GRANULAR SECTION OF THE FINAL SUMMARY REPORT.                       
000260*-----------------------------------------------------------------        
000270* CHANGE LOG                                                              
000280* DATE        PRG  TICKET    DESCRIPTION                                  
000290* ----------  ---  --------  --------------------------                   
000300* 14/03/1992  SNP  CR-0811   INITIAL PROFILE/CLUSTER BUILD, 4 HAZACR-0811 
000310* 21/10/1994  SNP  CR-0902   PROXIMITY CLUSTERING RULE ADDED FOR GCR-0902 
000320* 06/06/1996  DFT  CR-0981   AREA AND GRID-SPACING GATE ADDED AHEACR-0981 
000330* 11/02/1998  DFT  CR-1022   RASTER-CONFIG THRESHOLD TABLE EXTERNACR-1022 
000340* 19/01/1999  SNP  Y2K-033   FOUR-DIGIT YEAR ON ALL DATE LITERALS Y2K-033 
000350* 25/06/1999  LQV  Y2K-033A  CENTURY WINDOW VERIFIED AGAINST 2000 Y2K-033A
000360* 14/08/2007  LQV  CR-2210   GRID-SPACING GATE RAISED FROM 5 TO 6 CR-2210 
000370* 08/07/2013  DFT  CR-2651   UNKNOWN-HAZARD-KEY BRANCH ADDED TO 45CR-2651 
000380* 02/05/2015  SNP  CR-2801   CLUSTER STATISTICS NOW CARRY A POINT CR-2801 
000390* 27/11/2017  LQV  CR-2944   GRID-POINT AND CLUSTER SCANS SPLIT INCR-2944 
000400*-----------------------------------------------------------------        
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SOURCE-COMPUTER. IBM-370.                                                
000440 OBJECT-COMPUTER. IBM-370.                                                
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM.                                                  
000470 INPUT-OUTPUT SECTION.                                                    
000480 FILE-CONTROL.                                                            
000490     SELECT GRIDPT-FILE ASSIGN TO "GRIDPT"                                
000500         ORGANIZATION IS LINE SEQUENTIAL                                  
000510         FILE STATUS IS WS-FS-GRD.                                        
000520     SELECT GRANULAR-FILE ASSIGN TO "GRANOUT"                             
000530         ORGANIZATION IS LINE SEQUENTIAL                                  
000540         FILE STATUS IS WS-FS-GRN.                                        
000550******************************************************************        
000560 DATA DIVISION.                                                           
000570 FILE SECTION.                                                            
000580* ONE ROW PER SAMPLED GRID POINT WITHIN A POLYGON ASSET -                 
000590* CARRIES THE PER-HAZARD NO-DATA FLAGS PLUS THE POLYGON                   
000600* AREA AND THE REQUESTED GRID SPACING THE RASTER SAMPLER                  
000610* RAN AT FOR THIS ASSET                                                   
000620 FD  GRIDPT-FILE                                                          
000630     LABEL RECORD STANDARD.                                               
000640 01  GRID-POINT-RECORD.                                                   
000650     05  GP-FAC-NAME            PIC X(30).                                
000660* GRID-POINT COORDINATES, NOT THE PARENT ASSET CENTROID                   
000670     05  GP-LAT                 PIC S9(3)V9(6).                           
000680     05  GP-LON                 PIC S9(3)V9(6).                           
000690* THE FOUR HAZARDS THIS PROGRAM CLASSIFIES, ALPHABETICAL                  
000700* ORDER TO MATCH WS-THRESH-TABLE BELOW                                    
000710     05  GP-FLOOD-M             PIC S9(3)V99.                             
000720     05  GP-HEAT-DAYS           PIC S9(3).                                
000730     05  GP-SURGE-M             PIC S9(2)V99.                             
000740     05  GP-LANDSLIDE-FOS       PIC S9(2)V99.                             
000750     05  GP-ND-FLAGS.                                                     
000760         10  GP-ND-FLOOD        PIC X.                                    
000770         10  GP-ND-HEAT         PIC X.                                    
000780         10  GP-ND-SURGE        PIC X.                                    
000790         10  GP-ND-LANDSLIDE    PIC X.                                    
000800* CARRIED ON EVERY POINT ROW SO 2050 CAN GATE ON AREA/                    
000810* SPACING WITHOUT A SEPARATE HEADER RECORD PER ASSET                      
000820     05  GP-POLY-AREA-DEG2      PIC S9(3)V9(6).                           
000830     05  GP-GRID-SPACING-REQ-M  PIC 9(04).                                
000840     05  FILLER                 PIC X(08).                                
000850* RAW-BYTE OVERLAY - LETS 2000 RESET THE WHOLE BUFFER                     
000860* IN ONE MOVE BETWEEN ASSET GROUPS ON RESTART                             
000870 01  WS-GRIDPT-BODY REDEFINES GRID-POINT-RECORD.                          
000880     05  FILLER                 PIC X(30).                                
000890     05  WGB-BODY               PIC X(41).                                
000900* ONE STATISTICS ROW PER ELIGIBLE ASSET, PICKED UP BY                     
000910* 7-8-REPORT'S GRANULAR POLYGON SECTION                                   
000920 FD  GRANULAR-FILE                                                        
000930     LABEL RECORD STANDARD.                                               
000940 01  GRANULAR-RECORD.                                                     
000950     05  GRN-FAC-NAME           PIC X(30).                                
000960     05  GRN-AREA-KM2           PIC S9(5)V9(3).                           
000970     05  GRN-GRID-SPACING-M     PIC 9(04).                                
000980     05  GRN-TOTAL-POINTS       PIC 9(06).                                
000990     05  GRN-CLUSTER-COUNT      PIC 9(06).                                
001000* FLOOD IS ALPHABETICALLY FIRST OF THE FOUR HAZARDS, SO                   
001010* ITS RISK-LEVEL DISTRIBUTION IS WHAT GRANULAR POLYGON STATISTICS         
001020* ASKS                                                                    
001030* FOR; CODE 1=LOW 2=MEDIUM 3=HIGH 4=VERY HIGH 5=NO DATA                   
001040* 6=UNKNOWN (UNKNOWN CANNOT OCCUR FOR FLOOD, KEPT FOR                     
001050* SYMMETRY WITH THE SHARED CLASSIFIER PARAGRAPH)                          
001060     05  GRN-FLOOD-STATS OCCURS 6 TIMES.                                  
001070         10  GRN-FL-CNT         PIC 9(06).                                
001080         10  GRN-FL-PCT         PIC S9(3)V9.                              
001090     05  FILLER                 PIC X(09).                                
001100******************************************************************        
001110 WORKING-STORAGE SECTION.                                                 
001120 01  WS-FILE-STATUSES.                                                    
001130     05  WS-FS-GRD              PIC X(02) VALUE "00".                     
001140     05  WS-FS-GRN              PIC X(02) VALUE "00".                     
001150     05  FILLER                 PIC X(12).                                
001160 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.                       
001170     05  WSR-STATUS-BYTES       PIC X(16).                                
001180 01  EOF-MANAGER.                                                         
001190     05  FIN-ENREG              PIC X(01) VALUE SPACE.                    
001200         88  FF                           VALUE HIGH-VALUE.               
001210* GENERIC RASTER-CONFIG THRESHOLD TABLE - ROWS KEPT IN                    
001220* ALPHABETICAL HAZARD-NAME ORDER SO 4500 CAN SEARCH ALL                   
001230* IT, AND SO THE SAME ORDER BUILDS THE GRANULAR POLYGON PROFILE           
001240* KEY                                                                     
001250 01  WS-THRESH-TABLE.                                                     
001260     05  THR-ENTRY OCCURS 4 TIMES                                         
001270             ASCENDING KEY IS THR-HAZARD                                  
001280             INDEXED BY THR-IDX.                                          
001290         10  THR-HAZARD         PIC X(10).                                
001300         10  THR-LOW            PIC S9(3)V99.                             
001310         10  THR-MED            PIC S9(3)V99.                             
001320         10  THR-HIGH           PIC S9(3)V99.                             
001330         10  THR-REVERSED       PIC X(01).                                
001340 01  WS-RISK-TEXT-TABLE.                                                  
001350     05  WRT-ENTRY OCCURS 6 TIMES PIC X(10).                              
001360* FOUR-PART PROFILE KEY, ONE PART PER HAZARD IN THE SAME                  
001370* ALPHABETICAL ORDER AS WS-THRESH-TABLE; THE FLAT BYTE                    
001380* OVERLAY BELOW IS WHAT 4000 ACTUALLY COMPARES/STORES                     
001390 01  WS-PROFILE-KEY.                                                      
001400     05  WPK-PART OCCURS 4 TIMES.                                         
001410         10  WPK-HAZNAME        PIC X(10).                                
001420         10  WPK-COLON          PIC X(01) VALUE ":".                      
001430         10  WPK-RISK           PIC X(10).                                
001440         10  WPK-BAR            PIC X(01) VALUE "|".                      
001450 01  WS-PROFILE-KEY-R REDEFINES WS-PROFILE-KEY.                           
001460     05  WPKR-FLAT              PIC X(88).                                
001470* ONE CLUSTER TABLE, REBUILT FRESH FOR EACH ASSET GROUP -                 
001480* CLU-MEMBERS IS COMP SO THE TABLE IS NOT BYTE-REDEFINED                  
001490 01  WS-CLUSTER-TABLE.                                                    
001500     05  WS-CLUSTER-COUNT       PIC 9(04) COMP VALUE 0.                   
001510     05  WS-CLU-ENTRY OCCURS 50 TIMES.                                    
001520         10  CLU-PROFILE        PIC X(88).                                
001530         10  CLU-SUM-LAT        PIC S9(5)V9(6).                           
001540         10  CLU-SUM-LON        PIC S9(5)V9(6).                           
001550         10  CLU-MEMBERS        PIC 9(04) COMP.                           
001560 01  WS-CUR-ASSET.                                                        
001570     05  W-CUR-FAC              PIC X(30).                                
001580     05  W-ELIGIBLE-SW          PIC X(01) VALUE "N".                      
001590         88  W-ASSET-ELIGIBLE             VALUE "Y".                      
001600     05  W-AREA-KM2             PIC S9(5)V9(3).                           
001610     05  W-GRID-SPACING-M       PIC 9(04).                                
001620     05  W-CLUSTER-THRESH-DEG   PIC S9(1)V9(6).                           
001630     05  W-POINT-COUNT          PIC 9(06) COMP VALUE 0.                   
001640 01  WS-FLOOD-STATS.                                                      
001650     05  WFS-CNT OCCURS 6 TIMES PIC 9(06) COMP.                           
001660 01  WS-CLASSIFY-WORK.                                                    
001670     05  WS-CLS-HAZARD-NAME     PIC X(10).                                
001680     05  WS-CLS-VALUE           PIC S9(3)V99.                             
001690     05  WS-CLS-ND              PIC X(01).                                
001700     05  WS-CLS-CODE            PIC 9(01).                                
001710 01  WS-CLUSTER-WORK.                                                     
001720     05  W-FOUND-CLUSTER-SW     PIC X(01).                                
001730     05  W-CENTROID-LAT         PIC S9(3)V9(6).                           
001740     05  W-CENTROID-LON         PIC S9(3)V9(6).                           
001750     05  W-DLAT                 PIC S9(3)V9(6).                           
001760     05  W-DLON                 PIC S9(3)V9(6).                           
001770 01  WS-IDX-AREA.                                                         
001780     05  WS-CLU-IDX             PIC 9(02) COMP VALUE 0.                   
001790     05  WS-STAT-IDX            PIC 9(02) COMP VALUE 0.                   
001800 01  WS-COUNTERS.                                                         
001810     05  WS-ASSET-COUNT         PIC 9(06) COMP VALUE 0.                   
001820     05  WS-SKIPPED-ASSET-COUNT PIC 9(06) COMP VALUE 0.                   
001830******************************************************************        
001840 PROCEDURE DIVISION.                                                      
001850* MAIN LINE - LOAD THE THRESHOLD TABLE ONCE, THEN WALK THE                
001860* GRID-POINT FILE ONE ASSET AT A TIME (ROWS ARRIVE GROUPED                
001870* BY FACILITY NAME)                                                       
001880 0000-MAIN-PROCEDURE.                                                     
001890     PERFORM 1000-LOAD-THRESH-TABLE                                       
001900     OPEN INPUT GRIDPT-FILE                                               
001910     OPEN OUTPUT GRANULAR-FILE                                            
001920     READ GRIDPT-FILE                                                     
001930         AT END                                                           
001940             SET FF TO TRUE                                               
001950     END-READ                                                             
001960     PERFORM 2000-READ-ASSET-POINTS UNTIL FF                              
001970     CLOSE GRIDPT-FILE GRANULAR-FILE                                      
001980     DISPLAY "3-GRANULAR: " WS-ASSET-COUNT " ASSET(S) WRITTEN, "          
001990         WS-SKIPPED-ASSET-COUNT " SKIPPED UNDER 6 SQ KM"                  
002000     STOP RUN                                                             
002010     .                                                                    
002020                                                                          
002030* HAZARD CLASSIFICATION - THE SIX NAMED HAZARD THRESHOLD SETS,            
002040* LOADED IN                                                               
002050* ALPHABETICAL ORDER SO SEARCH ALL CAN BINARY-SEARCH THE                  
002060* TABLE AND SO 3000 BUILDS THE PROFILE KEY IN THAT ORDER                  
002070 1000-LOAD-THRESH-TABLE.                                                  
002080* ENTRY 1 - FLOOD, NORMAL DIRECTION (HIGHER DEPTH = HIGHER RISK)          
002090     MOVE "FLOOD     "  TO THR-HAZARD(1)                                  
002100     MOVE 0.50          TO THR-LOW(1)                                     
002110     MOVE 1.50          TO THR-MED(1)                                     
002120     MOVE 2.50          TO THR-HIGH(1)                                    
002130     MOVE "N"           TO THR-REVERSED(1)                                
002140* ENTRY 2 - HEAT, NORMAL DIRECTION                                        
002150     MOVE "HEAT      "  TO THR-HAZARD(2)                                  
002160     MOVE 010           TO THR-LOW(2)                                     
002170     MOVE 045           TO THR-MED(2)                                     
002180     MOVE 090           TO THR-HIGH(2)                                    
002190     MOVE "N"           TO THR-REVERSED(2)                                
002200* ENTRY 3 - LANDSLIDE, REVERSED (LOWER FACTOR OF SAFETY =                 
002210* HIGHER RISK)                                                            
002220     MOVE "LANDSLIDE "  TO THR-HAZARD(3)                                  
002230     MOVE 1.50          TO THR-LOW(3)                                     
002240     MOVE 1.20          TO THR-MED(3)                                     
002250     MOVE 1.00          TO THR-HIGH(3)                                    
002260     MOVE "Y"           TO THR-REVERSED(3)                                
002270* ENTRY 4 - SURGE, NORMAL DIRECTION                                       
002280     MOVE "SURGE     "  TO THR-HAZARD(4)                                  
002290     MOVE 0.50          TO THR-LOW(4)                                     
002300     MOVE 1.50          TO THR-MED(4)                                     
002310     MOVE 3.00          TO THR-HIGH(4)                                    
002320     MOVE "N"           TO THR-REVERSED(4)                                
002330* RISK-LEVEL NAMES IN CODE ORDER 1-6, SHARED BY EVERY HAZARD              
002340     MOVE "LOW       "  TO WRT-ENTRY(1)                                   
002350     MOVE "MEDIUM    "  TO WRT-ENTRY(2)                                   
002360     MOVE "HIGH      "  TO WRT-ENTRY(3)                                   
002370     MOVE "VERY HIGH "  TO WRT-ENTRY(4)                                   
002380     MOVE "NO DATA   "  TO WRT-ENTRY(5)                                   
002390     MOVE "UNKNOWN   "  TO WRT-ENTRY(6)                                   
002400     .                                                                    
002410                                                                          
002420* GRANULAR POLYGON - ONE CALL OF THIS PARAGRAPH CONSUMES EVERY            
002430* GRIDPT                                                                  
002440* ROW BELONGING TO ONE ASSET, GRIDPT-FILE BEING ALREADY                   
002450* GROUPED BY PARENT ASSET ON THE FEED                                     
002460 2000-READ-ASSET-POINTS.                                                  
002470     MOVE GP-FAC-NAME TO W-CUR-FAC                                        
002480     PERFORM 2050-GATE-AREA-AND-SPACING                                   
002490     MOVE 0 TO W-POINT-COUNT                                              
002500     MOVE 0 TO WS-CLUSTER-COUNT                                           
002510     INITIALIZE WS-FLOOD-STATS                                            
002520     PERFORM 2020-PROCESS-ONE-GRIDPT                                      
002530         THRU 2020-PROCESS-ONE-GRIDPT-EXIT                                
002540         UNTIL FF OR GP-FAC-NAME NOT = W-CUR-FAC                          
002550     IF W-ASSET-ELIGIBLE                                                  
002560         PERFORM 5000-ASSET-STATS                                         
002570         PERFORM 6000-WRITE-GRANULAR-REC                                  
002580         ADD 1 TO WS-ASSET-COUNT                                          
002590     ELSE                                                                 
002600         ADD 1 TO WS-SKIPPED-ASSET-COUNT                                  
002610     END-IF                                                               
002620     .                                                                    
002630                                                                          
002640* CLASSIFY AND CLUSTER ONE GRID POINT OF THE CURRENT ASSET,               
002650* THEN PULL THE NEXT ROW OFF GRIDPT-FILE                                  
002660 2020-PROCESS-ONE-GRIDPT.                                                 
002670     IF W-ASSET-ELIGIBLE                                                  
002680         PERFORM 3000-BUILD-PROFILE-KEY                                   
002690         PERFORM 4000-CLUSTER-POINTS                                      
002700         ADD 1 TO W-POINT-COUNT                                           
002710     END-IF                                                               
002720     READ GRIDPT-FILE                                                     
002730         AT END                                                           
002740             SET FF TO TRUE                                               
002750     END-READ                                                             
002760     .                                                                    
002770 2020-PROCESS-ONE-GRIDPT-EXIT.                                            
002780     EXIT.                                                                
002790                                                                          
002800* POLYGON AREA - AREA IS TAKEN FROM THE FIRST POINT OF THE GROUP          
002810* (DEG2 * 12321 = KM2); 6 KM2 IS THE GATE. GRID SPACING                   
002820* MUST BE ONE OF 10/50/100/500/1000M OR IT DEFAULTS TO                    
002830* 100M. THE CLUSTER-JOIN THRESHOLD IS 2X SPACING IN                       
002840* DEGREES, 1 DEGREE TAKEN AS 111000 METRES                                
002850 2050-GATE-AREA-AND-SPACING.                                              
002860     EVALUATE GP-GRID-SPACING-REQ-M                                       
002870         WHEN 0010 WHEN 0050 WHEN 0100 WHEN 0500 WHEN 1000                
002880             MOVE GP-GRID-SPACING-REQ-M TO W-GRID-SPACING-M               
002890         WHEN OTHER                                                       
002900             MOVE 0100 TO W-GRID-SPACING-M                                
002910     END-EVALUATE                                                         
002920     COMPUTE W-AREA-KM2 ROUNDED = GP-POLY-AREA-DEG2 * 12321               
002930     COMPUTE W-CLUSTER-THRESH-DEG ROUNDED =                               
002940         (W-GRID-SPACING-M * 2) / 111000                                  
002950     IF W-AREA-KM2 >= 6                                                   
002960         MOVE "Y" TO W-ELIGIBLE-SW                                        
002970     ELSE                                                                 
002980         MOVE "N" TO W-ELIGIBLE-SW                                        
002990     END-IF                                                               
003000     .                                                                    
003010                                                                          
003020* GRANULAR POLYGON - CLASSIFY THE FOUR HAZARDS SAMPLED AT THIS            
003030* POINT,                                                                  
003040* ALPHABETICAL ORDER, AND BUILD THE <HAZARD>:<RISK>|...                   
003050* PROFILE KEY; ALSO REMEMBERS THE FLOOD CODE FOR 5000                     
003060 3000-BUILD-PROFILE-KEY.                                                  
003070* PART 1 - FLOOD. THIS HAZARD ALSO FEEDS WFS-CNT BELOW SINCE              
003080* GRANULAR POLYGON STATISTICS ONLY REPORTS A FLOOD DISTRIBUTION           
003090     MOVE "FLOOD     " TO WS-CLS-HAZARD-NAME                              
003100     MOVE GP-FLOOD-M   TO WS-CLS-VALUE                                    
003110     MOVE GP-ND-FLOOD  TO WS-CLS-ND                                       
003120     PERFORM 4500-CLASSIFY-POINT-HAZARD                                   
003130     MOVE "FLOOD     "       TO WPK-HAZNAME(1)                            
003140     MOVE WRT-ENTRY(WS-CLS-CODE) TO WPK-RISK(1)                           
003150     ADD 1 TO WFS-CNT(WS-CLS-CODE)                                        
003160* PART 2 - HEAT                                                           
003170     MOVE "HEAT      " TO WS-CLS-HAZARD-NAME                              
003180     MOVE GP-HEAT-DAYS TO WS-CLS-VALUE                                    
003190     MOVE GP-ND-HEAT   TO WS-CLS-ND                                       
003200     PERFORM 4500-CLASSIFY-POINT-HAZARD                                   
003210     MOVE "HEAT      "       TO WPK-HAZNAME(2)                            
003220     MOVE WRT-ENTRY(WS-CLS-CODE) TO WPK-RISK(2)                           
003230* PART 3 - LANDSLIDE                                                      
003240     MOVE "LANDSLIDE "   TO WS-CLS-HAZARD-NAME                            
003250     MOVE GP-LANDSLIDE-FOS TO WS-CLS-VALUE                                
003260     MOVE GP-ND-LANDSLIDE TO WS-CLS-ND                                    
003270     PERFORM 4500-CLASSIFY-POINT-HAZARD                                   
003280     MOVE "LANDSLIDE "       TO WPK-HAZNAME(3)                            
003290     MOVE WRT-ENTRY(WS-CLS-CODE) TO WPK-RISK(3)                           
003300* PART 4 - SURGE                                                          
003310     MOVE "SURGE     " TO WS-CLS-HAZARD-NAME                              
003320     MOVE GP-SURGE-M   TO WS-CLS-VALUE                                    
003330     MOVE GP-ND-SURGE  TO WS-CLS-ND                                       
003340     PERFORM 4500-CLASSIFY-POINT-HAZARD                                   
003350     MOVE "SURGE     "       TO WPK-HAZNAME(4)                            
003360     MOVE WRT-ENTRY(WS-CLS-CODE) TO WPK-RISK(4)                           
003370     .                                                                    
003380                                                                          
003390* GRANULAR POLYGON - SINGLE-LINKAGE PROXIMITY CLUSTERING WITHIN           
003400* ONE                                                                     
003410* RISK-PROFILE GROUP; A POINT WITHIN 2X GRID SPACING OF                   
003420* ANY CURRENT MEMBER OF A MATCHING-PROFILE CLUSTER JOINS                  
003430* IT AND THE CLUSTER REP BECOMES THE NEW MEAN LAT/LON                     
003440 4000-CLUSTER-POINTS.                                                     
003450     MOVE "N" TO W-FOUND-CLUSTER-SW                                       
003460     MOVE 1 TO WS-CLU-IDX                                                 
003470     PERFORM 4050-TEST-ONE-CLUSTER THRU 4050-TEST-ONE-CLUSTER-EXIT        
003480         UNTIL WS-CLU-IDX > WS-CLUSTER-COUNT                              
003490             OR W-FOUND-CLUSTER-SW = "Y"                                  
003500     IF W-FOUND-CLUSTER-SW = "N"                                          
003510         ADD 1 TO WS-CLUSTER-COUNT                                        
003520         MOVE WPKR-FLAT TO CLU-PROFILE(WS-CLUSTER-COUNT)                  
003530         MOVE GP-LAT    TO CLU-SUM-LAT(WS-CLUSTER-COUNT)                  
003540         MOVE GP-LON    TO CLU-SUM-LON(WS-CLUSTER-COUNT)                  
003550         MOVE 1         TO CLU-MEMBERS(WS-CLUSTER-COUNT)                  
003560     END-IF                                                               
003570     .                                                                    
003580                                                                          
003590* TEST ONE EXISTING CLUSTER OF THE MATCHING RISK PROFILE -                
003600* JOIN IT AND ROLL THE CENTROID IF THIS POINT FALLS WITHIN                
003610* 2X GRID SPACING OF ITS CURRENT MEAN LAT/LON                             
003620 4050-TEST-ONE-CLUSTER.                                                   
003630     IF CLU-PROFILE(WS-CLU-IDX) = WPKR-FLAT                               
003640         COMPUTE W-CENTROID-LAT =                                         
003650             CLU-SUM-LAT(WS-CLU-IDX) / CLU-MEMBERS(WS-CLU-IDX)            
003660         COMPUTE W-CENTROID-LON =                                         
003670             CLU-SUM-LON(WS-CLU-IDX) / CLU-MEMBERS(WS-CLU-IDX)            
003680         COMPUTE W-DLAT = GP-LAT - W-CENTROID-LAT                         
003690         IF W-DLAT < 0                                                    
003700             COMPUTE W-DLAT = W-DLAT * -1                                 
003710         END-IF                                                           
003720         COMPUTE W-DLON = GP-LON - W-CENTROID-LON                         
003730         IF W-DLON < 0                                                    
003740             COMPUTE W-DLON = W-DLON * -1                                 
003750         END-IF                                                           
003760         IF W-DLAT <= W-CLUSTER-THRESH-DEG                                
003770                 AND W-DLON <= W-CLUSTER-THRESH-DEG                       
003780             ADD GP-LAT TO CLU-SUM-LAT(WS-CLU-IDX)                        
003790             ADD GP-LON TO CLU-SUM-LON(WS-CLU-IDX)                        
003800             ADD 1      TO CLU-MEMBERS(WS-CLU-IDX)                        
003810             MOVE "Y" TO W-FOUND-CLUSTER-SW                               
003820         END-IF                                                           
003830     END-IF                                                               
003840     ADD 1 TO WS-CLU-IDX                                                  
003850     .                                                                    
003860 4050-TEST-ONE-CLUSTER-EXIT.                                              
003870     EXIT.                                                                
003880                                                                          
003890* GENERIC THRESHOLD - GENERIC REVERSED/NORMAL THRESHOLD                   
003900* CLASSIFIER. A                                                           
003910* MISSING VALUE IS NO DATA BEFORE THE TABLE IS EVEN                       
003920* SEARCHED; A HAZARD NAME THE TABLE DOES NOT CARRY IS                     
003930* UNKNOWN, NOT A CRASH                                                    
003940 4500-CLASSIFY-POINT-HAZARD.                                              
003950     IF WS-CLS-ND = "Y"                                                   
003960         MOVE 5 TO WS-CLS-CODE                                            
003970     ELSE                                                                 
003980         SEARCH ALL THR-ENTRY                                             
003990             AT END                                                       
004000                 MOVE 6 TO WS-CLS-CODE                                    
004010             WHEN THR-HAZARD(THR-IDX) = WS-CLS-HAZARD-NAME                
004020                 IF THR-REVERSED(THR-IDX) = "Y"                           
004030                     EVALUATE TRUE                                        
004040                         WHEN WS-CLS-VALUE < THR-HIGH(THR-IDX)            
004050                             MOVE 4 TO WS-CLS-CODE                        
004060                         WHEN WS-CLS-VALUE < THR-MED(THR-IDX)             
004070                             MOVE 3 TO WS-CLS-CODE                        
004080                         WHEN WS-CLS-VALUE < THR-LOW(THR-IDX)             
004090                             MOVE 2 TO WS-CLS-CODE                        
004100                         WHEN OTHER                                       
004110                             MOVE 1 TO WS-CLS-CODE                        
004120                     END-EVALUATE                                         
004130                 ELSE                                                     
004140                     EVALUATE TRUE                                        
004150                         WHEN WS-CLS-VALUE > THR-HIGH(THR-IDX)            
004160                             MOVE 4 TO WS-CLS-CODE                        
004170                         WHEN WS-CLS-VALUE > THR-MED(THR-IDX)             
004180                             MOVE 3 TO WS-CLS-CODE                        
004190                         WHEN WS-CLS-VALUE > THR-LOW(THR-IDX)             
004200                             MOVE 2 TO WS-CLS-CODE                        
004210                         WHEN OTHER                                       
004220                             MOVE 1 TO WS-CLS-CODE                        
004230                     END-EVALUATE                                         
004240                 END-IF                                                   
004250         END-SEARCH                                                       
004260     END-IF                                                               
004270     .                                                                    
004280                                                                          
004290* GRANULAR POLYGON - TOTAL POINTS, CLUSTER COUNT AND THE                  
004300* FLOOD RISK-LEVEL DISTRIBUTION, PERCENTAGES ROUNDED TO 1                 
004310* DECIMAL                                                                 
004320 5000-ASSET-STATS.                                                        
004330     PERFORM 5050-ROLL-ONE-RISK-LEVEL                                     
004340         THRU 5050-ROLL-ONE-RISK-LEVEL-EXIT                               
004350         VARYING WS-STAT-IDX FROM 1 BY 1 UNTIL WS-STAT-IDX > 6            
004360     .                                                                    
004370                                                                          
004380* ROLL ONE FLOOD RISK-LEVEL BUCKET INTO ITS REPORT PERCENT                
004390* AND COUNT PAIR                                                          
004400 5050-ROLL-ONE-RISK-LEVEL.                                                
004410     IF W-POINT-COUNT > 0                                                 
004420         COMPUTE GRN-FL-PCT(WS-STAT-IDX) ROUNDED =                        
004430             (WFS-CNT(WS-STAT-IDX) * 100) / W-POINT-COUNT                 
004440     ELSE                                                                 
004450         MOVE 0 TO GRN-FL-PCT(WS-STAT-IDX)                                
004460     END-IF                                                               
004470     MOVE WFS-CNT(WS-STAT-IDX) TO GRN-FL-CNT(WS-STAT-IDX)                 
004480     .                                                                    
004490 5050-ROLL-ONE-RISK-LEVEL-EXIT.                                           
004500     EXIT.                                                                
004510                                                                          
004520* GRANULAR POLYGON - FLUSH THE ASSET STATISTICS ROW                       
004530 6000-WRITE-GRANULAR-REC.                                                 
004540     MOVE W-CUR-FAC         TO GRN-FAC-NAME                               
004550     MOVE W-AREA-KM2        TO GRN-AREA-KM2                               
004560     MOVE W-GRID-SPACING-M  TO GRN-GRID-SPACING-M                         
004570     MOVE W-POINT-COUNT     TO GRN-TOTAL-POINTS                           
004580     MOVE WS-CLUSTER-COUNT  TO GRN-CLUSTER-COUNT                          
004590     WRITE GRANULAR-RECORD                                                
004600     .                                                                    
