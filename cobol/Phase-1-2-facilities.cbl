000100******************************************************************        
000110* IDENTIFICATION DIVISION.                                                
000120 IDENTIFICATION DIVISION.                                                 
000130 PROGRAM-ID.    1-FACILITIES.                                             
000140 AUTHOR.        M. OKONKWO-REYES.                                         
000150 INSTALLATION.  CLIMATE RISK BATCH CENTER.                                
000160 DATE-WRITTEN.  14/04/1988.                                               
000170 DATE-COMPILED.                                                           
000180 SECURITY.      UNCLASSIFIED.                                             
000190*-----------------------------------------------------------------        
000200* OBJECTIVE: READ THE RAW ASSET REGISTER, VALIDATE EACH                   
000210* FACILITY RECORD (NAME, NUMERIC COORDINATES, PHILIPPINES                 
000220* BOUNDS), DEFAULT MISSING NAMES, DROP OR REJECT BAD ROWS                 
000230* AND PUBLISH THE CLEAN FACILITY-FILE CONSUMED BY EVERY                   
000240* LATER PHASE OF THE BATCH.                                               
000250*-----------------------------------------------------------------        
000260* CHANGE LOG                                                              
000270* DATE        PRG  TICKET    DESCRIPTION                                  
000280* ----------  ---  --------  --------------------------                   
000290* 14/04/1988  MOR  CR-0511   INITIAL FACILITY VALIDATION PASS     CR-0511 
000300* 19/01/1990  MOR  CR-0602   NUMERIC CLASS TEST ADDED BEFORE COORDCR-0602 
000310* 02/06/1993  DFT  CR-0877   ADDED PHILIPPINES BOUNDS REJECT COUNTCR-0877 
000320* 27/03/1995  DFT  CR-0990   BOXED REJECT LISTING REPLACED PLAIN LCR-0990 
000330* 15/08/1996  LQV  CR-1066   BLANK NAME NO LONGER AUTO-REJECTED   CR-1066 
000340* 21/10/1998  MOR  Y2K-014   FOUR-DIGIT YEAR ON ALL DATE LITERALS Y2K-014 
000350* 02/02/1999  LQV  Y2K-014A  SECOND PASS AFTER Y2K COMMITTEE REVIEY2K-014A
000360* 30/05/2001  DFT  CR-1614   ARCHETYPE BLANK NOW DEFAULTS TO "UNKNCR-1614 
000370* 09/01/2009  LQV  CR-2517   DEFAULT NAME NOW "FACILITY" PLUS RECOCR-2517 
000380* 16/06/2011  DFT  CR-2699   REJECT LISTING WIDENED TO 101 BYTES  CR-2699 
000390* 08/09/2014  LQV  CR-2884   BAD-COORD/OOB COUNTS NOW ON FOOTER   CR-2884 
000400*-----------------------------------------------------------------        
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SOURCE-COMPUTER. IBM-370.                                                
000440 OBJECT-COMPUTER. IBM-370.                                                
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM.                                                  
000470 INPUT-OUTPUT SECTION.                                                    
000480 FILE-CONTROL.                                                            
000490     SELECT RAW-ASSET-FILE ASSIGN TO "RAWASSET"                           
000500         ORGANIZATION IS LINE SEQUENTIAL                                  
000510         FILE STATUS IS WS-FS-RAW.                                        
000520     SELECT FACILITY-FILE ASSIGN TO "FACILITY"                            
000530         ORGANIZATION IS LINE SEQUENTIAL                                  
000540         FILE STATUS IS WS-FS-FAC.                                        
000550     SELECT REJECT-FILE ASSIGN TO "REJLIST"                               
000560         ORGANIZATION IS LINE SEQUENTIAL                                  
000570         FILE STATUS IS WS-FS-REJ.                                        
000580******************************************************************        
000590 DATA DIVISION.                                                           
000600 FILE SECTION.                                                            
000610* RAW ASSET REGISTER - ONE ROW PER ASSET AS RECEIVED FROM                 
000620* THE FIELD OFFICES. NAME/ARCHETYPE MAY BE BLANK; COORDS                  
000630* MAY BE NON-NUMERIC GARBAGE AND MUST BE TESTED BEFORE USE                
000640 FD  RAW-ASSET-FILE                                                       
000650     LABEL RECORD STANDARD.                                               
000660 01  RAW-ASSET-RECORD.                                                    
000670     05  RA-NAME                PIC X(30).                                
000680     05  RA-ARCHETYPE           PIC X(20).                                
000690     05  RA-LAT-X               PIC X(09).                                
000700     05  RA-LON-X               PIC X(09).                                
000710     05  FILLER                 PIC X(12).                                
000720* NUMERIC OVERLAY OF THE SAME 80 BYTES - USED ONLY AFTER                  
000730* RA-LAT-X/RA-LON-X HAVE PASSED THE NUMERIC CLASS TEST                    
000740 01  RAW-ASSET-RECORD-N REDEFINES RAW-ASSET-RECORD.                       
000750     05  FILLER                 PIC X(50).                                
000760     05  RAN-LAT                PIC S9(3)V9(6).                           
000770     05  RAN-LON                PIC S9(3)V9(6).                           
000780     05  FILLER                 PIC X(12).                                
000790* CLEAN OUTPUT - SPEC WIDTH FAC-LAT/FAC-LON, NO TEXT COORDS               
000800* SURVIVE PAST THIS PROGRAM                                               
000810 FD  FACILITY-FILE                                                        
000820     LABEL RECORD STANDARD.                                               
000830 01  FACILITY-RECORD.                                                     
000840     05  FAC-NAME               PIC X(30).                                
000850     05  FAC-ARCHETYPE          PIC X(20).                                
000860     05  FAC-LAT                PIC S9(3)V9(6).                           
000870     05  FAC-LON                PIC S9(3)V9(6).                           
000880     05  FILLER                 PIC X(11).                                
000890* BOXED REJECT LISTING - SAME "AFFICHAGE" STYLE THE SHOP                  
000900* USES ON ALL ITS PRINT REPORTS                                           
000910 FD  REJECT-FILE                                                          
000920     LABEL RECORD STANDARD.                                               
000930 01  REJECT-LINE                PIC X(101).                               
000940******************************************************************        
000950 WORKING-STORAGE SECTION.                                                 
000960 01  WS-FILE-STATUSES.                                                    
000970     05  WS-FS-RAW              PIC X(02) VALUE "00".                     
000980     05  WS-FS-FAC              PIC X(02) VALUE "00".                     
000990     05  WS-FS-REJ              PIC X(02) VALUE "00".                     
001000     05  FILLER                 PIC X(08).                                
001010* ALTERNATE BYTE VIEW FOR A ONE-MOVE RESET ON RESTART                     
001020 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.                       
001030     05  WSR-STATUS-BYTES       PIC X(14).                                
001040 01  EOF-MANAGER.                                                         
001050     05  FIN-ENREG              PIC X(01) VALUE SPACE.                    
001060         88  FF                           VALUE HIGH-VALUE.               
001070* PHILIPPINES BOUNDS CHECKED AGAINST THESE TWO WORKING                    
001080* VALUES IN BOTH LAT AND LON - HOUSE HABIT IS TO NAME A                   
001090* CONSTANT RATHER THAN BURY A LITERAL IN THE IF                           
001100 01  WS-PH-BOUNDS.                                                        
001110     05  WSB-LAT-LOW            PIC S9(3)V9   VALUE +4.0.                 
001120     05  WSB-LAT-HIGH           PIC S9(3)V9   VALUE +21.0.                
001130     05  WSB-LON-LOW            PIC S9(3)V9   VALUE +116.0.               
001140     05  WSB-LON-HIGH           PIC S9(3)V9   VALUE +127.0.               
001150* ALTERNATE VIEW OF THE BOUNDS BLOCK AS TWO LOW/HIGH                      
001160* PAIRS - LETS 2000-VALIDATE-FACILITY WALK LAT THEN LON                   
001170* WITH ONE SUBSCRIPTED PARAGRAPH INSTEAD OF TWO COPIES                    
001180 01  WS-PH-BOUNDS-R REDEFINES WS-PH-BOUNDS.                               
001190     05  WSBR-PAIR OCCURS 2 TIMES.                                        
001200         10  WSBR-LOW           PIC S9(3)V9.                              
001210         10  WSBR-HIGH          PIC S9(3)V9.                              
001220 01  WS-COUNTERS.                                                         
001230     05  WS-REC-NUM             PIC 9(06) COMP VALUE 0.                   
001240     05  WS-VALID-COUNT         PIC 9(06) COMP VALUE 0.                   
001250     05  WS-BADCOORD-COUNT      PIC 9(06) COMP VALUE 0.                   
001260     05  WS-OUTOFBOUNDS-COUNT   PIC 9(06) COMP VALUE 0.                   
001270 01  WS-VALID-SW                PIC X(01) VALUE "Y".                      
001280     88  WS-IS-VALID                      VALUE "Y".                      
001290 01  WS-REASON                 PIC X(20).                                 
001300 01  WS-NAME-WORK               PIC X(30).                                
001310 01  WS-SEQ-DISPLAY             PIC Z(05)9.                               
001320* BOXED REJECT LISTING - HOUSE BOX-BORDER STYLE, ONE LINE                 
001330* PER DROPPED FACILITY                                                    
001340* TOP/BOTTOM BORDER - FOUR COLUMNS: RECORD #, NAME, REASON,               
001350* RAW LAT/LON AS RECEIVED                                                 
001360 01  ARTICLE-LIGNE.                                                       
001370     05  FILLER PIC X VALUE "+".                                          
001380     05  FILLER PIC X(8) VALUE "--------".                                
001390     05  FILLER PIC X VALUE "+".                                          
001400     05  FILLER PIC X(30)                                                 
001410         VALUE "------------------------------".                          
001420     05  FILLER PIC X VALUE "+".                                          
001430     05  FILLER PIC X(20)                                                 
001440         VALUE "--------------------".                                    
001450     05  FILLER PIC X VALUE "+".                                          
001460     05  FILLER PIC X(38)                                                 
001470         VALUE "--------------------------------------".                  
001480     05  FILLER PIC X VALUE "+".                                          
001490* COLUMN HEADINGS FOR THE ABOVE BORDER                                    
001500 01  ARTICLE-ENTETE.                                                      
001510     05  FILLER PIC X VALUE "|".                                          
001520     05  FILLER PIC X(8) VALUE "RECORD #".                                
001530     05  FILLER PIC X VALUE "|".                                          
001540     05  FILLER PIC X(30) VALUE "NAME".                                   
001550     05  FILLER PIC X VALUE "|".                                          
001560     05  FILLER PIC X(20) VALUE "REASON".                                 
001570     05  FILLER PIC X VALUE "|".                                          
001580     05  FILLER PIC X(38) VALUE "RAW LAT / RAW LON".                      
001590     05  FILLER PIC X VALUE "|".                                          
001600* ONE DATA LINE PER REJECTED FACILITY, WRITTEN BY                         
001610* 3000-WRITE-REJECT-LINE                                                  
001620 01  ARTICLE-INDIV.                                                       
001630     05  FILLER PIC X VALUE "|".                                          
001640     05  AI-RECNUM   PIC Z(7)9.                                           
001650     05  FILLER PIC X VALUE "|".                                          
001660     05  AI-NAME     PIC X(30).                                           
001670     05  FILLER PIC X VALUE "|".                                          
001680     05  AI-REASON   PIC X(20).                                           
001690     05  FILLER PIC X VALUE "|".                                          
001700* RAW TEXT LAT/LON, NOT THE NUMERIC OVERLAY - A BAD ROW MAY               
001710* NOT BE NUMERIC AT ALL                                                   
001720     05  AI-LAT      PIC X(19).                                           
001730     05  AI-LON      PIC X(19).                                           
001740     05  FILLER PIC X VALUE "|".                                          
001750* FOOTER LINES - SEPARATE ONE-LINE COUNTS FOR EACH REJECT                 
001760* REASON PLUS THE SURVIVOR COUNT, PER U1 - DROPPED BAD-                   
001770* COORDINATE CARDS AND DROPPED OUT-OF-BOUNDS CARDS ARE                    
001780* COUNTED SEPARATELY, NOT LUMPED TOGETHER                                 
001790 01  ARTICLE-FIN.                                                         
001800     05  FILLER PIC X(20) VALUE "VALID FACILITIES   ".                    
001810     05  FILLER PIC X VALUE ":".                                          
001820     05  AF-VALID    PIC Z(5)9.                                           
001830* BAD-COORDINATE REJECTS - LAT/LON NOT NUMERIC AT ALL                     
001840 01  ARTICLE-FIN2.                                                        
001850     05  FILLER PIC X(20) VALUE "BAD COORDINATES    ".                    
001860     05  FILLER PIC X VALUE ":".                                          
001870     05  AF-BADCOORD PIC Z(5)9.                                           
001880* OUT-OF-BOUNDS REJECTS - NUMERIC BUT OUTSIDE THE                         
001890* PHILIPPINES BOUNDING BOX OF WS-PH-BOUNDS                                
001900 01  ARTICLE-FIN3.                                                        
001910     05  FILLER PIC X(20) VALUE "OUT OF BOUNDS      ".                    
001920     05  FILLER PIC X VALUE ":".                                          
001930     05  AF-OUTOFBOUNDS PIC Z(5)9.                                        
001940******************************************************************        
001950 PROCEDURE DIVISION.                                                      
001960* MAIN LINE - ONE PASS OVER THE RAW ASSET FILE, VALIDATING                
001970* EACH ROW AND ROUTING IT TO THE FACILITY FILE OR THE                     
001980* REJECT LISTING                                                          
001990 0000-MAIN-PROCEDURE.                                                     
002000     OPEN INPUT RAW-ASSET-FILE                                            
002010     OPEN OUTPUT FACILITY-FILE                                            
002020     OPEN OUTPUT REJECT-FILE                                              
002030     MOVE ARTICLE-LIGNE  TO REJECT-LINE                                   
002040     WRITE REJECT-LINE                                                    
002050     MOVE ARTICLE-ENTETE TO REJECT-LINE                                   
002060     WRITE REJECT-LINE                                                    
002070     MOVE ARTICLE-LIGNE  TO REJECT-LINE                                   
002080     WRITE REJECT-LINE                                                    
002090     PERFORM 1000-READ-AND-VALIDATE                                       
002100         THRU 1000-READ-AND-VALIDATE-EXIT                                 
002110         UNTIL FF                                                         
002120     IF WS-VALID-COUNT = 0                                                
002130         PERFORM 9000-ABORT-NO-FACILITIES                                 
002140     END-IF                                                               
002150     MOVE ARTICLE-LIGNE TO REJECT-LINE                                    
002160     WRITE REJECT-LINE                                                    
002170     MOVE WS-VALID-COUNT TO AF-VALID                                      
002180     MOVE ARTICLE-FIN TO REJECT-LINE                                      
002190     WRITE REJECT-LINE                                                    
002200* BAD-COORDINATE AND OUT-OF-BOUNDS COUNTS EACH GET THEIR                  
002210* OWN FOOTER LINE - U1 COUNTS THE TWO REJECT REASONS                      
002220* SEPARATELY, NOT AS ONE COMBINED REJECT TOTAL                            
002230     MOVE WS-BADCOORD-COUNT TO AF-BADCOORD                                
002240     MOVE ARTICLE-FIN2 TO REJECT-LINE                                     
002250     WRITE REJECT-LINE                                                    
002260     MOVE WS-OUTOFBOUNDS-COUNT TO AF-OUTOFBOUNDS                          
002270     MOVE ARTICLE-FIN3 TO REJECT-LINE                                     
002280     WRITE REJECT-LINE                                                    
002290     CLOSE RAW-ASSET-FILE FACILITY-FILE REJECT-FILE                       
002300     STOP RUN                                                             
002310     .                                                                    
002320                                                                          
002330* READ ONE RAW ASSET CARD, VALIDATE IT, AND ROUTE IT TO THE               
002340* CLEAN FACILITY-FILE OR THE BOXED REJECT LISTING                         
002350 1000-READ-AND-VALIDATE.                                                  
002360     READ RAW-ASSET-FILE                                                  
002370         AT END                                                           
002380             SET FF TO TRUE                                               
002390             GO TO 1000-READ-AND-VALIDATE-EXIT                            
002400     END-READ                                                             
002410     ADD 1 TO WS-REC-NUM                                                  
002420     PERFORM 2000-VALIDATE-FACILITY                                       
002430     IF WS-IS-VALID                                                       
002440         PERFORM 1500-WRITE-FACILITY                                      
002450     ELSE                                                                 
002460         PERFORM 3000-WRITE-REJECT-LINE                                   
002470     END-IF                                                               
002480     .                                                                    
002490 1000-READ-AND-VALIDATE-EXIT.                                             
002500     EXIT.                                                                
002510                                                                          
002520* FACILITY INTAKE - NAME DEFAULTS TO "FACILITY" + RECORD NUMBER           
002530* WHEN                                                                    
002540* BLANK; COORDINATES MUST BE NUMERIC AND FALL INSIDE THE                  
002550* PHILIPPINES BOUNDS BOX OR THE ROW IS REJECTED                           
002560 2000-VALIDATE-FACILITY.                                                  
002570     SET WS-IS-VALID TO TRUE                                              
002580     MOVE SPACE TO WS-REASON                                              
002590     MOVE SPACE TO WS-NAME-WORK                                           
002600* BLANK NAME DEFAULTS TO "FACILITY" PLUS THE RECORD NUMBER                
002610* PER CR-2517 - NO LONGER AN AUTOMATIC REJECT                             
002620     IF RA-NAME = SPACE                                                   
002630         MOVE WS-REC-NUM TO WS-SEQ-DISPLAY                                
002640         STRING "FACILITY " WS-SEQ-DISPLAY                                
002650             DELIMITED BY SIZE INTO WS-NAME-WORK                          
002660     ELSE                                                                 
002670         MOVE RA-NAME TO WS-NAME-WORK                                     
002680     END-IF                                                               
002690* CLASS TEST FIRST - A NON-NUMERIC LAT/LON WOULD GIVE                     
002700* GARBAGE RESULTS IF COMPARED THROUGH THE NUMERIC OVERLAY                 
002710     IF RA-LAT-X IS NOT NUMERIC OR RA-LON-X IS NOT NUMERIC                
002720         SET WS-VALID-SW TO "N"                                           
002730         MOVE "INVALID COORDINATES" TO WS-REASON                          
002740         ADD 1 TO WS-BADCOORD-COUNT                                       
002750     ELSE                                                                 
002760* BOUNDS TEST - SUBSCRIPT 1 IS THE LAT PAIR, SUBSCRIPT 2                  
002770* IS THE LON PAIR, PER WS-PH-BOUNDS-R ABOVE                               
002780         IF RAN-LAT < WSBR-LOW(1) OR RAN-LAT > WSBR-HIGH(1)               
002790          OR RAN-LON < WSBR-LOW(2) OR RAN-LON > WSBR-HIGH(2)              
002800             SET WS-VALID-SW TO "N"                                       
002810             MOVE "OUTSIDE PH BOUNDS" TO WS-REASON                        
002820             ADD 1 TO WS-OUTOFBOUNDS-COUNT                                
002830         END-IF                                                           
002840     END-IF                                                               
002850     .                                                                    
002860                                                                          
002870* A VALID ROW IS WRITTEN HERE - NAME WAS ALREADY DEFAULTED                
002880* ABOVE IF BLANK; ARCHETYPE GETS ITS OWN DEFAULT BELOW                    
002890 1500-WRITE-FACILITY.                                                     
002900     MOVE WS-NAME-WORK     TO FAC-NAME                                    
002910     IF RA-ARCHETYPE = SPACE                                              
002920         MOVE "DEFAULT ARCHETYPE" TO FAC-ARCHETYPE                        
002930     ELSE                                                                 
002940         MOVE RA-ARCHETYPE TO FAC-ARCHETYPE                               
002950     END-IF                                                               
002960* NUMERIC OVERLAY VALUES, NOT THE RAW TEXT - THE ROW PASSED               
002970* THE CLASS TEST IN 2000 ABOVE                                            
002980     MOVE RAN-LAT          TO FAC-LAT                                     
002990     MOVE RAN-LON          TO FAC-LON                                     
003000     WRITE FACILITY-RECORD                                                
003010     ADD 1 TO WS-VALID-COUNT                                              
003020     .                                                                    
003030                                                                          
003040* FACILITY INTAKE REJECT LISTING - ONE BOXED LINE PER DROPPED ROW         
003050 3000-WRITE-REJECT-LINE.                                                  
003060     MOVE WS-REC-NUM  TO AI-RECNUM                                        
003070     MOVE WS-NAME-WORK TO AI-NAME                                         
003080     MOVE WS-REASON   TO AI-REASON                                        
003090     MOVE RA-LAT-X    TO AI-LAT                                           
003100     MOVE RA-LON-X    TO AI-LON                                           
003110     MOVE ARTICLE-INDIV TO REJECT-LINE                                    
003120     WRITE REJECT-LINE                                                    
003130     .                                                                    
003140                                                                          
003150* FACILITY INTAKE - ZERO SURVIVING FACILITIES IS A FATAL BATCH            
003160* ERROR,                                                                  
003170* NOT JUST A WARNING ON THE REJECT LISTING                                
003180 9000-ABORT-NO-FACILITIES.                                                
003190     DISPLAY "1-FACILITIES: NO VALID FACILITIES - ABEND"                  
003200     MOVE ARTICLE-LIGNE TO REJECT-LINE                                    
003210     WRITE REJECT-LINE                                                    
003220     CLOSE RAW-ASSET-FILE FACILITY-FILE REJECT-FILE                       
003230     MOVE 16 TO RETURN-CODE                                               
003240     STOP RUN                                                             
003250     .                                                                    
